000100*----------------------------------------------------------------*
000110*  DEBTREC   - DEBT ACCOUNT INPUT RECORD / PLAN WORK ROW         *
000120*  USED BY:  PFDEBT                                             *
000130*----------------------------------------------------------------*
000140*  HISTORY                                                      *
000150*  050489  RGB  ORIGINAL LAYOUT FOR THE DEBT ENGINE    RQ-4472   *
000160*  150524  SU   ADDED DP-ORDER FOR STRATEGY RANKING    RQ-4501   *
000170*----------------------------------------------------------------*
000180 01  DEBT-REC.
000190     05  DB-NAME                      PIC X(30).
000200     05  DB-BALANCE                   PIC 9(07)V99.
000210     05  DB-APR                       PIC 9(02)V999.
000220     05  DB-MIN-PAYMENT                PIC 9(05)V99.
000230     05  DB-FILLER                    PIC X(04).
000240     05  FILLER                       PIC X(05).
000250*----------------------------------------------------------------*
000260*  WS-TABLA-DEUDA  - DEBT PLAN WORK TABLE (BASELINE + OPTIMIZED) *
000270*----------------------------------------------------------------*
000280 01  WS-TABLA-DEUDA.
000290     05  WS-DEU-CANT                  PIC 9(03) COMP.
000300     05  WS-DEU-FILA OCCURS 50 TIMES
000310                     INDEXED BY WS-DEU-IDX.
000320         10  DP-NAME                   PIC X(30).
000330         10  DP-BALANCE                PIC 9(07)V99.
000340         10  DP-APR                    PIC 9(02)V999.
000350         10  DP-TASA-MENSUAL            PIC 9(01)V9(06).
000360         10  DP-MIN-PAYMENT             PIC 9(05)V99.
000370         10  DP-CLAVE-ORDEN             PIC 9(07)V9(04).
000380         10  DP-ORDER                   PIC 9(02).
000390         10  DP-BASE-MONTHS             PIC 9(04).
000400         10  DP-BASE-INTEREST           PIC 9(07)V99.
000410         10  DP-MONTHLY-PAYMENT         PIC 9(07)V99.
000420         10  DP-MONTHS                  PIC 9(04).
000430         10  DP-TOTAL-INTEREST          PIC 9(07)V99.
000440         10  DP-TOTAL-PAYMENTS          PIC 9(09)V99.
000450         10  FILLER                     PIC X(04).
