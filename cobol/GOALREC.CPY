000100*----------------------------------------------------------------*
000110*  GOALREC   - SAVINGS GOAL INPUT RECORD / ALLOCATION WORK ROW  *
000120*  USED BY:  PFGOAL                                             *
000130*----------------------------------------------------------------*
000140*  HISTORY                                                      *
000150*  140390  SU   ORIGINAL LAYOUT FOR THE GOAL ENGINE    RQ-4473   *
000160*  220524  NB   ADDED GOAL-HEADER-REC FOR INCOME/EXP   RQ-4509   *
000165*  030924  SU   ADDED SCENARIO MONTHS TO WORK TABLE     RQ-4588  *
000170*----------------------------------------------------------------*
000180 01  GOAL-REC.
000190     05  GL-NAME                      PIC X(30).
000200     05  GL-TARGET                    PIC 9(07)V99.
000210     05  GL-TIMELINE                  PIC 9(03).
000220     05  GL-PRIORITY                  PIC 9(02).
000230     05  GL-FILLER                    PIC X(16).
000240*----------------------------------------------------------------*
000250*  GOAL-HEADER-REC REDEFINES GOAL-REC.  THE FIRST PHYSICAL ROW  *
000260*  OF THE GOALS FILE CARRIES MONTHLY INCOME/EXPENSES IN PLACE   *
000270*  OF A GOAL, FLAGGED BY GH-TAG = 'HDRPARAM'.                   *
000280*----------------------------------------------------------------*
000290 01  GOAL-HEADER-REC REDEFINES GOAL-REC.
000300     05  GH-TAG                       PIC X(08).
000310     05  GH-INCOME                    PIC 9(07)V99.
000320     05  GH-EXPENSES                  PIC 9(07)V99.
000330     05  FILLER                       PIC X(34).
000340*----------------------------------------------------------------*
000350*  WS-TABLA-META  - GOAL WORK TABLE (SCORING + ALLOCATION)       *
000360*----------------------------------------------------------------*
000370 01  WS-TABLA-META.
000380     05  WS-MET-CANT                  PIC 9(03) COMP.
000390     05  WS-MET-FILA OCCURS 50 TIMES
000400                     INDEXED BY WS-MET-IDX.
000410         10  GA-NAME                   PIC X(30).
000420         10  GA-CATEGORY               PIC X(20).
000430         10  GM-TARGET                 PIC 9(07)V99.
000440         10  GM-TIMELINE-REQ            PIC 9(03).
000450         10  GM-PRIORITY                PIC 9(02).
000460         10  GM-MULT                    PIC 9(01)V9(01).
000470         10  GM-PRIORIDAD-AJUST          PIC 9(02)V9(04).
000480         10  GM-URGENCIA                PIC 9(04)V9(04).
000490         10  GM-MONTHLY-REQ             PIC 9(07)V99.
000500         10  GM-FEASIBLE-IND            PIC X(01).
000510         10  GM-REALISTIC-MONTHS        PIC 9(04).
000520         10  GM-AFFORD-RATIO            PIC 9(02)V9(04).
000530         10  GA-MONTHLY-ALLOC           PIC 9(07)V99.
000540         10  GA-TIMELINE                PIC 9(04).
000550         10  GA-RANK                    PIC 9(02).
000560         10  GA-FEASIBLE                PIC X(01).
000562         10  GM-ESC-CONSERV             PIC 9(04).
000564         10  GM-ESC-MODERADO            PIC 9(04).
000566         10  GM-ESC-AGRESIVO            PIC 9(04).
000570         10  FILLER                     PIC X(05).
