000100*----------------------------------------------------------------*
000110*  BUDGLINE  - BUDGRPT PRINT LINE LAYOUTS                       *
000120*  USED BY:  PFBUDGET                                           *
000130*----------------------------------------------------------------*
000140*  HISTORY                                                      *
000150*  110489  RGB  ORIGINAL REPORT LAYOUT                RQ-4471   *
000160*  030724  CMP  ADDED ANOMALY SECTION LINES           RQ-4540   *
000170*----------------------------------------------------------------*
000180 01  WS-BUDG-LINE                     PIC X(132).
000190*----------------------------------------------------------------*
000200 01  WS-BL-TITULO.
000210     05  FILLER                       PIC X(41) VALUE SPACES.
000220     05  BL-TITULO-TEXTO               PIC X(50) VALUE SPACES.
000230     05  FILLER                       PIC X(41) VALUE SPACES.
000240*----------------------------------------------------------------*
000250 01  WS-BL-ENCAB-CAT.
000260     05  FILLER                       PIC X(02) VALUE SPACES.
000270     05  FILLER                       PIC X(20) VALUE 'CATEGORIA'.
000280     05  FILLER                       PIC X(03) VALUE SPACES.
000290     05  FILLER                       PIC X(15) VALUE 'TOTAL GASTADO'.
000300     05  FILLER                       PIC X(05) VALUE SPACES.
000310     05  FILLER                       PIC X(10) VALUE '% DEL TOT'.
000320     05  FILLER                       PIC X(77) VALUE SPACES.
000330*----------------------------------------------------------------*
000340 01  WS-BL-DET-CAT.
000350     05  FILLER                       PIC X(02) VALUE SPACES.
000360     05  BL-CAT-NOMBRE                 PIC X(20).
000370     05  FILLER                       PIC X(03) VALUE SPACES.
000380     05  BL-CAT-TOTAL                  PIC Z,ZZZ,ZZ9.99.
000390     05  FILLER                       PIC X(05) VALUE SPACES.
000400     05  BL-CAT-PCT                    PIC ZZ9.9.
000410     05  FILLER                       PIC X(01) VALUE '%'.
000420     05  FILLER                       PIC X(84) VALUE SPACES.
000430*----------------------------------------------------------------*
000440 01  WS-BL-RESUMEN.
000450     05  FILLER                       PIC X(02) VALUE SPACES.
000460     05  BL-RES-ETIQUETA               PIC X(30).
000470     05  FILLER                       PIC X(02) VALUE SPACES.
000480     05  BL-RES-VALOR                  PIC X(20).
000490     05  FILLER                       PIC X(78) VALUE SPACES.
000500*----------------------------------------------------------------*
000510 01  WS-BL-ANOM-ENCAB.
000520     05  FILLER                       PIC X(02) VALUE SPACES.
000530     05  FILLER                       PIC X(10) VALUE 'FECHA'.
000540     05  FILLER                       PIC X(02) VALUE SPACES.
000550     05  FILLER                       PIC X(32) VALUE 'DESCRIPCION'.
000560     05  FILLER                       PIC X(02) VALUE SPACES.
000570     05  FILLER                       PIC X(12) VALUE 'MONTO'.
000580     05  FILLER                       PIC X(02) VALUE SPACES.
000590     05  FILLER                       PIC X(20) VALUE 'CATEGORIA'.
000600     05  FILLER                       PIC X(02) VALUE SPACES.
000610     05  FILLER                       PIC X(10) VALUE 'DESVIO'.
000620     05  FILLER                       PIC X(38) VALUE SPACES.
000630*----------------------------------------------------------------*
000640 01  WS-BL-DET-ANOM.
000650     05  FILLER                       PIC X(02) VALUE SPACES.
000660     05  BL-ANOM-FECHA                 PIC X(10).
000670     05  FILLER                       PIC X(02) VALUE SPACES.
000680     05  BL-ANOM-DESC                  PIC X(32).
000690     05  FILLER                       PIC X(02) VALUE SPACES.
000700     05  BL-ANOM-MONTO                 PIC Z,ZZZ,ZZ9.99.
000710     05  FILLER                       PIC X(02) VALUE SPACES.
000720     05  BL-ANOM-CAT                   PIC X(20).
000730     05  FILLER                       PIC X(02) VALUE SPACES.
000740     05  BL-ANOM-DESVIO                PIC ZZ9.99.
000750     05  FILLER                       PIC X(42) VALUE SPACES.
000760*----------------------------------------------------------------*
000770 01  WS-BL-TEXTO.
000780     05  FILLER                       PIC X(02) VALUE SPACES.
000790     05  BL-TEXTO-LINEA                PIC X(130).
000800*----------------------------------------------------------------*
000810 01  WS-BL-CONTROL.
000820     05  FILLER                       PIC X(02) VALUE SPACES.
000830     05  FILLER                       PIC X(15) VALUE 'LEIDOS:'.
000840     05  BL-CTRL-LEIDOS                PIC ZZZ,ZZ9.
000850     05  FILLER                       PIC X(02) VALUE SPACES.
000860     05  FILLER                       PIC X(15) VALUE 'VALIDOS:'.
000870     05  BL-CTRL-VALIDOS               PIC ZZZ,ZZ9.
000880     05  FILLER                       PIC X(02) VALUE SPACES.
000890     05  FILLER                       PIC X(15) VALUE 'RECHAZADOS:'.
000900     05  BL-CTRL-RECHAZADOS            PIC ZZZ,ZZ9.
000910     05  FILLER                       PIC X(02) VALUE SPACES.
000920     05  FILLER                       PIC X(12) VALUE 'TOTAL:'.
000930     05  BL-CTRL-TOTAL                 PIC Z,ZZZ,ZZ9.99.
000940     05  FILLER                       PIC X(34) VALUE SPACES.
