000100******************************************************************
000110*                                                                *
000120*   PROGRAM:     PFBUDGET                                       *
000130*   PURPOSE:     LEE EL ARCHIVO DE TRANSACCIONES (TRANSACT),     *
000140*                VALIDA CADA REGISTRO, LO CATEGORIZA POR         *
000150*                PALABRAS CLAVE, ACUMULA TOTALES POR CATEGORIA,  *
000160*                DETECTA TRANSACCIONES ANOMALAS Y EMITE EL       *
000170*                REPORTE DE PRESUPUESTO (BUDGRPT) CON            *
000180*                HALLAZGOS Y RECOMENDACIONES DE AHORRO.          *
000190*                                                                *
000200******************************************************************
000210 IDENTIFICATION DIVISION.
000220 PROGRAM-ID.    PFBUDGET.
000230 AUTHOR.        CLAUDIA PERDIGUERA.
000240 INSTALLATION.  GRUPO 1 - SISTEMAS DE GESTION FINANCIERA.
000250 DATE-WRITTEN.  11/04/1989.
000260 DATE-COMPILED.
000270 SECURITY.      USO INTERNO - AREA DE FINANZAS PERSONALES.
000280*----------------------------------------------------------------*
000290*  HISTORIAL DE MODIFICACIONES                                  *
000300*----------------------------------------------------------------*
000310*  110489  CMP  VERSION ORIGINAL.  LEE TRANSACT, CLASIFICA POR   *
000320*               RUBRO Y ARMA EL RESUMEN DE GASTOS.     RQ-4471   *
000330*  250589  CMP  SE AGREGA LA TABLA DE PALABRAS CLAVE POR         *
000340*               CATEGORIA (15 RUBROS, ORDEN FIJO DE              *
000350*               BUSQUEDA).                             RQ-4471   *
000360*  140789  RGB  SE AGREGA LA SEGUNDA PASADA DE DETECCION DE      *
000370*               TRANSACCIONES ANOMALAS (PROMEDIO + 2 DESVIOS     *
000380*               ESTANDAR POR RUBRO).  EL COMPILADOR NO TRAE      *
000390*               FUNCION RAIZ CUADRADA, SE CALCULA POR            *
000400*               APROXIMACIONES SUCESIVAS (NEWTON).    RQ-4475    *
000410*  021089  SU   SE AGREGAN LOS RENGLONES DE HALLAZGOS Y          *
000420*               RECOMENDACIONES DE AHORRO AL PIE DEL             *
000430*               REPORTE.                               RQ-4478   *
000440*  091089  SU   SE AGREGA EL RENGLON DE AHORRO MENSUAL           *
000450*               SUGERIDO (10% DEL GASTO ESTIMADO) A LAS          *
000460*               RECOMENDACIONES.  FALTABA EN EL ALTA             *
000470*               ANTERIOR.                              RQ-4479   *
000480*  111294  NB   REVISION Y2K.  EL CALCULO DE DIAS DE PERIODO     *
000490*               YA USABA AAAAMMDD DE 4 DIGITOS DE ANIO, NO       *
000500*               REQUIERE CAMBIOS.  SE DEJA CONSTANCIA.  RQ-5002  *
000510*  030724  CMP  SE AGREGA LA SECCION DE ANOMALIAS AL REPORTE     *
000520*               IMPRESO (ANTES SOLO SE LISTABAN POR              *
000530*               CONSOLA).                              RQ-4540  *
000540*  280824  NB   SE AGREGA EL INDICADOR DE GRUPO FAMILIAR (UPSI-0)*
000550*               PARA LA RECOMENDACION DE BENEFICIO FISCAL POR    *
000560*               CUIDADO INFANTIL.                       RQ-4561  *
000570*----------------------------------------------------------------*
000580 ENVIRONMENT DIVISION.
000590 CONFIGURATION SECTION.
000600 SPECIAL-NAMES.
000610     CLASS NUMERICO IS '0' THRU '9'
000620     UPSI-0 ON STATUS IS WS-GRUPO-FAMILIAR.                       280824
000630 INPUT-OUTPUT SECTION.
000640 FILE-CONTROL.
000650     SELECT TRANSACT
000660         ASSIGN TO 'TRANSACT'
000670         ORGANIZATION IS LINE SEQUENTIAL
000680         FILE STATUS IS FS-TRANSACT.
000690
000700     SELECT BUDGRPT
000710         ASSIGN TO 'BUDGRPT'
000720         ORGANIZATION IS LINE SEQUENTIAL
000730         FILE STATUS IS FS-BUDGRPT.
000740*----------------------------------------------------------------*
000750 DATA DIVISION.
000760 FILE SECTION.
000770*----------------------------------------------------------------*
000780 FD  TRANSACT.
000790     COPY TRANREC.
000800
000810 FD  BUDGRPT.
000820 01  WS-REG-BUDGRPT                  PIC X(132).
000830*----------------------------------------------------------------*
000840 WORKING-STORAGE SECTION.
000850*----------------------------------------------------------------*
000860*  LINEAS DE IMPRESION DEL REPORTE                               *
000870*----------------------------------------------------------------*
000880     COPY BUDGLINE.
000890*----------------------------------------------------------------*
000900*  FILE STATUS                                                  *
000910*----------------------------------------------------------------*
000920 01  FS-STATUS.
000930     05  FS-TRANSACT                  PIC X(02).
000940         88  FS-TRANSACT-OK                     VALUE '00'.
000950         88  FS-TRANSACT-EOF                    VALUE '10'.
000960     05  FS-BUDGRPT                   PIC X(02).
000970         88  FS-BUDGRPT-OK                       VALUE '00'.
000980*----------------------------------------------------------------*
000990*  CONTADORES DE CONTROL                                         *
001000*----------------------------------------------------------------*
001010 01  WS-CONTADORES.
001020     05  WS-CTRL-LEIDOS               PIC 9(06) COMP VALUE ZERO.
001030     05  WS-CTRL-VALIDOS              PIC 9(06) COMP VALUE ZERO.
001040     05  WS-CTRL-RECHAZADOS           PIC 9(06) COMP VALUE ZERO.
001050*----------------------------------------------------------------*
001060*  INDICADOR DE GRUPO FAMILIAR (UPSI-0, VER JCL DE EJECUCION)    *
001070*----------------------------------------------------------------*
001080 01  WS-GRUPO-FAMILIAR                PIC 9(01).
001090*----------------------------------------------------------------*
001100*  TABLA DE CATEGORIAS Y PALABRAS CLAVE (ORDEN FIJO DE BUSQUEDA) *
001110*----------------------------------------------------------------*
001120 01  WS-TABLA-CATEG.
001130     05  WS-CATEG-FILA OCCURS 15 TIMES INDEXED BY WS-CAT-IDX.
001140         10  CAT-CODIGO                PIC X(20).
001150         10  CAT-CANT-PAL               PIC 9(02) COMP.
001160         10  CAT-PAL-DATOS OCCURS 9 TIMES
001170                           INDEXED BY WS-CAT-IDX2.
001180             15  CAT-PALABRA            PIC X(18).
001190             15  CAT-PAL-LEN            PIC 9(02) COMP.
001200         10  CAT-TOTAL                  PIC 9(07)V99.
001210         10  CAT-CANT                   PIC 9(04) COMP.
001220*----------------------------------------------------------------*
001230*  ORDEN DE IMPRESION DE CATEGORIAS (DESCENDENTE POR TOTAL)      *
001240*----------------------------------------------------------------*
001250 01  WS-TABLA-ORDEN.
001260     05  WS-ORDEN-CAT OCCURS 15 TIMES INDEXED BY WS-OC-IDX
001270                                       WS-OC-IDX2
001280                            PIC 9(02) COMP.
001290 77  WS-ORDEN-TEMP                    PIC 9(02) COMP VALUE ZERO.
001300 77  WS-ORDEN-CAMBIO-SW               PIC X(01) VALUE 'S'.
001310     88  WS-HUBO-CAMBIO                          VALUE 'S'.
001320*----------------------------------------------------------------*
001330*  TABLA DE DIAS POR MES (CARGADA POR REDEFINICION DE LITERAL)   *
001340*----------------------------------------------------------------*
001350 01  WS-DIAS-MES-INIC.
001360     05  FILLER                       PIC 9(02) VALUE 31.
001370     05  FILLER                       PIC 9(02) VALUE 28.
001380     05  FILLER                       PIC 9(02) VALUE 31.
001390     05  FILLER                       PIC 9(02) VALUE 30.
001400     05  FILLER                       PIC 9(02) VALUE 31.
001410     05  FILLER                       PIC 9(02) VALUE 30.
001420     05  FILLER                       PIC 9(02) VALUE 31.
001430     05  FILLER                       PIC 9(02) VALUE 31.
001440     05  FILLER                       PIC 9(02) VALUE 30.
001450     05  FILLER                       PIC 9(02) VALUE 31.
001460     05  FILLER                       PIC 9(02) VALUE 30.
001470     05  FILLER                       PIC 9(02) VALUE 31.
001480 01  WS-DIAS-MES REDEFINES WS-DIAS-MES-INIC.
001490     05  WS-DIAS-MES-TAB OCCURS 12 TIMES
001500                         INDEXED BY WS-DM-IDX  PIC 9(02).
001510*----------------------------------------------------------------*
001520 01  WS-DIAS-ACUM-INIC.
001530     05  FILLER                       PIC 9(03) VALUE 000.
001540     05  FILLER                       PIC 9(03) VALUE 031.
001550     05  FILLER                       PIC 9(03) VALUE 059.
001560     05  FILLER                       PIC 9(03) VALUE 090.
001570     05  FILLER                       PIC 9(03) VALUE 120.
001580     05  FILLER                       PIC 9(03) VALUE 151.
001590     05  FILLER                       PIC 9(03) VALUE 181.
001600     05  FILLER                       PIC 9(03) VALUE 212.
001610     05  FILLER                       PIC 9(03) VALUE 243.
001620     05  FILLER                       PIC 9(03) VALUE 273.
001630     05  FILLER                       PIC 9(03) VALUE 304.
001640     05  FILLER                       PIC 9(03) VALUE 334.
001650 01  WS-DIAS-ACUM REDEFINES WS-DIAS-ACUM-INIC.
001660     05  WS-DIAS-ACUM-TAB OCCURS 12 TIMES
001670                         INDEXED BY WS-DA-IDX  PIC 9(03).
001680*----------------------------------------------------------------*
001690*  AREA DE TRABAJO PARA VALIDACION Y CALCULO DE FECHAS           *
001700*----------------------------------------------------------------*
001710 01  WS-FECHA-TRABAJO                 PIC X(08) VALUE SPACES.
001720 01  WS-FECHA-TRABAJO-R REDEFINES WS-FECHA-TRABAJO.
001730     05  WS-FT-ANIO                    PIC 9(04).
001740     05  WS-FT-MES                     PIC 9(02).
001750     05  WS-FT-DIA                     PIC 9(02).
001760*----------------------------------------------------------------*
001770 77  WS-FECHA-VALIDA-SW               PIC X(01) VALUE 'S'.
001780     88  WS-FECHA-ES-VALIDA                      VALUE 'S'.
001790 77  WS-BISIESTO-SW                   PIC X(01) VALUE 'N'.
001800     88  WS-ANIO-BISIESTO                        VALUE 'S'.
001810 77  WS-RESIDUO-BIS                   PIC 9(04) COMP VALUE ZERO.
001820 77  WS-COCIENTE-BIS                  PIC 9(04) COMP VALUE ZERO.
001830 77  WS-LEAP-Q4                       PIC 9(04) COMP VALUE ZERO.
001840 77  WS-LEAP-Q100                     PIC 9(04) COMP VALUE ZERO.
001850 77  WS-LEAP-Q400                     PIC 9(04) COMP VALUE ZERO.
001860 77  WS-DIAS-CALC                     PIC 9(09) COMP VALUE ZERO.
001870 77  WS-FECHA-MINIMA                  PIC 9(09) COMP
001880                                       VALUE 999999999.
001890 77  WS-FECHA-MAXIMA                  PIC 9(09) COMP VALUE ZERO.
001900 77  WS-PERIODO-DIAS                  PIC 9(09) COMP VALUE ZERO.
001910*----------------------------------------------------------------*
001920*  MONTO DE TRABAJO (PARTIDO ENTERO/DECIMAL PARA ARMAR EDITADOS) *
001930*----------------------------------------------------------------*
001940 01  WS-MONTO-TRABAJO                 PIC 9(07)V99 VALUE ZEROES.
001950 01  WS-MONTO-TRABAJO-R REDEFINES WS-MONTO-TRABAJO.
001960     05  WS-MONTO-ENTERO               PIC 9(07).
001970     05  WS-MONTO-DECIMAL              PIC 9(02).
001980*----------------------------------------------------------------*
001990*  AREA DE TRABAJO DE LA CATEGORIZACION                          *
002000*----------------------------------------------------------------*
002010 01  WS-DESC-MAYUS                    PIC X(40) VALUE SPACES.
002020 77  WS-CATEG-ASIGNADA                PIC X(20) VALUE SPACES.
002030 77  WS-CATEG-ASIG-NUM                PIC 9(02) COMP VALUE ZERO.
002040 77  WS-LARGO-PAL                     PIC 9(02) COMP VALUE ZERO.
002050 77  WS-POS-BUSQUEDA                  PIC 9(02) COMP VALUE ZERO.
002060 77  WS-POS-MAX                       PIC 9(02) COMP VALUE ZERO.
002070 77  WS-COINCIDE-SW                   PIC X(01) VALUE 'N'.
002080     88  WS-HAY-COINCIDENCIA                     VALUE 'S'.
002090*----------------------------------------------------------------*
002100*  ACUMULADORES GLOBALES                                         *
002110*----------------------------------------------------------------*
002120 01  WS-ACUM-GLOBAL.
002130     05  WS-ACUM-TOTAL                 PIC 9(09)V99 VALUE ZEROES.
002140     05  WS-ACUM-CANT                  PIC 9(06) COMP VALUE ZERO.
002150     05  WS-ACUM-PROM-DIARIO           PIC 9(07)V99 VALUE ZEROES.
002160     05  WS-ACUM-PROM-TRANS            PIC 9(07)V99 VALUE ZEROES.
002170     05  WS-ACUM-ESTIM-MENSUAL         PIC 9(07)V99 VALUE ZEROES.
002180 77  WS-TOP-CAT-IDX                   PIC 9(02) COMP VALUE ZERO.
002190*----------------------------------------------------------------*
002200*  TABLA DE ANOMALIAS DETECTADAS (2DA PASADA)                    *
002210*----------------------------------------------------------------*
002220 01  WS-TABLA-ANOM.
002230     05  WS-ANOM-CANT                  PIC 9(04) COMP VALUE ZERO.
002240     05  WS-ANOM-FILA OCCURS 200 TIMES
002250                      INDEXED BY WS-ANOM-IDX WS-ANOM-IDX2.
002260         10  AN-FECHA                   PIC X(08).
002270         10  AN-DESC                    PIC X(40).
002280         10  AN-MONTO                   PIC 9(07)V99.
002290         10  AN-CATEGORIA               PIC X(20).
002300         10  AN-DESVIO                  PIC 9(05)V9999.
002310 77  WS-ANOM-TEMP-FECHA                PIC X(08).
002320 77  WS-ANOM-TEMP-DESC                 PIC X(40).
002330 77  WS-ANOM-TEMP-MONTO                PIC 9(07)V99.
002340 77  WS-ANOM-TEMP-CAT                  PIC X(20).
002350 77  WS-ANOM-TEMP-DESVIO               PIC 9(05)V9999.
002360*----------------------------------------------------------------*
002370*  AREA DE TRABAJO DE LA 2DA PASADA (MEDIA / DESVIO ESTANDAR)    *
002380*----------------------------------------------------------------*
002390 77  WS-SUMA-CAT                    PIC 9(09)V99 VALUE ZEROES.
002400 77  WS-SUMA-CUAD-CAT               PIC 9(13)V9999 VALUE ZEROES.
002410 77  WS-MEDIA-CAT                   PIC 9(07)V9999 VALUE ZEROES.
002420 77  WS-VARIANZA-CAT                PIC 9(09)V9999 VALUE ZEROES.
002430 77  WS-DESVIO-CAT                  PIC 9(07)V9999 VALUE ZEROES.
002440 77  WS-LIMITE-ANOM                 PIC 9(07)V9999 VALUE ZEROES.
002450*----------------------------------------------------------------*
002460*  RUTINA DE RAIZ CUADRADA POR APROXIMACIONES (NEWTON-RAPHSON)   *
002470*  EL COMPILADOR DE LA CASA NO TRAE FUNCION SQRT.                *
002480*----------------------------------------------------------------*
002490 77  WS-RAIZ-RADICANDO                PIC 9(13)V9999 VALUE ZEROES.
002500 77  WS-RAIZ-RESULTADO                PIC 9(09)V9999 VALUE ZEROES.
002510 77  WS-RAIZ-APROX                    PIC 9(09)V9999 VALUE ZEROES.
002520 77  WS-RAIZ-NUEVA                    PIC 9(09)V9999 VALUE ZEROES.
002530 77  WS-RAIZ-ITER                     PIC 9(02) COMP VALUE ZERO.
002540*----------------------------------------------------------------*
002550*  CAMPOS EDITADOS PARA IMPRESION                                *
002560*----------------------------------------------------------------*
002570 77  WS-ED-DIAS                       PIC ZZZ9.
002580 77  WS-ED-RESUMEN                    PIC Z,ZZZ,ZZ9.99.
002590 77  WS-PCT-CALC                      PIC 9(03)V9999 VALUE ZEROES.
002600*----------------------------------------------------------------*
002610*  TABLA DE MENSAJES DE HALLAZGOS Y RECOMENDACIONES (2DA PASADA) *
002620*  SE ARMAN COMO RENGLONES DE TEXTO LISTOS PARA IMPRIMIR, EN     *
002630*  UNA TABLA DE MENSAJES (SE REUTILIZA WS-BL-TEXTO AL IMPRIMIR). *
002640*----------------------------------------------------------------*
002650 01  WS-TABLA-MENSAJES.
002660     05  WS-MSG-CANT-INSIGHT        PIC 9(02) COMP VALUE ZERO.
002670     05  WS-MSG-INSIGHT OCCURS 10 TIMES
002680                        INDEXED BY WS-MI-IDX  PIC X(120).
002690     05  WS-MSG-CANT-RECOM          PIC 9(02) COMP VALUE ZERO.
002700     05  WS-MSG-RECOM OCCURS 10 TIMES
002710                      INDEXED BY WS-MR-IDX  PIC X(120).
002720*----------------------------------------------------------------*
002730 77  WS-ED-MONTO-MSG                  PIC Z,ZZZ,ZZ9.99.
002740 77  WS-ED-PCT-MSG                    PIC ZZ9.9.
002750 77  WS-DINING-TOTAL                  PIC 9(07)V99 VALUE ZEROES.
002760 77  WS-SUBS-TOTAL                    PIC 9(07)V99 VALUE ZEROES.
002770 77  WS-CHILDCARE-TOTAL                PIC 9(07)V99 VALUE ZEROES.
002780 77  WS-AHORRO-CALC                    PIC 9(07)V99 VALUE ZEROES.
002790*----------------------------------------------------------------*
002800 PROCEDURE DIVISION.
002810*----------------------------------------------------------------*
002820     PERFORM 1000-INICIAR-PROGRAMA
002830        THRU 1000-INICIAR-PROGRAMA-FIN.
002840
002850     PERFORM 2000-PROCESAR-TRANSACCIONES
002860        THRU 2000-PROCESAR-TRANSACCIONES-FIN
002870           UNTIL FS-TRANSACT-EOF.
002880
002890     PERFORM 3000-FINALIZAR-PROGRAMA
002900        THRU 3000-FINALIZAR-PROGRAMA-FIN.
002910
002920     STOP RUN.
002930*----------------------------------------------------------------*
002940 1000-INICIAR-PROGRAMA.
002950
002960     PERFORM 1100-ABRIR-ARCHIVOS
002970        THRU 1100-ABRIR-ARCHIVOS-FIN.
002980
002990     PERFORM 1200-CARGAR-CATEGORIAS
003000        THRU 1200-CARGAR-CATEGORIAS-FIN.
003010
003020 1000-INICIAR-PROGRAMA-FIN.
003030     EXIT.
003040
003050*----------------------------------------------------------------*
003060 1100-ABRIR-ARCHIVOS.
003070
003080     OPEN INPUT TRANSACT.
003090     IF NOT FS-TRANSACT-OK
003100        DISPLAY 'ERROR AL ABRIR TRANSACT - STATUS: ' FS-TRANSACT
003110        STOP RUN
003120     END-IF.
003130
003140     OPEN OUTPUT BUDGRPT.
003150     IF NOT FS-BUDGRPT-OK
003160        DISPLAY 'ERROR AL ABRIR BUDGRPT - STATUS: ' FS-BUDGRPT
003170        STOP RUN
003180     END-IF.
003190
003200 1100-ABRIR-ARCHIVOS-FIN.
003210     EXIT.
003220
003230*----------------------------------------------------------------*
003240* CARGA LA TABLA DE 15 CATEGORIAS CON SUS PALABRAS CLAVE, EN EL  *
003250* ORDEN FIJO DE BUSQUEDA ESTABLECIDO POR EL AREA DE PRESUPUESTO. *
003260* EL LARGO DE CADA PALABRA SE GUARDA APARTE (SIN FUNCION         *
003270* LENGTH) PARA LA BUSQUEDA DE SUBCADENA EN 2420.                 *
003280*----------------------------------------------------------------*
003290 1200-CARGAR-CATEGORIAS.                                          250589
003300
003310     INITIALIZE WS-TABLA-CATEG.
003320
003330     MOVE 'HOUSING'         TO CAT-CODIGO(1).
003340     MOVE 8                 TO CAT-CANT-PAL(1).
003350     MOVE 'RENT'        TO CAT-PALABRA(1,1).
003360     MOVE 4  TO CAT-PAL-LEN(1,1).
003370     MOVE 'MORTGAGE'    TO CAT-PALABRA(1,2).
003380     MOVE 8  TO CAT-PAL-LEN(1,2).
003390     MOVE 'UTILITIES'   TO CAT-PALABRA(1,3).
003400     MOVE 9  TO CAT-PAL-LEN(1,3).
003410     MOVE 'INTERNET'    TO CAT-PALABRA(1,4).
003420     MOVE 8  TO CAT-PAL-LEN(1,4).
003430     MOVE 'CABLE'       TO CAT-PALABRA(1,5).
003440     MOVE 5  TO CAT-PAL-LEN(1,5).
003450     MOVE 'ELECTRICITY' TO CAT-PALABRA(1,6).
003460     MOVE 11 TO CAT-PAL-LEN(1,6).
003470     MOVE 'GAS'         TO CAT-PALABRA(1,7).
003480     MOVE 3  TO CAT-PAL-LEN(1,7).
003490     MOVE 'WATER'       TO CAT-PALABRA(1,8).
003500     MOVE 5  TO CAT-PAL-LEN(1,8).
003510
003520     MOVE 'GROCERIES'       TO CAT-CODIGO(2).
003530     MOVE 7                 TO CAT-CANT-PAL(2).
003540     MOVE 'GROCERY'     TO CAT-PALABRA(2,1).
003550     MOVE 7  TO CAT-PAL-LEN(2,1).
003560     MOVE 'SUPERMARKET' TO CAT-PALABRA(2,2).
003570     MOVE 11 TO CAT-PAL-LEN(2,2).
003580     MOVE 'WHOLE FOODS' TO CAT-PALABRA(2,3).
003590     MOVE 11 TO CAT-PAL-LEN(2,3).
003600     MOVE 'TRADER JOE'  TO CAT-PALABRA(2,4).
003610     MOVE 10 TO CAT-PAL-LEN(2,4).
003620     MOVE 'SAFEWAY'     TO CAT-PALABRA(2,5).
003630     MOVE 7  TO CAT-PAL-LEN(2,5).
003640     MOVE 'FOOD'        TO CAT-PALABRA(2,6).
003650     MOVE 4  TO CAT-PAL-LEN(2,6).
003660     MOVE 'MART'        TO CAT-PALABRA(2,7).
003670     MOVE 4  TO CAT-PAL-LEN(2,7).
003680
003690     MOVE 'TRANSPORT'       TO CAT-CODIGO(3).
003700     MOVE 9                 TO CAT-CANT-PAL(3).
003710     MOVE 'GAS'         TO CAT-PALABRA(3,1).
003720     MOVE 3  TO CAT-PAL-LEN(3,1).
003730     MOVE 'UBER'        TO CAT-PALABRA(3,2).
003740     MOVE 4  TO CAT-PAL-LEN(3,2).
003750     MOVE 'LYFT'        TO CAT-PALABRA(3,3).
003760     MOVE 4  TO CAT-PAL-LEN(3,3).
003770     MOVE 'PARKING'     TO CAT-PALABRA(3,4).
003780     MOVE 7  TO CAT-PAL-LEN(3,4).
003790     MOVE 'METRO'       TO CAT-PALABRA(3,5).
003800     MOVE 5  TO CAT-PAL-LEN(3,5).
003810     MOVE 'BUS'         TO CAT-PALABRA(3,6).
003820     MOVE 3  TO CAT-PAL-LEN(3,6).
003830     MOVE 'TAXI'        TO CAT-PALABRA(3,7).
003840     MOVE 4  TO CAT-PAL-LEN(3,7).
003850     MOVE 'PETROL'      TO CAT-PALABRA(3,8).
003860     MOVE 6  TO CAT-PAL-LEN(3,8).
003870     MOVE 'FUEL'        TO CAT-PALABRA(3,9).
003880     MOVE 4  TO CAT-PAL-LEN(3,9).
003890
003900     MOVE 'DINING'          TO CAT-CODIGO(4).
003910     MOVE 7                 TO CAT-CANT-PAL(4).
003920     MOVE 'RESTAURANT'  TO CAT-PALABRA(4,1).
003930     MOVE 10 TO CAT-PAL-LEN(4,1).
003940     MOVE 'COFFEE'      TO CAT-PALABRA(4,2).
003950     MOVE 6  TO CAT-PAL-LEN(4,2).
003960     MOVE 'STARBUCKS'   TO CAT-PALABRA(4,3).
003970     MOVE 9  TO CAT-PAL-LEN(4,3).
003980     MOVE 'DELIVERY'    TO CAT-PALABRA(4,4).
003990     MOVE 8  TO CAT-PAL-LEN(4,4).
004000     MOVE 'TAKEOUT'     TO CAT-PALABRA(4,5).
004010     MOVE 7  TO CAT-PAL-LEN(4,5).
004020     MOVE 'DINING'      TO CAT-PALABRA(4,6).
004030     MOVE 6  TO CAT-PAL-LEN(4,6).
004040     MOVE 'CAFE'        TO CAT-PALABRA(4,7).
004050     MOVE 4  TO CAT-PAL-LEN(4,7).
004060
004070     MOVE 'ENTERTAINMENT'   TO CAT-CODIGO(5).
004080     MOVE 7                 TO CAT-CANT-PAL(5).
004090     MOVE 'NETFLIX'     TO CAT-PALABRA(5,1).
004100     MOVE 7  TO CAT-PAL-LEN(5,1).
004110     MOVE 'SPOTIFY'     TO CAT-PALABRA(5,2).
004120     MOVE 7  TO CAT-PAL-LEN(5,2).
004130     MOVE 'MOVIE'       TO CAT-PALABRA(5,3).
004140     MOVE 5  TO CAT-PAL-LEN(5,3).
004150     MOVE 'THEATER'     TO CAT-PALABRA(5,4).
004160     MOVE 7  TO CAT-PAL-LEN(5,4).
004170     MOVE 'GAMING'      TO CAT-PALABRA(5,5).
004180     MOVE 6  TO CAT-PAL-LEN(5,5).
004190     MOVE 'STREAMING'   TO CAT-PALABRA(5,6).
004200     MOVE 9  TO CAT-PAL-LEN(5,6).
004210     MOVE 'CONCERT'     TO CAT-PALABRA(5,7).
004220     MOVE 7  TO CAT-PAL-LEN(5,7).
004230
004240     MOVE 'SHOPPING'        TO CAT-CODIGO(6).
004250     MOVE 7                 TO CAT-CANT-PAL(6).
004260     MOVE 'AMAZON'      TO CAT-PALABRA(6,1).
004270     MOVE 6  TO CAT-PAL-LEN(6,1).
004280     MOVE 'TARGET'      TO CAT-PALABRA(6,2).
004290     MOVE 6  TO CAT-PAL-LEN(6,2).
004300     MOVE 'WALMART'     TO CAT-PALABRA(6,3).
004310     MOVE 7  TO CAT-PAL-LEN(6,3).
004320     MOVE 'CLOTHING'    TO CAT-PALABRA(6,4).
004330     MOVE 8  TO CAT-PAL-LEN(6,4).
004340     MOVE 'RETAIL'      TO CAT-PALABRA(6,5).
004350     MOVE 6  TO CAT-PAL-LEN(6,5).
004360     MOVE 'SHOPPING'    TO CAT-PALABRA(6,6).
004370     MOVE 8  TO CAT-PAL-LEN(6,6).
004380     MOVE 'STORE'       TO CAT-PALABRA(6,7).
004390     MOVE 5  TO CAT-PAL-LEN(6,7).
004400
004410     MOVE 'HEALTHCARE'      TO CAT-CODIGO(7).
004420     MOVE 7                 TO CAT-CANT-PAL(7).
004430     MOVE 'PHARMACY'    TO CAT-PALABRA(7,1).
004440     MOVE 8  TO CAT-PAL-LEN(7,1).
004450     MOVE 'DOCTOR'      TO CAT-PALABRA(7,2).
004460     MOVE 6  TO CAT-PAL-LEN(7,2).
004470     MOVE 'HOSPITAL'    TO CAT-PALABRA(7,3).
004480     MOVE 8  TO CAT-PAL-LEN(7,3).
004490     MOVE 'MEDICAL'     TO CAT-PALABRA(7,4).
004500     MOVE 7  TO CAT-PAL-LEN(7,4).
004510     MOVE 'DENTAL'      TO CAT-PALABRA(7,5).
004520     MOVE 6  TO CAT-PAL-LEN(7,5).
004530     MOVE 'HEALTH'      TO CAT-PALABRA(7,6).
004540     MOVE 6  TO CAT-PAL-LEN(7,6).
004550     MOVE 'MEDICINE'    TO CAT-PALABRA(7,7).
004560     MOVE 8  TO CAT-PAL-LEN(7,7).
004570
004580     MOVE 'CHILDCARE'       TO CAT-CODIGO(8).
004590     MOVE 6                 TO CAT-CANT-PAL(8).
004600     MOVE 'DAYCARE'     TO CAT-PALABRA(8,1).
004610     MOVE 7  TO CAT-PAL-LEN(8,1).
004620     MOVE 'BABYSITTER'  TO CAT-PALABRA(8,2).
004630     MOVE 10 TO CAT-PAL-LEN(8,2).
004640     MOVE 'SCHOOL'      TO CAT-PALABRA(8,3).
004650     MOVE 6  TO CAT-PAL-LEN(8,3).
004660     MOVE 'TUITION'     TO CAT-PALABRA(8,4).
004670     MOVE 7  TO CAT-PAL-LEN(8,4).
004680     MOVE 'CHILDCARE'   TO CAT-PALABRA(8,5).
004690     MOVE 9  TO CAT-PAL-LEN(8,5).
004700     MOVE 'KIDS'        TO CAT-PALABRA(8,6).
004710     MOVE 4  TO CAT-PAL-LEN(8,6).
004720
004730     MOVE 'SUBSCRIPTIONS'   TO CAT-CODIGO(9).
004740     MOVE 5                 TO CAT-CANT-PAL(9).
004750     MOVE 'SUBSCRIPTION' TO CAT-PALABRA(9,1).
004760     MOVE 12 TO CAT-PAL-LEN(9,1).
004770     MOVE 'MEMBERSHIP'   TO CAT-PALABRA(9,2).
004780     MOVE 10 TO CAT-PAL-LEN(9,2).
004790     MOVE 'ANNUAL FEE'   TO CAT-PALABRA(9,3).
004800     MOVE 10 TO CAT-PAL-LEN(9,3).
004810     MOVE 'MONTHLY FEE'  TO CAT-PALABRA(9,4).
004820     MOVE 11 TO CAT-PAL-LEN(9,4).
004830     MOVE 'PREMIUM'      TO CAT-PALABRA(9,5).
004840     MOVE 7  TO CAT-PAL-LEN(9,5).
004850
004860     MOVE 'DEBT'            TO CAT-CODIGO(10).
004870     MOVE 5                 TO CAT-CANT-PAL(10).
004880     MOVE 'CREDIT CARD'     TO CAT-PALABRA(10,1).
004890     MOVE 11 TO CAT-PAL-LEN(10,1).
004900     MOVE 'LOAN PAYMENT'    TO CAT-PALABRA(10,2).
004910     MOVE 12 TO CAT-PAL-LEN(10,2).
004920     MOVE 'STUDENT LOAN'    TO CAT-PALABRA(10,3).
004930     MOVE 12 TO CAT-PAL-LEN(10,3).
004940     MOVE 'CAR PAYMENT'     TO CAT-PALABRA(10,4).
004950     MOVE 11 TO CAT-PAL-LEN(10,4).
004960     MOVE 'MORTGAGE PAYMENT' TO CAT-PALABRA(10,5).
004970     MOVE 16 TO CAT-PAL-LEN(10,5).
004980
004990     MOVE 'SAVINGS'         TO CAT-CODIGO(11).
005000     MOVE 5                 TO CAT-CANT-PAL(11).
005010     MOVE 'SAVINGS'     TO CAT-PALABRA(11,1).
005020     MOVE 7  TO CAT-PAL-LEN(11,1).
005030     MOVE 'TRANSFER'    TO CAT-PALABRA(11,2).
005040     MOVE 8  TO CAT-PAL-LEN(11,2).
005050     MOVE 'DEPOSIT'     TO CAT-PALABRA(11,3).
005060     MOVE 7  TO CAT-PAL-LEN(11,3).
005070     MOVE 'INVESTMENT'  TO CAT-PALABRA(11,4).
005080     MOVE 10 TO CAT-PAL-LEN(11,4).
005090     MOVE 'RETIREMENT'  TO CAT-PALABRA(11,5).
005100     MOVE 10 TO CAT-PAL-LEN(11,5).
005110
005120     MOVE 'MISCELLANEOUS'   TO CAT-CODIGO(12).
005130     MOVE 5                 TO CAT-CANT-PAL(12).
005140     MOVE 'ATM'         TO CAT-PALABRA(12,1).
005150     MOVE 3  TO CAT-PAL-LEN(12,1).
005160     MOVE 'FEE'         TO CAT-PALABRA(12,2).
005170     MOVE 3  TO CAT-PAL-LEN(12,2).
005180     MOVE 'CHARGE'      TO CAT-PALABRA(12,3).
005190     MOVE 6  TO CAT-PAL-LEN(12,3).
005200     MOVE 'MISC'        TO CAT-PALABRA(12,4).
005210     MOVE 4  TO CAT-PAL-LEN(12,4).
005220     MOVE 'OTHER'       TO CAT-PALABRA(12,5).
005230     MOVE 5  TO CAT-PAL-LEN(12,5).
005240
005250     MOVE 'FESTIVAL_EXPENSES' TO CAT-CODIGO(13).
005260     MOVE 7                 TO CAT-CANT-PAL(13).
005270     MOVE 'DIWALI'      TO CAT-PALABRA(13,1).
005280     MOVE 6  TO CAT-PAL-LEN(13,1).
005290     MOVE 'HOLI'        TO CAT-PALABRA(13,2).
005300     MOVE 4  TO CAT-PAL-LEN(13,2).
005310     MOVE 'EID'         TO CAT-PALABRA(13,3).
005320     MOVE 3  TO CAT-PAL-LEN(13,3).
005330     MOVE 'CHRISTMAS'   TO CAT-PALABRA(13,4).
005340     MOVE 9  TO CAT-PAL-LEN(13,4).
005350     MOVE 'PONGAL'      TO CAT-PALABRA(13,5).
005360     MOVE 6  TO CAT-PAL-LEN(13,5).
005370     MOVE 'DURGA PUJA'  TO CAT-PALABRA(13,6).
005380     MOVE 10 TO CAT-PAL-LEN(13,6).
005390     MOVE 'FESTIVAL'    TO CAT-PALABRA(13,7).
005400     MOVE 8  TO CAT-PAL-LEN(13,7).
005410
005420     MOVE 'GOLD_JEWELRY'    TO CAT-CODIGO(14).
005430     MOVE 5                 TO CAT-CANT-PAL(14).
005440     MOVE 'GOLD'        TO CAT-PALABRA(14,1).
005450     MOVE 4  TO CAT-PAL-LEN(14,1).
005460     MOVE 'JEWELRY'     TO CAT-PALABRA(14,2).
005470     MOVE 7  TO CAT-PAL-LEN(14,2).
005480     MOVE 'ORNAMENTS'   TO CAT-PALABRA(14,3).
005490     MOVE 9  TO CAT-PAL-LEN(14,3).
005500     MOVE 'TANISHQ'     TO CAT-PALABRA(14,4).
005510     MOVE 7  TO CAT-PAL-LEN(14,4).
005520     MOVE 'KALYAN'      TO CAT-PALABRA(14,5).
005530     MOVE 6  TO CAT-PAL-LEN(14,5).
005540
005550     MOVE 'DOMESTIC_HELP'   TO CAT-CODIGO(15).
005560     MOVE 5                 TO CAT-CANT-PAL(15).
005570     MOVE 'MAID'           TO CAT-PALABRA(15,1).
005580     MOVE 4  TO CAT-PAL-LEN(15,1).
005590     MOVE 'COOK'           TO CAT-PALABRA(15,2).
005600     MOVE 4  TO CAT-PAL-LEN(15,2).
005610     MOVE 'DRIVER'         TO CAT-PALABRA(15,3).
005620     MOVE 6  TO CAT-PAL-LEN(15,3).
005630     MOVE 'DOMESTIC HELP'  TO CAT-PALABRA(15,4).
005640     MOVE 13 TO CAT-PAL-LEN(15,4).
005650     MOVE 'HOUSEHOLD HELP' TO CAT-PALABRA(15,5).
005660     MOVE 14 TO CAT-PAL-LEN(15,5).
005670
005680 1200-CARGAR-CATEGORIAS-FIN.
005690     EXIT.
005700
005710*----------------------------------------------------------------*
005720 2000-PROCESAR-TRANSACCIONES.
005730
005740     READ TRANSACT.
005750
005760     EVALUATE TRUE
005770         WHEN FS-TRANSACT-OK
005780              ADD 1 TO WS-CTRL-LEIDOS
005790              PERFORM 2300-VALIDAR-TRANSACCION
005800                 THRU 2300-VALIDAR-TRANSACCION-FIN
005810              IF WS-FECHA-ES-VALIDA
005820                 ADD 1 TO WS-CTRL-VALIDOS
005830                 PERFORM 2400-CATEGORIZAR-TRANSACCION
005840                    THRU 2400-CATEGORIZAR-TRANSACCION-FIN
005850                 PERFORM 2500-ACUMULAR-TRANSACCION
005860                    THRU 2500-ACUMULAR-TRANSACCION-FIN
005870              ELSE
005880                 ADD 1 TO WS-CTRL-RECHAZADOS
005890              END-IF
005900         WHEN FS-TRANSACT-EOF
005910              CONTINUE
005920         WHEN OTHER
005930              DISPLAY 'ERROR AL LEER TRANSACT - STATUS: '
005940                      FS-TRANSACT
005950              STOP RUN
005960     END-EVALUATE.
005970
005980 2000-PROCESAR-TRANSACCIONES-FIN.
005990     EXIT.
006000
006010*----------------------------------------------------------------*
006020* VALIDA FECHA, DESCRIPCION Y MONTO DE LA TRANSACCION.  EL       *
006030* RESULTADO SE DEJA EN WS-FECHA-VALIDA-SW (88 WS-FECHA-ES-VALIDA)*
006040*----------------------------------------------------------------*
006050 2300-VALIDAR-TRANSACCION.
006060
006070     MOVE 'S'                     TO WS-FECHA-VALIDA-SW.
006080
006090     IF TR-DATE = SPACES OR TR-DATE = ZEROES
006100        MOVE 'N'                  TO WS-FECHA-VALIDA-SW
006110     END-IF.
006120
006130     IF TR-DESC = SPACES
006140        MOVE 'N'                  TO WS-FECHA-VALIDA-SW
006150     END-IF.
006160
006170     IF TR-AMOUNT = ZERO
006180        MOVE 'N'                  TO WS-FECHA-VALIDA-SW
006190     END-IF.
006200
006210     IF WS-FECHA-ES-VALIDA
006220        MOVE TR-DATE               TO WS-FECHA-TRABAJO
006230        IF WS-FT-ANIO NOT NUMERIC OR
006240           WS-FT-MES NOT NUMERIC OR
006250           WS-FT-DIA NOT NUMERIC
006260           MOVE 'N'                TO WS-FECHA-VALIDA-SW
006270        ELSE
006280           IF WS-FT-MES < 1 OR WS-FT-MES > 12
006290              MOVE 'N'             TO WS-FECHA-VALIDA-SW
006300           ELSE
006310              PERFORM 2310-VERIFICAR-BISIESTO
006320                 THRU 2310-VERIFICAR-BISIESTO-FIN
006330              SET WS-DM-IDX TO WS-FT-MES
006340              IF WS-FT-DIA < 1 OR
006350                 WS-FT-DIA > WS-DIAS-MES-TAB(WS-DM-IDX)
006360                 MOVE 'N'          TO WS-FECHA-VALIDA-SW
006370              END-IF
006380              IF WS-FT-MES = 2 AND WS-ANIO-BISIESTO
006390                    AND WS-FT-DIA > 29
006400                 MOVE 'N'          TO WS-FECHA-VALIDA-SW
006410              END-IF
006420           END-IF
006430        END-IF
006440     END-IF.
006450
006460 2300-VALIDAR-TRANSACCION-FIN.
006470     EXIT.
006480
006490*----------------------------------------------------------------*
006500* ANIO BISIESTO: DIVISIBLE POR 4, SALVO SIGLOS NO DIVISIBLES     *
006510* POR 400.  TRABAJA SOBRE WS-FT-ANIO YA CARGADO.                 *
006520*----------------------------------------------------------------*
006530 2310-VERIFICAR-BISIESTO.
006540
006550     MOVE 'N'                     TO WS-BISIESTO-SW.
006560
006570     DIVIDE WS-FT-ANIO BY 4
006580            GIVING WS-COCIENTE-BIS
006590            REMAINDER WS-RESIDUO-BIS.
006600
006610     IF WS-RESIDUO-BIS = ZERO
006620        MOVE 'S'                  TO WS-BISIESTO-SW
006630        DIVIDE WS-FT-ANIO BY 100
006640               GIVING WS-COCIENTE-BIS
006650               REMAINDER WS-RESIDUO-BIS
006660        IF WS-RESIDUO-BIS = ZERO
006670           MOVE 'N'               TO WS-BISIESTO-SW
006680           DIVIDE WS-FT-ANIO BY 400
006690                  GIVING WS-COCIENTE-BIS
006700                  REMAINDER WS-RESIDUO-BIS
006710           IF WS-RESIDUO-BIS = ZERO
006720              MOVE 'S'            TO WS-BISIESTO-SW
006730           END-IF
006740        END-IF
006750     END-IF.
006760
006770 2310-VERIFICAR-BISIESTO-FIN.
006780     EXIT.
006790
006800*----------------------------------------------------------------*
006810* RECORRE LA TABLA DE CATEGORIAS EN ORDEN FIJO Y ASIGNA LA       *
006820* PRIMERA CUYA LISTA DE PALABRAS CLAVE APAREZCA EN LA            *
006830* DESCRIPCION (SUBCADENA, SIN DISTINGUIR MAYUSCULA/MINUSCULA).   *
006840* SI NINGUNA COINCIDE, LA TRANSACCION QUEDA EN MISCELLANEOUS.    *
006850*----------------------------------------------------------------*
006860 2400-CATEGORIZAR-TRANSACCION.
006870
006880     MOVE TR-DESC                  TO WS-DESC-MAYUS.
006890     INSPECT WS-DESC-MAYUS
006900        CONVERTING 'abcdefghijklmnopqrstuvwxyz'
006910                TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
006920
006930     MOVE 'MISCELLANEOUS'          TO WS-CATEG-ASIGNADA.
006940     MOVE ZERO                     TO WS-CATEG-ASIG-NUM.
006950
006960     SET WS-CAT-IDX TO 1.
006970     PERFORM 2410-BUSCAR-EN-CATEGORIA
006980        THRU 2410-BUSCAR-EN-CATEGORIA-FIN
006990           UNTIL WS-CATEG-ASIG-NUM NOT = ZERO
007000              OR WS-CAT-IDX > 15.
007010
007020 2400-CATEGORIZAR-TRANSACCION-FIN.
007030     EXIT.
007040
007050*----------------------------------------------------------------*
007060 2410-BUSCAR-EN-CATEGORIA.
007070
007080     SET WS-CAT-IDX2 TO 1.
007090     PERFORM 2420-BUSCAR-PALABRA
007100        THRU 2420-BUSCAR-PALABRA-FIN
007110           UNTIL WS-CATEG-ASIG-NUM NOT = ZERO
007120              OR WS-CAT-IDX2 > CAT-CANT-PAL(WS-CAT-IDX).
007130
007140     IF WS-CATEG-ASIG-NUM = ZERO
007150        SET WS-CAT-IDX UP BY 1
007160     END-IF.
007170
007180 2410-BUSCAR-EN-CATEGORIA-FIN.
007190     EXIT.
007200
007210*----------------------------------------------------------------*
007220* BUSCA UNA PALABRA CLAVE COMO SUBCADENA DE LA DESCRIPCION,      *
007230* DESPLAZANDO LA POSICION DE COMPARACION DE A UN CARACTER.       *
007240*----------------------------------------------------------------*
007250 2420-BUSCAR-PALABRA.
007260
007270     MOVE CAT-PAL-LEN(WS-CAT-IDX, WS-CAT-IDX2) TO WS-LARGO-PAL.
007280     COMPUTE WS-POS-MAX = 41 - WS-LARGO-PAL.
007290     MOVE 1                        TO WS-POS-BUSQUEDA.
007300     MOVE 'N'                      TO WS-COINCIDE-SW.
007310
007320     IF WS-LARGO-PAL > 0 AND WS-POS-MAX > 0
007330        PERFORM 2425-COMPARAR-POSICION
007340           THRU 2425-COMPARAR-POSICION-FIN
007350              UNTIL WS-HAY-COINCIDENCIA
007360                 OR WS-POS-BUSQUEDA > WS-POS-MAX
007370     END-IF.
007380
007390     IF WS-HAY-COINCIDENCIA
007400        MOVE CAT-CODIGO(WS-CAT-IDX) TO WS-CATEG-ASIGNADA
007410        SET WS-CATEG-ASIG-NUM TO WS-CAT-IDX
007420     ELSE
007430        SET WS-CAT-IDX2 UP BY 1
007440     END-IF.
007450
007460 2420-BUSCAR-PALABRA-FIN.
007470     EXIT.
007480
007490*----------------------------------------------------------------*
007500 2425-COMPARAR-POSICION.
007510
007520     IF WS-DESC-MAYUS (WS-POS-BUSQUEDA:WS-LARGO-PAL) =
007530        CAT-PALABRA(WS-CAT-IDX, WS-CAT-IDX2) (1:WS-LARGO-PAL)
007540        MOVE 'S'                   TO WS-COINCIDE-SW
007550     ELSE
007560        ADD 1                      TO WS-POS-BUSQUEDA
007570     END-IF.
007580
007590 2425-COMPARAR-POSICION-FIN.
007600     EXIT.
007610
007620*----------------------------------------------------------------*
007630* ACUMULA LA TRANSACCION VALIDA: TABLA DE DETALLE (PARA LA 2DA   *
007640* PASADA), TOTALES POR CATEGORIA, TOTAL GLOBAL Y RANGO DE        *
007650* FECHAS (EN DIAS, PARA EL CALCULO DEL PERIODO DE ANALISIS).     *
007660*----------------------------------------------------------------*
007670 2500-ACUMULAR-TRANSACCION.
007680
007690     ADD 1 TO WS-DET-CANT.
007700     SET WS-DET-IDX TO WS-DET-CANT.
007710
007720     MOVE TR-DATE                  TO CT-DATE(WS-DET-IDX).
007730     MOVE TR-DESC                  TO CT-DESC(WS-DET-IDX).
007740
007750     IF TR-AMOUNT < ZERO
007760        COMPUTE CT-AMOUNT-ABS(WS-DET-IDX) = TR-AMOUNT * -1
007770     ELSE
007780        MOVE TR-AMOUNT             TO CT-AMOUNT-ABS(WS-DET-IDX)
007790     END-IF.
007800
007810     MOVE WS-CATEG-ASIGNADA        TO CT-CATEGORY(WS-DET-IDX).
007820     MOVE WS-CATEG-ASIG-NUM        TO CT-CAT-NUM(WS-DET-IDX).
007830
007840     SET WS-CAT-IDX TO WS-CATEG-ASIG-NUM.
007850     ADD CT-AMOUNT-ABS(WS-DET-IDX) TO CAT-TOTAL(WS-CAT-IDX).
007860     ADD 1                         TO CAT-CANT(WS-CAT-IDX).
007870
007880     ADD CT-AMOUNT-ABS(WS-DET-IDX) TO WS-ACUM-TOTAL.
007890     ADD 1                         TO WS-ACUM-CANT.
007900
007910     PERFORM 2510-CALC-DIAS-FECHA
007920        THRU 2510-CALC-DIAS-FECHA-FIN.
007930
007940     IF WS-DIAS-CALC < WS-FECHA-MINIMA
007950        MOVE WS-DIAS-CALC          TO WS-FECHA-MINIMA
007960     END-IF.
007970     IF WS-DIAS-CALC > WS-FECHA-MAXIMA
007980        MOVE WS-DIAS-CALC          TO WS-FECHA-MAXIMA
007990     END-IF.
008000
008010 2500-ACUMULAR-TRANSACCION-FIN.
008020     EXIT.
008030
008040*----------------------------------------------------------------*
008050* CONVIERTE TR-DATE (AAAAMMDD) EN UN NUMERO DE DIAS CORRELATIVO, *
008060* USANDO LA TABLA DE DIAS ACUMULADOS POR MES Y EL AJUSTE POR     *
008070* ANIO BISIESTO.  SOLO SE USA PARA RESTAR FECHAS ENTRE SI, NO    *
008080* ES UNA FECHA JULIANA VERDADERA.                                *
008090*----------------------------------------------------------------*
008100 2510-CALC-DIAS-FECHA.
008110
008120     MOVE TR-DATE                   TO WS-FECHA-TRABAJO.
008130     PERFORM 2310-VERIFICAR-BISIESTO
008140        THRU 2310-VERIFICAR-BISIESTO-FIN.
008150
008160     DIVIDE WS-FT-ANIO BY 4   GIVING WS-LEAP-Q4.
008170     DIVIDE WS-FT-ANIO BY 100 GIVING WS-LEAP-Q100.
008180     DIVIDE WS-FT-ANIO BY 400 GIVING WS-LEAP-Q400.
008190
008200     SET WS-DA-IDX TO WS-FT-MES.
008210
008220     COMPUTE WS-DIAS-CALC =
008230             (WS-FT-ANIO * 365) + WS-LEAP-Q4 - WS-LEAP-Q100
008240             + WS-LEAP-Q400 + WS-DIAS-ACUM-TAB(WS-DA-IDX)
008250             + WS-FT-DIA.
008260
008270     IF WS-ANIO-BISIESTO AND WS-FT-MES > 2
008280        ADD 1 TO WS-DIAS-CALC
008290     END-IF.
008300
008310 2510-CALC-DIAS-FECHA-FIN.
008320     EXIT.
008330
008340*----------------------------------------------------------------*
008350 3000-FINALIZAR-PROGRAMA.
008360
008370     PERFORM 3100-CALCULAR-RESUMEN
008380        THRU 3100-CALCULAR-RESUMEN-FIN.
008390
008400     PERFORM 3200-DETECTAR-ANOMALIAS
008410        THRU 3200-DETECTAR-ANOMALIAS-FIN.
008420
008430     PERFORM 3300-GENERAR-INSIGHTS-PRES
008440        THRU 3300-GENERAR-INSIGHTS-PRES-FIN.
008450
008460     PERFORM 3500-IMPRIMIR-REPORTE
008470        THRU 3500-IMPRIMIR-REPORTE-FIN.
008480
008490     PERFORM 3900-CERRAR-ARCHIVOS
008500        THRU 3900-CERRAR-ARCHIVOS-FIN.
008510
008520 3000-FINALIZAR-PROGRAMA-FIN.
008530     EXIT.
008540
008550*----------------------------------------------------------------*
008560* ESTADISTICAS DE RESUMEN (PROMEDIOS, ESTIMADO MENSUAL, TOP) Y   *
008570* ORDEN DESCENDENTE DE LAS CATEGORIAS POR TOTAL GASTADO.         *
008580*----------------------------------------------------------------*
008590 3100-CALCULAR-RESUMEN.
008600
008610     IF WS-ACUM-CANT = ZERO
008620        MOVE ZERO                  TO WS-PERIODO-DIAS
008630     ELSE
008640        IF WS-FECHA-MAXIMA >= WS-FECHA-MINIMA
008650           COMPUTE WS-PERIODO-DIAS =
008660                   WS-FECHA-MAXIMA - WS-FECHA-MINIMA
008670        ELSE
008680           MOVE ZERO               TO WS-PERIODO-DIAS
008690        END-IF
008700     END-IF.
008710
008720     IF WS-PERIODO-DIAS = ZERO
008730        MOVE 1                     TO WS-PERIODO-DIAS
008740     END-IF.
008750
008760     IF WS-ACUM-CANT > ZERO
008770        COMPUTE WS-ACUM-PROM-DIARIO ROUNDED =
008780                WS-ACUM-TOTAL / WS-PERIODO-DIAS
008790        COMPUTE WS-ACUM-PROM-TRANS ROUNDED =
008800                WS-ACUM-TOTAL / WS-ACUM-CANT
008810        COMPUTE WS-ACUM-ESTIM-MENSUAL ROUNDED =
008820                WS-ACUM-PROM-DIARIO * 30
008830     END-IF.
008840
008850     PERFORM 3110-ORDENAR-CATEGORIAS
008860        THRU 3110-ORDENAR-CATEGORIAS-FIN.
008870
008880     SET WS-OC-IDX TO 1.
008890     SET WS-TOP-CAT-IDX TO WS-ORDEN-CAT(WS-OC-IDX).
008900
008910 3100-CALCULAR-RESUMEN-FIN.
008920     EXIT.
008930
008940*----------------------------------------------------------------*
008950* ORDENA LOS INDICES DE CATEGORIA EN FORMA DESCENDENTE POR       *
008960* CAT-TOTAL (INTERCAMBIO SIMPLE, TABLA DE SOLO 15 POSICIONES).   *
008970*----------------------------------------------------------------*
008980 3110-ORDENAR-CATEGORIAS.
008990
009000     SET WS-OC-IDX TO 1.
009010     PERFORM 3111-CARGAR-ORDEN-INICIAL
009020        THRU 3111-CARGAR-ORDEN-INICIAL-FIN
009030           UNTIL WS-OC-IDX > 15.
009040
009050     MOVE 'S'                      TO WS-ORDEN-CAMBIO-SW.
009060     PERFORM 3115-PASADA-INTERCAMBIO
009070        THRU 3115-PASADA-INTERCAMBIO-FIN
009080           UNTIL NOT WS-HUBO-CAMBIO.
009090
009100 3110-ORDENAR-CATEGORIAS-FIN.
009110     EXIT.
009120
009130*----------------------------------------------------------------*
009140 3111-CARGAR-ORDEN-INICIAL.
009150
009160     SET WS-OC-IDX2 TO WS-OC-IDX.
009170     SET WS-ORDEN-CAT(WS-OC-IDX) TO WS-OC-IDX2.
009180     SET WS-OC-IDX UP BY 1.
009190
009200 3111-CARGAR-ORDEN-INICIAL-FIN.
009210     EXIT.
009220
009230*----------------------------------------------------------------*
009240 3115-PASADA-INTERCAMBIO.
009250
009260     MOVE 'N'                      TO WS-ORDEN-CAMBIO-SW.
009270     SET WS-OC-IDX TO 1.
009280     PERFORM 3116-COMPARAR-ADYACENTES
009290        THRU 3116-COMPARAR-ADYACENTES-FIN
009300           UNTIL WS-OC-IDX > 14.
009310
009320 3115-PASADA-INTERCAMBIO-FIN.
009330     EXIT.
009340
009350*----------------------------------------------------------------*
009360 3116-COMPARAR-ADYACENTES.
009370
009380     SET WS-OC-IDX2 TO WS-OC-IDX.
009390     SET WS-OC-IDX2 UP BY 1.
009400
009410     IF CAT-TOTAL(WS-ORDEN-CAT(WS-OC-IDX2)) >
009420        CAT-TOTAL(WS-ORDEN-CAT(WS-OC-IDX))
009430        MOVE WS-ORDEN-CAT(WS-OC-IDX)  TO WS-ORDEN-TEMP
009440        MOVE WS-ORDEN-CAT(WS-OC-IDX2) TO WS-ORDEN-CAT(WS-OC-IDX)
009450        MOVE WS-ORDEN-TEMP            TO WS-ORDEN-CAT(WS-OC-IDX2)
009460        MOVE 'S'                      TO WS-ORDEN-CAMBIO-SW
009470     END-IF.
009480
009490     SET WS-OC-IDX UP BY 1.
009500
009510 3116-COMPARAR-ADYACENTES-FIN.
009520     EXIT.
009530
009540*----------------------------------------------------------------*
009550* SEGUNDA PASADA: PARA CADA CATEGORIA CON MAS DE 2 TRANSACCIONES *
009560* SE CALCULA MEDIA Y DESVIO ESTANDAR MUESTRAL (DIVISOR N-1)      *
009570* SOBRE LA TABLA DE DETALLE, Y SE MARCAN COMO ANOMALAS LAS       *
009580* TRANSACCIONES QUE SUPEREN MEDIA + 2 DESVIOS.                   *
009590*----------------------------------------------------------------*
009600 3200-DETECTAR-ANOMALIAS.                                         140789
009610
009620     MOVE ZERO                     TO WS-ANOM-CANT.
009630     SET WS-CAT-IDX TO 1.
009640     PERFORM 3210-ANALIZAR-CATEGORIA
009650        THRU 3210-ANALIZAR-CATEGORIA-FIN
009660           UNTIL WS-CAT-IDX > 15.
009670
009680     PERFORM 3230-ORDENAR-ANOMALIAS
009690        THRU 3230-ORDENAR-ANOMALIAS-FIN.
009700
009710 3200-DETECTAR-ANOMALIAS-FIN.
009720     EXIT.
009730
009740*----------------------------------------------------------------*
009750 3210-ANALIZAR-CATEGORIA.
009760
009770     IF CAT-CANT(WS-CAT-IDX) > 2
009780        PERFORM 3211-CALC-MEDIA-DESVIO
009790           THRU 3211-CALC-MEDIA-DESVIO-FIN
009800        PERFORM 3220-MARCAR-ANOMALIAS
009810           THRU 3220-MARCAR-ANOMALIAS-FIN
009820     END-IF.
009830
009840     SET WS-CAT-IDX UP BY 1.
009850
009860 3210-ANALIZAR-CATEGORIA-FIN.
009870     EXIT.
009880
009890*----------------------------------------------------------------*
009900 3211-CALC-MEDIA-DESVIO.
009910
009920     MOVE ZERO                     TO WS-SUMA-CAT.
009930     MOVE ZERO                     TO WS-SUMA-CUAD-CAT.
009940
009950     SET WS-DET-IDX TO 1.
009960     PERFORM 3212-SUMAR-CATEGORIA
009970        THRU 3212-SUMAR-CATEGORIA-FIN
009980           UNTIL WS-DET-IDX > WS-DET-CANT.
009990
010000     COMPUTE WS-MEDIA-CAT ROUNDED =
010010             WS-SUMA-CAT / CAT-CANT(WS-CAT-IDX).
010020
010030     COMPUTE WS-VARIANZA-CAT ROUNDED =
010040             (WS-SUMA-CUAD-CAT -
010050              (CAT-CANT(WS-CAT-IDX) * WS-MEDIA-CAT
010060                                     * WS-MEDIA-CAT))
010070             / (CAT-CANT(WS-CAT-IDX) - 1).
010080
010090     IF WS-VARIANZA-CAT > ZERO
010100        MOVE WS-VARIANZA-CAT        TO WS-RAIZ-RADICANDO
010110        PERFORM 3215-CALC-RAIZ-CUADRADA
010120           THRU 3215-CALC-RAIZ-CUADRADA-FIN
010130        MOVE WS-RAIZ-RESULTADO      TO WS-DESVIO-CAT
010140     ELSE
010150        MOVE ZERO                   TO WS-DESVIO-CAT
010160     END-IF.
010170
010180     COMPUTE WS-LIMITE-ANOM =
010190             WS-MEDIA-CAT + (2 * WS-DESVIO-CAT).
010200
010210 3211-CALC-MEDIA-DESVIO-FIN.
010220     EXIT.
010230
010240*----------------------------------------------------------------*
010250 3212-SUMAR-CATEGORIA.
010260
010270     IF CT-CAT-NUM(WS-DET-IDX) = WS-CAT-IDX
010280        ADD CT-AMOUNT-ABS(WS-DET-IDX) TO WS-SUMA-CAT
010290        COMPUTE WS-SUMA-CUAD-CAT =
010300                WS-SUMA-CUAD-CAT +
010310                (CT-AMOUNT-ABS(WS-DET-IDX) *
010320                 CT-AMOUNT-ABS(WS-DET-IDX))
010330     END-IF.
010340
010350     SET WS-DET-IDX UP BY 1.
010360
010370 3212-SUMAR-CATEGORIA-FIN.
010380     EXIT.
010390
010400*----------------------------------------------------------------*
010410* RAIZ CUADRADA POR EL METODO DE NEWTON-RAPHSON.  DIEZ           *
010420* ITERACIONES ALCANZAN DE SOBRA LA PRECISION DE 4 DECIMALES      *
010430* QUE USAN LOS CAMPOS DE DESVIO.                                 *
010440*----------------------------------------------------------------*
010450 3215-CALC-RAIZ-CUADRADA.
010460
010470     COMPUTE WS-RAIZ-APROX = WS-RAIZ-RADICANDO / 2.
010480     IF WS-RAIZ-APROX = ZERO
010490        MOVE 1                     TO WS-RAIZ-APROX
010500     END-IF.
010510     MOVE ZERO                     TO WS-RAIZ-ITER.
010520
010530     PERFORM 3216-ITERAR-NEWTON
010540        THRU 3216-ITERAR-NEWTON-FIN
010550           UNTIL WS-RAIZ-ITER > 10.
010560
010570     MOVE WS-RAIZ-APROX            TO WS-RAIZ-RESULTADO.
010580
010590 3215-CALC-RAIZ-CUADRADA-FIN.
010600     EXIT.
010610
010620*----------------------------------------------------------------*
010630 3216-ITERAR-NEWTON.
010640
010650     COMPUTE WS-RAIZ-NUEVA ROUNDED =
010660             (WS-RAIZ-APROX + (WS-RAIZ-RADICANDO / WS-RAIZ-APROX))
010670             / 2.
010680     MOVE WS-RAIZ-NUEVA            TO WS-RAIZ-APROX.
010690     ADD 1 TO WS-RAIZ-ITER.
010700
010710 3216-ITERAR-NEWTON-FIN.
010720     EXIT.
010730
010740*----------------------------------------------------------------*
010750* RECORRE NUEVAMENTE LAS FILAS DE LA CATEGORIA Y AGREGA A LA     *
010760* TABLA DE ANOMALIAS LAS QUE SUPEREN EL LIMITE CALCULADO.        *
010770*----------------------------------------------------------------*
010780 3220-MARCAR-ANOMALIAS.
010790
010800     SET WS-DET-IDX TO 1.
010810     PERFORM 3221-EVALUAR-FILA
010820        THRU 3221-EVALUAR-FILA-FIN
010830           UNTIL WS-DET-IDX > WS-DET-CANT.
010840
010850 3220-MARCAR-ANOMALIAS-FIN.
010860     EXIT.
010870
010880*----------------------------------------------------------------*
010890 3221-EVALUAR-FILA.
010900
010910     IF CT-CAT-NUM(WS-DET-IDX) = WS-CAT-IDX AND
010920        CT-AMOUNT-ABS(WS-DET-IDX) > WS-LIMITE-ANOM AND
010930        WS-ANOM-CANT < 200
010940        ADD 1                      TO WS-ANOM-CANT
010950        SET WS-ANOM-IDX TO WS-ANOM-CANT
010960        MOVE CT-DATE(WS-DET-IDX)    TO AN-FECHA(WS-ANOM-IDX)
010970        MOVE CT-DESC(WS-DET-IDX)    TO AN-DESC(WS-ANOM-IDX)
010980        MOVE CT-AMOUNT-ABS(WS-DET-IDX) TO AN-MONTO(WS-ANOM-IDX)
010990        MOVE CAT-CODIGO(WS-CAT-IDX) TO AN-CATEGORIA(WS-ANOM-IDX)
011000        IF WS-DESVIO-CAT > ZERO
011010           COMPUTE AN-DESVIO(WS-ANOM-IDX) ROUNDED =
011020                   (CT-AMOUNT-ABS(WS-DET-IDX) - WS-MEDIA-CAT)
011030                   / WS-DESVIO-CAT
011040        ELSE
011050           MOVE ZERO                TO AN-DESVIO(WS-ANOM-IDX)
011060        END-IF
011070     END-IF.
011080
011090     SET WS-DET-IDX UP BY 1.
011100
011110 3221-EVALUAR-FILA-FIN.
011120     EXIT.
011130
011140*----------------------------------------------------------------*
011150* ORDENA LA TABLA DE ANOMALIAS EN FORMA DESCENDENTE POR DESVIO   *
011160* (INTERCAMBIO SIMPLE).  EL REPORTE SOLO IMPRIME LAS 10          *
011170* PRIMERAS.                                                      *
011180*----------------------------------------------------------------*
011190 3230-ORDENAR-ANOMALIAS.
011200
011210     IF WS-ANOM-CANT > 1
011220        MOVE 'S'                   TO WS-ORDEN-CAMBIO-SW
011230        PERFORM 3231-PASADA-ANOMALIAS
011240           THRU 3231-PASADA-ANOMALIAS-FIN
011250              UNTIL NOT WS-HUBO-CAMBIO
011260     END-IF.
011270
011280 3230-ORDENAR-ANOMALIAS-FIN.
011290     EXIT.
011300
011310*----------------------------------------------------------------*
011320 3231-PASADA-ANOMALIAS.
011330
011340     MOVE 'N'                      TO WS-ORDEN-CAMBIO-SW.
011350     SET WS-ANOM-IDX TO 1.
011360     PERFORM 3232-COMPARAR-ANOMALIAS
011370        THRU 3232-COMPARAR-ANOMALIAS-FIN
011380           UNTIL WS-ANOM-IDX > WS-ANOM-CANT - 1.
011390
011400 3231-PASADA-ANOMALIAS-FIN.
011410     EXIT.
011420
011430*----------------------------------------------------------------*
011440 3232-COMPARAR-ANOMALIAS.
011450
011460     SET WS-ANOM-IDX2 TO WS-ANOM-IDX.
011470     SET WS-ANOM-IDX2 UP BY 1.
011480
011490     IF AN-DESVIO(WS-ANOM-IDX2) > AN-DESVIO(WS-ANOM-IDX)
011500        MOVE AN-FECHA(WS-ANOM-IDX)    TO WS-ANOM-TEMP-FECHA
011510        MOVE AN-DESC(WS-ANOM-IDX)     TO WS-ANOM-TEMP-DESC
011520        MOVE AN-MONTO(WS-ANOM-IDX)    TO WS-ANOM-TEMP-MONTO
011530        MOVE AN-CATEGORIA(WS-ANOM-IDX) TO WS-ANOM-TEMP-CAT
011540        MOVE AN-DESVIO(WS-ANOM-IDX)   TO WS-ANOM-TEMP-DESVIO
011550
011560        MOVE AN-FECHA(WS-ANOM-IDX2)    TO AN-FECHA(WS-ANOM-IDX)
011570        MOVE AN-DESC(WS-ANOM-IDX2)     TO AN-DESC(WS-ANOM-IDX)
011580        MOVE AN-MONTO(WS-ANOM-IDX2)    TO AN-MONTO(WS-ANOM-IDX)
011590        MOVE AN-CATEGORIA(WS-ANOM-IDX2)
011600                                  TO AN-CATEGORIA(WS-ANOM-IDX)
011610        MOVE AN-DESVIO(WS-ANOM-IDX2)   TO AN-DESVIO(WS-ANOM-IDX)
011620
011630        MOVE WS-ANOM-TEMP-FECHA   TO AN-FECHA(WS-ANOM-IDX2)
011640        MOVE WS-ANOM-TEMP-DESC    TO AN-DESC(WS-ANOM-IDX2)
011650        MOVE WS-ANOM-TEMP-MONTO   TO AN-MONTO(WS-ANOM-IDX2)
011660        MOVE WS-ANOM-TEMP-CAT     TO AN-CATEGORIA(WS-ANOM-IDX2)
011670        MOVE WS-ANOM-TEMP-DESVIO  TO AN-DESVIO(WS-ANOM-IDX2)
011680        MOVE 'S'                  TO WS-ORDEN-CAMBIO-SW
011690     END-IF.
011700
011710     SET WS-ANOM-IDX UP BY 1.
011720
011730 3232-COMPARAR-ANOMALIAS-FIN.
011740     EXIT.
011750
011760*----------------------------------------------------------------*
011770* LOS HALLAZGOS (INSIGHTS) Y RECOMENDACIONES SE ARMAN COMO       *
011780* RENGLONES DE TEXTO LISTOS PARA IMPRIMIR, EN UNA TABLA DE       *
011790* MENSAJES (SE REUTILIZA WS-BL-TEXTO AL MOMENTO DE IMPRIMIR).    *
011800*----------------------------------------------------------------*
011810 3300-GENERAR-INSIGHTS-PRES.
011820
011830     INITIALIZE WS-TABLA-MENSAJES.
011840
011850     SET WS-OC-IDX TO 1.
011860     PERFORM 3310-INSIGHT-TOP-CATEGORIA
011870        THRU 3310-INSIGHT-TOP-CATEGORIA-FIN
011880           UNTIL WS-OC-IDX > 5.
011890
011900     SET WS-CAT-IDX TO 4.
011910     MOVE CAT-TOTAL(WS-CAT-IDX)     TO WS-DINING-TOTAL.
011920     SET WS-CAT-IDX TO 9.
011930     MOVE CAT-TOTAL(WS-CAT-IDX)     TO WS-SUBS-TOTAL.
011940     SET WS-CAT-IDX TO 8.
011950     MOVE CAT-TOTAL(WS-CAT-IDX)     TO WS-CHILDCARE-TOTAL.
011960
011970     IF WS-ACUM-TOTAL > ZERO
011980        COMPUTE WS-PCT-CALC ROUNDED =
011990                (WS-DINING-TOTAL / WS-ACUM-TOTAL) * 100
012000        IF WS-PCT-CALC > 15
012010           SET WS-MI-IDX TO WS-MSG-CANT-INSIGHT
012020           SET WS-MI-IDX UP BY 1
012030           STRING 'HIGH DINING FREQUENCY - DINING SPEND IS '
012040                  'ABOVE 15 PERCENT OF TOTAL SPENDING'
012050                  DELIMITED BY SIZE
012060                  INTO WS-MSG-INSIGHT(WS-MI-IDX)
012070           SET WS-MSG-CANT-INSIGHT TO WS-MI-IDX
012080        END-IF
012090     END-IF.
012100
012110     SET WS-CAT-IDX TO 9.
012120     IF CAT-CANT(WS-CAT-IDX) > 3
012130        SET WS-MI-IDX TO WS-MSG-CANT-INSIGHT
012140        SET WS-MI-IDX UP BY 1
012150        STRING 'MULTIPLE SUBSCRIPTIONS DETECTED - REVIEW '
012160               'RECURRING CHARGES'
012170               DELIMITED BY SIZE
012180               INTO WS-MSG-INSIGHT(WS-MI-IDX)
012190        SET WS-MSG-CANT-INSIGHT TO WS-MI-IDX
012200     END-IF.
012210
012220     PERFORM 3400-GENERAR-RECOM-PRES
012230        THRU 3400-GENERAR-RECOM-PRES-FIN.
012240
012250 3300-GENERAR-INSIGHTS-PRES-FIN.
012260     EXIT.
012270
012280*----------------------------------------------------------------*
012290* UN RENGLON DE HALLAZGO POR CADA UNA DE LAS 5 CATEGORIAS CON    *
012300* MAYOR GASTO (SOLO SI TIENEN MOVIMIENTOS).                      *
012310*----------------------------------------------------------------*
012320 3310-INSIGHT-TOP-CATEGORIA.
012330
012340     SET WS-CAT-IDX TO WS-ORDEN-CAT(WS-OC-IDX).
012350
012360     IF CAT-TOTAL(WS-CAT-IDX) > ZERO
012370        MOVE CAT-TOTAL(WS-CAT-IDX)  TO WS-ED-MONTO-MSG
012380        COMPUTE WS-PCT-CALC ROUNDED =
012390                (CAT-TOTAL(WS-CAT-IDX) / WS-ACUM-TOTAL) * 100
012400        MOVE WS-PCT-CALC             TO WS-ED-PCT-MSG
012410        SET WS-MI-IDX TO WS-MSG-CANT-INSIGHT
012420        SET WS-MI-IDX UP BY 1
012430        STRING CAT-CODIGO(WS-CAT-IDX) DELIMITED BY SPACE
012440               ': '                   DELIMITED BY SIZE
012450               WS-ED-MONTO-MSG        DELIMITED BY SIZE
012460               ' ('                   DELIMITED BY SIZE
012470               WS-ED-PCT-MSG          DELIMITED BY SIZE
012480               '% OF TOTAL)'          DELIMITED BY SIZE
012490               INTO WS-MSG-INSIGHT(WS-MI-IDX)
012500        SET WS-MSG-CANT-INSIGHT TO WS-MI-IDX
012510     END-IF.
012520
012530     SET WS-OC-IDX UP BY 1.
012540
012550 3310-INSIGHT-TOP-CATEGORIA-FIN.
012560     EXIT.
012570
012580*----------------------------------------------------------------*
012590* RECOMENDACIONES DE AHORRO.                                     *
012600*----------------------------------------------------------------*
012610 3400-GENERAR-RECOM-PRES.                                         021089
012620
012630     IF WS-ACUM-TOTAL > ZERO
012640        COMPUTE WS-PCT-CALC ROUNDED =
012650                (WS-DINING-TOTAL / WS-ACUM-TOTAL) * 100
012660        IF WS-PCT-CALC > 20
012670           COMPUTE WS-AHORRO-CALC ROUNDED =
012680                   WS-DINING-TOTAL * 0.30
012690           MOVE WS-AHORRO-CALC      TO WS-ED-MONTO-MSG
012700           SET WS-MR-IDX TO WS-MSG-CANT-RECOM
012710           SET WS-MR-IDX UP BY 1
012720           STRING 'REDUCE DINING OUT - POTENTIAL SAVINGS OF '
012730                  WS-ED-MONTO-MSG DELIMITED BY SIZE
012740                  ' PER MONTH'      DELIMITED BY SIZE
012750                  INTO WS-MSG-RECOM(WS-MR-IDX)
012760           SET WS-MSG-CANT-RECOM TO WS-MR-IDX
012770        END-IF
012780     END-IF.
012790
012800     SET WS-CAT-IDX TO 9.
012810     IF CAT-CANT(WS-CAT-IDX) > 2
012820        COMPUTE WS-AHORRO-CALC ROUNDED =
012830                WS-SUBS-TOTAL * 0.40
012840        MOVE WS-AHORRO-CALC          TO WS-ED-MONTO-MSG
012850        SET WS-MR-IDX TO WS-MSG-CANT-RECOM
012860        SET WS-MR-IDX UP BY 1
012870        STRING 'REVIEW SUBSCRIPTIONS - POTENTIAL SAVINGS OF '
012880               WS-ED-MONTO-MSG DELIMITED BY SIZE
012890               ' PER MONTH'      DELIMITED BY SIZE
012900               INTO WS-MSG-RECOM(WS-MR-IDX)
012910        SET WS-MSG-CANT-RECOM TO WS-MR-IDX
012920     END-IF.
012930
012940     IF WS-ACUM-ESTIM-MENSUAL > ZERO
012950        COMPUTE WS-AHORRO-CALC ROUNDED =
012960                WS-ACUM-ESTIM-MENSUAL * 3
012970        MOVE WS-AHORRO-CALC          TO WS-ED-MONTO-MSG
012980        SET WS-MR-IDX TO WS-MSG-CANT-RECOM
012990        SET WS-MR-IDX UP BY 1
013000        STRING 'BUILD AN EMERGENCY FUND - TARGET '
013010               WS-ED-MONTO-MSG DELIMITED BY SIZE
013020               ' (3 TO 6 MONTHS OF EXPENSES)'  DELIMITED BY SIZE
013030               INTO WS-MSG-RECOM(WS-MR-IDX)
013040        SET WS-MSG-CANT-RECOM TO WS-MR-IDX
013050     END-IF.
013060
013070     IF WS-ACUM-ESTIM-MENSUAL > ZERO
013080        COMPUTE WS-AHORRO-CALC ROUNDED =
013090                WS-ACUM-ESTIM-MENSUAL * 0.10                      091089
013100        MOVE WS-AHORRO-CALC          TO WS-ED-MONTO-MSG
013110        SET WS-MR-IDX TO WS-MSG-CANT-RECOM
013120        SET WS-MR-IDX UP BY 1
013130        STRING 'SUGGESTED MONTHLY SAVINGS - '                     091089
013140               WS-ED-MONTO-MSG DELIMITED BY SIZE
013150               ' (10% OF ESTIMATED MONTHLY SPEND)'                091089
013160               DELIMITED BY SIZE
013170               INTO WS-MSG-RECOM(WS-MR-IDX)
013180        SET WS-MSG-CANT-RECOM TO WS-MR-IDX
013190     END-IF.
013200
013210     IF WS-GRUPO-FAMILIAR = 1 AND WS-CHILDCARE-TOTAL > ZERO       280824
013220        SET WS-MR-IDX TO WS-MSG-CANT-RECOM
013230        SET WS-MR-IDX UP BY 1
013240        STRING 'CHILDCARE SPENDING MAY QUALIFY FOR A TAX '
013250               'BENEFIT - CONSULT THE DEPENDENT CARE CREDIT'
013260               DELIMITED BY SIZE
013270               INTO WS-MSG-RECOM(WS-MR-IDX)
013280        SET WS-MSG-CANT-RECOM TO WS-MR-IDX
013290     END-IF.
013300
013310 3400-GENERAR-RECOM-PRES-FIN.
013320     EXIT.
013330
013340*----------------------------------------------------------------*
013350* IMPRIME EL REPORTE BUDGRPT COMPLETO: TITULO, CATEGORIAS,       *
013360* RESUMEN, ANOMALIAS, HALLAZGOS, RECOMENDACIONES Y CONTROL.      *
013370*----------------------------------------------------------------*
013380 3500-IMPRIMIR-REPORTE.
013390
013400     PERFORM 3510-IMPRIMIR-TITULO
013410        THRU 3510-IMPRIMIR-TITULO-FIN.
013420
013430     PERFORM 3520-IMPRIMIR-CATEGORIAS
013440        THRU 3520-IMPRIMIR-CATEGORIAS-FIN.
013450
013460     PERFORM 3530-IMPRIMIR-RESUMEN
013470        THRU 3530-IMPRIMIR-RESUMEN-FIN.
013480
013490     PERFORM 3540-IMPRIMIR-ANOMALIAS
013500        THRU 3540-IMPRIMIR-ANOMALIAS-FIN.
013510
013520     PERFORM 3550-IMPRIMIR-MENSAJES
013530        THRU 3550-IMPRIMIR-MENSAJES-FIN.
013540
013550     PERFORM 3560-IMPRIMIR-CONTROL
013560        THRU 3560-IMPRIMIR-CONTROL-FIN.
013570
013580 3500-IMPRIMIR-REPORTE-FIN.
013590     EXIT.
013600
013610*----------------------------------------------------------------*
013620 3510-IMPRIMIR-TITULO.
013630
013640     MOVE SPACES                   TO WS-BUDG-LINE.
013650     PERFORM 3890-ESCRIBIR-LINEA
013660        THRU 3890-ESCRIBIR-LINEA-FIN.
013670
013680     MOVE 'PRESUPUESTO - ANALISIS DE GASTOS' TO BL-TITULO-TEXTO.
013690     MOVE WS-BL-TITULO              TO WS-BUDG-LINE.
013700     PERFORM 3890-ESCRIBIR-LINEA
013710        THRU 3890-ESCRIBIR-LINEA-FIN.
013720
013730     MOVE SPACES                   TO WS-BUDG-LINE.
013740     PERFORM 3890-ESCRIBIR-LINEA
013750        THRU 3890-ESCRIBIR-LINEA-FIN.
013760
013770     MOVE WS-BL-ENCAB-CAT            TO WS-BUDG-LINE.
013780     PERFORM 3890-ESCRIBIR-LINEA
013790        THRU 3890-ESCRIBIR-LINEA-FIN.
013800
013810 3510-IMPRIMIR-TITULO-FIN.
013820     EXIT.
013830
013840*----------------------------------------------------------------*
013850* DETALLE POR CATEGORIA, YA ORDENADO DESCENDENTE POR TOTAL.      *
013860*----------------------------------------------------------------*
013870 3520-IMPRIMIR-CATEGORIAS.
013880
013890     SET WS-OC-IDX TO 1.
013900     PERFORM 3521-IMPRIMIR-UNA-CATEGORIA
013910        THRU 3521-IMPRIMIR-UNA-CATEGORIA-FIN
013920           UNTIL WS-OC-IDX > 15.
013930
013940 3520-IMPRIMIR-CATEGORIAS-FIN.
013950     EXIT.
013960
013970*----------------------------------------------------------------*
013980 3521-IMPRIMIR-UNA-CATEGORIA.
013990
014000     SET WS-CAT-IDX TO WS-ORDEN-CAT(WS-OC-IDX).
014010
014020     IF CAT-TOTAL(WS-CAT-IDX) > ZERO
014030        MOVE CAT-CODIGO(WS-CAT-IDX)  TO BL-CAT-NOMBRE
014040        MOVE CAT-TOTAL(WS-CAT-IDX)   TO BL-CAT-TOTAL
014050        IF WS-ACUM-TOTAL > ZERO
014060           COMPUTE WS-PCT-CALC ROUNDED =
014070                   (CAT-TOTAL(WS-CAT-IDX) / WS-ACUM-TOTAL) * 100
014080        ELSE
014090           MOVE ZERO                 TO WS-PCT-CALC
014100        END-IF
014110        MOVE WS-PCT-CALC              TO BL-CAT-PCT
014120        MOVE WS-BL-DET-CAT             TO WS-BUDG-LINE
014130        PERFORM 3890-ESCRIBIR-LINEA
014140           THRU 3890-ESCRIBIR-LINEA-FIN
014150     END-IF.
014160
014170     SET WS-OC-IDX UP BY 1.
014180
014190 3521-IMPRIMIR-UNA-CATEGORIA-FIN.
014200     EXIT.
014210
014220*----------------------------------------------------------------*
014230 3530-IMPRIMIR-RESUMEN.
014240
014250     MOVE SPACES                    TO WS-BUDG-LINE.
014260     PERFORM 3890-ESCRIBIR-LINEA
014270        THRU 3890-ESCRIBIR-LINEA-FIN.
014280
014290     MOVE 'TOTAL GASTADO'            TO BL-RES-ETIQUETA.
014300     MOVE WS-ACUM-TOTAL               TO WS-ED-RESUMEN.
014310     MOVE WS-ED-RESUMEN                TO BL-RES-VALOR.
014320     MOVE WS-BL-RESUMEN                TO WS-BUDG-LINE.
014330     PERFORM 3890-ESCRIBIR-LINEA
014340        THRU 3890-ESCRIBIR-LINEA-FIN.
014350
014360     MOVE 'PROMEDIO DIARIO'          TO BL-RES-ETIQUETA.
014370     MOVE WS-ACUM-PROM-DIARIO         TO WS-ED-RESUMEN.
014380     MOVE WS-ED-RESUMEN                TO BL-RES-VALOR.
014390     MOVE WS-BL-RESUMEN                TO WS-BUDG-LINE.
014400     PERFORM 3890-ESCRIBIR-LINEA
014410        THRU 3890-ESCRIBIR-LINEA-FIN.
014420
014430     MOVE 'PROMEDIO POR TRANSACCION'  TO BL-RES-ETIQUETA.
014440     MOVE WS-ACUM-PROM-TRANS           TO WS-ED-RESUMEN.
014450     MOVE WS-ED-RESUMEN                TO BL-RES-VALOR.
014460     MOVE WS-BL-RESUMEN                TO WS-BUDG-LINE.
014470     PERFORM 3890-ESCRIBIR-LINEA
014480        THRU 3890-ESCRIBIR-LINEA-FIN.
014490
014500     MOVE 'ESTIMADO MENSUAL'         TO BL-RES-ETIQUETA.
014510     MOVE WS-ACUM-ESTIM-MENSUAL        TO WS-ED-RESUMEN.
014520     MOVE WS-ED-RESUMEN                TO BL-RES-VALOR.
014530     MOVE WS-BL-RESUMEN                TO WS-BUDG-LINE.
014540     PERFORM 3890-ESCRIBIR-LINEA
014550        THRU 3890-ESCRIBIR-LINEA-FIN.
014560
014570     MOVE 'PERIODO ANALIZADO (DIAS)'  TO BL-RES-ETIQUETA.
014580     MOVE WS-PERIODO-DIAS              TO WS-ED-DIAS.
014590     MOVE WS-ED-DIAS                   TO BL-RES-VALOR.
014600     MOVE WS-BL-RESUMEN                TO WS-BUDG-LINE.
014610     PERFORM 3890-ESCRIBIR-LINEA
014620        THRU 3890-ESCRIBIR-LINEA-FIN.
014630
014640     MOVE 'CATEGORIA PRINCIPAL'      TO BL-RES-ETIQUETA.
014650     MOVE CAT-CODIGO(WS-TOP-CAT-IDX)  TO BL-RES-VALOR.
014660     MOVE WS-BL-RESUMEN                TO WS-BUDG-LINE.
014670     PERFORM 3890-ESCRIBIR-LINEA
014680        THRU 3890-ESCRIBIR-LINEA-FIN.
014690
014700 3530-IMPRIMIR-RESUMEN-FIN.
014710     EXIT.
014720
014730*----------------------------------------------------------------*
014740* SECCION DE ANOMALIAS - SOLO LAS PRIMERAS 10 (YA ORDENADAS      *
014750* DESCENDENTE POR DESVIO EN 3230).                               *
014760*----------------------------------------------------------------*
014770 3540-IMPRIMIR-ANOMALIAS.                                         030724
014780
014790     IF WS-ANOM-CANT > ZERO
014800        MOVE SPACES                 TO WS-BUDG-LINE
014810        PERFORM 3890-ESCRIBIR-LINEA
014820           THRU 3890-ESCRIBIR-LINEA-FIN
014830        MOVE WS-BL-ANOM-ENCAB         TO WS-BUDG-LINE
014840        PERFORM 3890-ESCRIBIR-LINEA
014850           THRU 3890-ESCRIBIR-LINEA-FIN
014860        SET WS-ANOM-IDX TO 1
014870        PERFORM 3541-IMPRIMIR-UNA-ANOMALIA
014880           THRU 3541-IMPRIMIR-UNA-ANOMALIA-FIN
014890              UNTIL WS-ANOM-IDX > WS-ANOM-CANT
014900                 OR WS-ANOM-IDX > 10
014910     END-IF.
014920
014930 3540-IMPRIMIR-ANOMALIAS-FIN.
014940     EXIT.
014950
014960*----------------------------------------------------------------*
014970 3541-IMPRIMIR-UNA-ANOMALIA.                                      030724
014980
014990     MOVE AN-FECHA(WS-ANOM-IDX)       TO BL-ANOM-FECHA.
015000     MOVE AN-DESC(WS-ANOM-IDX)        TO BL-ANOM-DESC.
015010     MOVE AN-MONTO(WS-ANOM-IDX)       TO BL-ANOM-MONTO.
015020     MOVE AN-CATEGORIA(WS-ANOM-IDX)   TO BL-ANOM-CAT.
015030     MOVE AN-DESVIO(WS-ANOM-IDX)      TO BL-ANOM-DESVIO.
015040     MOVE WS-BL-DET-ANOM               TO WS-BUDG-LINE.
015050     PERFORM 3890-ESCRIBIR-LINEA
015060        THRU 3890-ESCRIBIR-LINEA-FIN.
015070
015080     SET WS-ANOM-IDX UP BY 1.
015090
015100 3541-IMPRIMIR-UNA-ANOMALIA-FIN.
015110     EXIT.
015120
015130*----------------------------------------------------------------*
015140 3550-IMPRIMIR-MENSAJES.
015150
015160     IF WS-MSG-CANT-INSIGHT > ZERO
015170        MOVE SPACES                 TO WS-BUDG-LINE
015180        PERFORM 3890-ESCRIBIR-LINEA
015190           THRU 3890-ESCRIBIR-LINEA-FIN
015200        SET WS-MI-IDX TO 1
015210        PERFORM 3551-IMPRIMIR-UN-INSIGHT
015220           THRU 3551-IMPRIMIR-UN-INSIGHT-FIN
015230              UNTIL WS-MI-IDX > WS-MSG-CANT-INSIGHT
015240     END-IF.
015250
015260     IF WS-MSG-CANT-RECOM > ZERO
015270        MOVE SPACES                 TO WS-BUDG-LINE
015280        PERFORM 3890-ESCRIBIR-LINEA
015290           THRU 3890-ESCRIBIR-LINEA-FIN
015300        SET WS-MR-IDX TO 1
015310        PERFORM 3552-IMPRIMIR-UNA-RECOM
015320           THRU 3552-IMPRIMIR-UNA-RECOM-FIN
015330              UNTIL WS-MR-IDX > WS-MSG-CANT-RECOM
015340     END-IF.
015350
015360 3550-IMPRIMIR-MENSAJES-FIN.
015370     EXIT.
015380
015390*----------------------------------------------------------------*
015400 3551-IMPRIMIR-UN-INSIGHT.
015410
015420     MOVE WS-MSG-INSIGHT(WS-MI-IDX)   TO BL-TEXTO-LINEA.
015430     MOVE WS-BL-TEXTO                  TO WS-BUDG-LINE.
015440     PERFORM 3890-ESCRIBIR-LINEA
015450        THRU 3890-ESCRIBIR-LINEA-FIN.
015460
015470     SET WS-MI-IDX UP BY 1.
015480
015490 3551-IMPRIMIR-UN-INSIGHT-FIN.
015500     EXIT.
015510
015520*----------------------------------------------------------------*
015530 3552-IMPRIMIR-UNA-RECOM.
015540
015550     MOVE WS-MSG-RECOM(WS-MR-IDX)      TO BL-TEXTO-LINEA.
015560     MOVE WS-BL-TEXTO                  TO WS-BUDG-LINE.
015570     PERFORM 3890-ESCRIBIR-LINEA
015580        THRU 3890-ESCRIBIR-LINEA-FIN.
015590
015600     SET WS-MR-IDX UP BY 1.
015610
015620 3552-IMPRIMIR-UNA-RECOM-FIN.
015630     EXIT.
015640
015650*----------------------------------------------------------------*
015660 3560-IMPRIMIR-CONTROL.
015670
015680     MOVE SPACES                    TO WS-BUDG-LINE.
015690     PERFORM 3890-ESCRIBIR-LINEA
015700        THRU 3890-ESCRIBIR-LINEA-FIN.
015710
015720     MOVE WS-CTRL-LEIDOS              TO BL-CTRL-LEIDOS.
015730     MOVE WS-CTRL-VALIDOS             TO BL-CTRL-VALIDOS.
015740     MOVE WS-CTRL-RECHAZADOS          TO BL-CTRL-RECHAZADOS.
015750     MOVE WS-ACUM-TOTAL               TO BL-CTRL-TOTAL.
015760     MOVE WS-BL-CONTROL                TO WS-BUDG-LINE.
015770     PERFORM 3890-ESCRIBIR-LINEA
015780        THRU 3890-ESCRIBIR-LINEA-FIN.
015790
015800 3560-IMPRIMIR-CONTROL-FIN.
015810     EXIT.
015820
015830*----------------------------------------------------------------*
015840 3890-ESCRIBIR-LINEA.
015850
015860     MOVE WS-BUDG-LINE                TO WS-REG-BUDGRPT.
015870     WRITE WS-REG-BUDGRPT.
015880
015890 3890-ESCRIBIR-LINEA-FIN.
015900     EXIT.
015910
015920*----------------------------------------------------------------*
015930 3900-CERRAR-ARCHIVOS.
015940
015950     CLOSE TRANSACT BUDGRPT.
015960
015970     IF NOT FS-TRANSACT-OK
015980        DISPLAY 'ERROR AL CERRAR TRANSACT: ' FS-TRANSACT
015990     END-IF.
016000     IF NOT FS-BUDGRPT-OK
016010        DISPLAY 'ERROR AL CERRAR BUDGRPT: ' FS-BUDGRPT
016020     END-IF.
016030
016040 3900-CERRAR-ARCHIVOS-FIN.
016050     EXIT.
016060
016070*----------------------------------------------------------------*
016080 END PROGRAM PFBUDGET.
