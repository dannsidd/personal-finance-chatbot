000100******************************************************************
000110*                                                                *
000120*   PROGRAM:     PFAMORT                                        *
000130*   PURPOSE:     SUBRUTINA DE AMORTIZACION.  DADO UN SALDO, UNA  *
000140*                TASA MENSUAL Y UNA CUOTA FIJA, DEVUELVE LOS     *
000150*                MESES HASTA LA CANCELACION Y EL INTERES TOTAL   *
000160*                PAGADO.  LLAMADA POR PFDEBT PARA EL PLAN BASE   *
000170*                (SOLO PAGO MINIMO) Y PARA EL PLAN OPTIMIZADO    *
000180*                (PAGO MINIMO + EXTRA EN LA PRIMER DEUDA).       *
000190*                                                                *
000200******************************************************************
000210 IDENTIFICATION DIVISION.
000220 PROGRAM-ID.    PFAMORT.
000230 AUTHOR.        RICARDO BALSIMELLI.
000240 INSTALLATION.  GRUPO 1 - SISTEMAS DE GESTION FINANCIERA.
000250 DATE-WRITTEN.  04/04/1989.
000260 DATE-COMPILED.
000270 SECURITY.      USO INTERNO - AREA DE FINANZAS PERSONALES.
000280*----------------------------------------------------------------*
000290*  HISTORIAL DE MODIFICACIONES                                  *
000300*----------------------------------------------------------------*
000310*  040489  RGB  VERSION ORIGINAL. CALCULO POR FORMULA CERRADA    *
000320*               CON LOGARITMO NATURAL.                RQ-4472   *
000330*  220689  RGB  EL COMPILADOR DE LA CASA NO TRAE FUNCIONES       *
000340*               INTRINSECAS.  SE REEMPLAZA EL LOGARITMO POR      *
000350*               SIMULACION MES A MES DEL SALDO HASTA LA          *
000360*               CANCELACION (TOPE DE 600 MESES).      RQ-4472   *
000370*  030789  CMP  SE AGREGA EL CASO DE TASA CERO (SIN INTERES),    *
000380*               MESES = SALDO / CUOTA CON REDONDEO HACIA ARRIBA  *
000390*               POR DIVIDE...REMAINDER.               RQ-4481   *
000400*  150889  SU   SE AGREGA EL CASO "NUNCA SE CANCELA" CUANDO LA   *
000410*               CUOTA NO CUBRE EL INTERES DEL PRIMER MES.        *
000420*               MESES = 9999, INTERES = MAXIMO CENTINELA.        *
000430*                                                      RQ-4490   *
000440*  111294  NB   REVISION Y2K - SIN CAMBIOS DE LOGICA, SE          *
000450*               CONFIRMA QUE NO HAY CAMPOS DE FECHA EN ESTA       *
000460*               SUBRUTINA.                            RQ-5002   *
000470*  280302  RGB  SE AJUSTA EL TOPE DE SIMULACION A WS-TOPE-MESES   *
000480*               (ANTES CABLEADO EN LA LINEA) PARA POSIBLE         *
000490*               AJUSTE FUTURO SIN RECOMPILAR LA CLAVE.  RQ-5190   *
000500*----------------------------------------------------------------*
000510 ENVIRONMENT DIVISION.
000520 CONFIGURATION SECTION.
000530 SPECIAL-NAMES.
000540     CLASS NUMERICO IS '0' THRU '9'.
000550*----------------------------------------------------------------*
000560 DATA DIVISION.
000570 WORKING-STORAGE SECTION.
000580*----------------------------------------------------------------*
000590*  AREA DE TRABAJO DE LA SIMULACION                              *
000600*----------------------------------------------------------------*
000610 01  WS-SALDO-SIM                     PIC 9(09)V99 VALUE ZEROES.
000620 01  WS-SALDO-SIM-R REDEFINES WS-SALDO-SIM.
000630     05  WS-SALDO-ENTERO               PIC 9(09).
000640     05  WS-SALDO-DECIMAL              PIC 9(02).
000650*----------------------------------------------------------------*
000660 01  WS-PAGO-TRABAJO                  PIC 9(07)V99 VALUE ZEROES.
000670 01  WS-PAGO-TRABAJO-R REDEFINES WS-PAGO-TRABAJO.
000680     05  WS-PAGO-ENTERO                PIC 9(07).
000690     05  WS-PAGO-DECIMAL                PIC 9(02).
000700*----------------------------------------------------------------*
000710 01  WS-TOTAL-PAGOS                   PIC 9(11)V99 VALUE ZEROES.
000720 01  WS-TOTAL-PAGOS-R REDEFINES WS-TOTAL-PAGOS.
000730     05  WS-TOTAL-PAGOS-ENTERO          PIC 9(11).
000740     05  WS-TOTAL-PAGOS-DECIMAL          PIC 9(02).
000750*----------------------------------------------------------------*
000760 77  WS-INTERES-MES                   PIC 9(07)V99 VALUE ZEROES.
000770 77  WS-PAGO-MINIMO-INT                PIC 9(07)V99 VALUE ZEROES.
000780 77  WS-RESIDUO                       PIC 9(09)V99 VALUE ZEROES.
000790 77  WS-MESES-CALC                    PIC 9(04) COMP VALUE ZERO.
000800 77  WS-TOPE-MESES                    PIC 9(04) COMP VALUE 600.   280302
000810*----------------------------------------------------------------*
000820 LINKAGE SECTION.
000830 01  LK-PARM-AMORT.
000840     05  LK-BALANCE                    PIC 9(07)V99.
000850     05  LK-TASA-MENSUAL               PIC 9(01)V9(06).
000860     05  LK-PAGO                       PIC 9(07)V99.
000870     05  LK-MESES-OUT                  PIC 9(04).
000880     05  LK-INTERES-OUT                PIC 9(07)V99.
000890     05  LK-NUNCA-IND                  PIC X(01).
000900*----------------------------------------------------------------*
000910 PROCEDURE DIVISION USING LK-PARM-AMORT.
000920*----------------------------------------------------------------*
000930 1000-CALCULAR-AMORTIZACION.
000940
000950     PERFORM 1100-INICIALIZAR-TRABAJO
000960        THRU 1100-INICIALIZAR-TRABAJO-FIN.
000970
000980     EVALUATE TRUE
000990         WHEN LK-TASA-MENSUAL = ZERO
001000              PERFORM 1200-CALC-SIN-INTERES
001010                 THRU 1200-CALC-SIN-INTERES-FIN
001020         WHEN OTHER
001030              PERFORM 1300-VERIFICAR-NUNCA
001040                 THRU 1300-VERIFICAR-NUNCA-FIN
001050              IF LK-NUNCA-IND = 'N'
001060                 PERFORM 1400-SIMULAR-AMORTIZACION
001070                    THRU 1400-SIMULAR-AMORTIZACION-FIN
001080              END-IF
001090     END-EVALUATE.
001100
001110     EXIT PROGRAM.
001120
001130 1000-CALCULAR-AMORTIZACION-FIN.
001140     EXIT.
001150
001160*----------------------------------------------------------------*
001170 1100-INICIALIZAR-TRABAJO.
001180
001190     MOVE 'N'                TO LK-NUNCA-IND.
001200     MOVE ZEROES              TO LK-MESES-OUT LK-INTERES-OUT.
001210     MOVE LK-BALANCE          TO WS-SALDO-SIM.
001220     MOVE LK-PAGO             TO WS-PAGO-TRABAJO.
001230     MOVE ZERO                TO WS-MESES-CALC.
001240
001250 1100-INICIALIZAR-TRABAJO-FIN.
001260     EXIT.
001270
001280*----------------------------------------------------------------*
001290* TASA = 0 :  MESES = SALDO / CUOTA, REDONDEADO HACIA ARRIBA.    *
001300* EL COMPILADOR DE LA CASA NO TIENE FUNCTION, ASI QUE EL         *
001310* REDONDEO SE HACE CON DIVIDE...REMAINDER.                       *
001320*----------------------------------------------------------------*
001330 1200-CALC-SIN-INTERES.
001340
001350     DIVIDE LK-BALANCE BY LK-PAGO                                 030789
001360            GIVING WS-MESES-CALC
001370            REMAINDER WS-RESIDUO.
001380
001390     IF WS-RESIDUO > ZERO
001400        ADD 1 TO WS-MESES-CALC
001410     END-IF.
001420
001430     IF WS-MESES-CALC = ZERO
001440        MOVE 1 TO WS-MESES-CALC
001450     END-IF.
001460
001470     MOVE WS-MESES-CALC       TO LK-MESES-OUT.
001480     MOVE ZEROES               TO LK-INTERES-OUT.
001490
001500 1200-CALC-SIN-INTERES-FIN.
001510     EXIT.
001520
001530*----------------------------------------------------------------*
001540* LA DEUDA NUNCA SE CANCELA SI LA CUOTA NO ALCANZA A CUBRIR EL   *
001550* INTERES DEL PRIMER MES (CUOTA <= SALDO * TASA).                *
001560*----------------------------------------------------------------*
001570 1300-VERIFICAR-NUNCA.
001580
001590     COMPUTE WS-PAGO-MINIMO-INT ROUNDED =
001600             LK-BALANCE * LK-TASA-MENSUAL.
001610
001620     IF LK-PAGO NOT > WS-PAGO-MINIMO-INT                          150889
001630        MOVE 'S'             TO LK-NUNCA-IND
001640        MOVE 9999            TO LK-MESES-OUT
001650        MOVE 9999999.99      TO LK-INTERES-OUT
001660     END-IF.
001670
001680 1300-VERIFICAR-NUNCA-FIN.
001690     EXIT.
001700
001710*----------------------------------------------------------------*
001720* CASO NORMAL: EN LUGAR DE LA FORMULA CON LOGARITMO SE SIMULA LA *
001730* AMORTIZACION MES A MES HASTA QUE EL SALDO SE CANCELE O SE      *
001740* LLEGUE AL TOPE DE WS-TOPE-MESES (LA DEUDA SE DA POR "NUNCA").  *
001750*----------------------------------------------------------------*
001760 1400-SIMULAR-AMORTIZACION.
001770
001780     PERFORM 1410-ITERAR-UN-MES
001790        THRU 1410-ITERAR-UN-MES-FIN
001800           UNTIL WS-SALDO-SIM NOT > ZERO                          220689
001810              OR WS-MESES-CALC NOT < WS-TOPE-MESES.
001820
001830     IF WS-SALDO-SIM > ZERO
001840        MOVE 'S'             TO LK-NUNCA-IND
001850        MOVE 9999            TO LK-MESES-OUT
001860        MOVE 9999999.99      TO LK-INTERES-OUT
001870     ELSE
001880        MOVE WS-MESES-CALC   TO LK-MESES-OUT
001890        PERFORM 1450-CALC-INTERES-TOTAL
001900           THRU 1450-CALC-INTERES-TOTAL-FIN
001910     END-IF.
001920
001930 1400-SIMULAR-AMORTIZACION-FIN.
001940     EXIT.
001950
001960*----------------------------------------------------------------*
001970 1410-ITERAR-UN-MES.
001980
001990     COMPUTE WS-INTERES-MES ROUNDED =
002000             WS-SALDO-SIM * LK-TASA-MENSUAL.
002010
002020     COMPUTE WS-SALDO-SIM =
002030             WS-SALDO-SIM + WS-INTERES-MES - LK-PAGO.
002040
002050     ADD 1 TO WS-MESES-CALC.
002060
002070 1410-ITERAR-UN-MES-FIN.
002080     EXIT.
002090
002100*----------------------------------------------------------------*
002110* INTERES TOTAL = MAX(0, CUOTA * MESES - SALDO ORIGINAL).        *
002120*----------------------------------------------------------------*
002130 1450-CALC-INTERES-TOTAL.
002140
002150     COMPUTE WS-TOTAL-PAGOS =
002160             LK-PAGO * WS-MESES-CALC.
002170
002180     IF WS-TOTAL-PAGOS > LK-BALANCE
002190        COMPUTE LK-INTERES-OUT ROUNDED =
002200                WS-TOTAL-PAGOS - LK-BALANCE
002210     ELSE
002220        MOVE ZEROES          TO LK-INTERES-OUT
002230     END-IF.
002240
002250 1450-CALC-INTERES-TOTAL-FIN.
002260     EXIT.
002270
002280*----------------------------------------------------------------*
002290 END PROGRAM PFAMORT.
