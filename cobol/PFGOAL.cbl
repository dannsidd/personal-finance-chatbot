000100******************************************************************
000110*                                                                *
000120*   PROGRAM:     PFGOAL                                         *
000130*   PURPOSE:     LEE EL ARCHIVO DE METAS DE AHORRO (GOALS), SU   *
000140*                CABECERA DE INGRESO/GASTO MENSUAL, VALIDA Y     *
000150*                CATEGORIZA CADA META, CALCULA PRIORIDAD         *
000160*                AJUSTADA Y URGENCIA, ORDENA LAS METAS, ANALIZA  *
000170*                LA FACTIBILIDAD INDIVIDUAL, ASIGNA EL EXCEDENTE *
000180*                MENSUAL EN DOS PASADAS Y EMITE EL REPORTE DE    *
000190*                PLAN DE METAS (GOALRPT) CON EL SCORE GLOBAL,    *
000200*                HALLAZGOS Y RECOMENDACIONES.                    *
000210*                                                                *
000220******************************************************************
000230 IDENTIFICATION DIVISION.
000240 PROGRAM-ID.    PFGOAL.
000250 AUTHOR.        SUSANA URQUIZA.
000260 INSTALLATION.  GRUPO 1 - SISTEMAS DE GESTION FINANCIERA.
000270 DATE-WRITTEN.  14/03/1990.
000280 DATE-COMPILED.
000290 SECURITY.      USO INTERNO - AREA DE FINANZAS PERSONALES.
000300*----------------------------------------------------------------*
000310*  HISTORIAL DE MODIFICACIONES                                  *
000320*----------------------------------------------------------------*
000330*  140390  SU   VERSION ORIGINAL.  LEE GOALS, VALIDA Y           *
000340*               CATEGORIZA CADA META POR PALABRAS CLAVE Y        *
000350*               CALCULA EL MONTO MENSUAL REQUERIDO.  INGRESO Y   *
000360*               GASTO SE TOMAN DE CONSTANTES DE TRABAJO.         *
000370*                                                       RQ-4473  *
000380*  270390  SU   SE AGREGA EL CALCULO DE PRIORIDAD AJUSTADA Y     *
000390*               URGENCIA, Y EL ORDENAMIENTO ASCENDENTE DE LAS    *
000400*               METAS.                                 RQ-4480  *
000410*  050490  SU   SE AGREGA EL ANALISIS DE FACTIBILIDAD            *
000420*               INDIVIDUAL (PLAZO REALISTA Y RATIO DE            *
000430*               AFRONTABILIDAD) Y LOS ESCENARIOS DE AHORRO.      *
000440*                                                       RQ-4485  *
000450*  190490  CMP  SE AGREGA LA ASIGNACION DEL EXCEDENTE EN DOS     *
000460*               PASADAS (FONDO DE EMERGENCIA Y RESTO POR         *
000470*               ORDEN DE PRIORIDAD) Y EL SCORE DE                *
000480*               FACTIBILIDAD GLOBAL.                   RQ-4491  *
000490*  030590  CMP  SE AGREGAN LOS HALLAZGOS Y LAS RECOMENDACIONES   *
000500*               AL PIE DEL REPORTE, INCLUYENDO EL CASO DE        *
000510*               DEFICIT (GASTO MAYOR O IGUAL AL INGRESO).        *
000520*                                                       RQ-4496  *
000530*  111294  NB   REVISION Y2K.  ESTE PROGRAMA NO MANEJA CAMPOS    *
000540*               DE FECHA, SOLO PLAZOS EN MESES.  SE DEJA         *
000550*               CONSTANCIA.                            RQ-5002  *
000560*  150398  NB   SE REVISAN LOS SWITCHES UPSI DE PERSONA          *
000570*               (ESTUDIANTE/FAMILIA) POR CAMBIO DEL JCL DE       *
000580*               PRODUCCION.                            RQ-5108  *
000590*  220524  NB   SE REEMPLAZA LA LECTURA DE INGRESO Y GASTO POR   *
000600*               CONSTANTES DE TRABAJO POR LA LECTURA DEL         *
000610*               PRIMER REGISTRO DE GOALS COMO CABECERA DE        *
000620*               PARAMETROS (GOAL-HEADER-REC).         RQ-4509   *
000630*  280824  NB   SE AGREGA LA IMPRESION DEL PLAN DE DEFICIT AL    *
000640*               REPORTE (ANTES SOLO SE EMITIA POR CONSOLA).      *
000650*                                                       RQ-4561  *
000660*  030924  SU   SE AGREGAN LOS ESCENARIOS DE AHORRO              *
000670*               (CONSERVADOR/MODERADO/AGRESIVO) A LA TABLA DE    *
000680*               TRABAJO DE CADA META.                  RQ-4588  *
000690*  170924  SU   EL ORDENAMIENTO SALTEABA EL PAR (2,3) DE CADA    *
000700*               PASADA POR UN AVANCE DE INDICE DE MAS EN 3116.   *
000710*               SE QUITA EL AVANCE MANUAL (LO TRAE LA CLAUSULA   *
000720*               VARYING DE 3115).                      RQ-4601  *
000730*----------------------------------------------------------------*
000740 ENVIRONMENT DIVISION.
000750 CONFIGURATION SECTION.
000760 SPECIAL-NAMES.
000770     CLASS NUMERICO IS '0' THRU '9'
000780     UPSI-1 ON STATUS IS WS-UPSI-ESTUDIANTE
000790     UPSI-2 ON STATUS IS WS-UPSI-FAMILIA.
000800 INPUT-OUTPUT SECTION.
000810 FILE-CONTROL.
000820     SELECT GOALS
000830         ASSIGN TO 'GOALS'
000840         ORGANIZATION IS LINE SEQUENTIAL
000850         FILE STATUS IS FS-GOALS.
000860
000870     SELECT GOALRPT
000880         ASSIGN TO 'GOALRPT'
000890         ORGANIZATION IS LINE SEQUENTIAL
000900         FILE STATUS IS FS-GOALRPT.
000910*----------------------------------------------------------------*
000920 DATA DIVISION.
000930 FILE SECTION.
000940*----------------------------------------------------------------*
000950 FD  GOALS.
000960     COPY GOALREC.
000970
000980 FD  GOALRPT.
000990 01  WS-REG-GOALRPT               PIC X(132).
001000*----------------------------------------------------------------*
001010 WORKING-STORAGE SECTION.
001020*----------------------------------------------------------------*
001030*  LINEAS DE IMPRESION DEL REPORTE                               *
001040*----------------------------------------------------------------*
001050     COPY GOALLINE.
001060*----------------------------------------------------------------*
001070*  FILE STATUS                                                  *
001080*----------------------------------------------------------------*
001090 01  FS-STATUS.
001100     05  FS-GOALS                    PIC X(02).
001110         88  FS-GOALS-OK                          VALUE '00'.
001120         88  FS-GOALS-EOF                         VALUE '10'.
001130     05  FS-GOALRPT                  PIC X(02).
001140         88  FS-GOALRPT-OK                        VALUE '00'.
001150     05  FILLER                      PIC X(01).
001160*----------------------------------------------------------------*
001170*  CONTADORES DE CONTROL                                         *
001180*----------------------------------------------------------------*
001190 01  WS-CONTADORES.
001200     05  WS-CTRL-LEIDOS              PIC 9(06) COMP VALUE ZERO.
001210     05  WS-CTRL-VALIDOS             PIC 9(06) COMP VALUE ZERO.
001220     05  WS-CTRL-RECHAZADOS          PIC 9(06) COMP VALUE ZERO.
001230     05  FILLER                      PIC X(01).
001240*----------------------------------------------------------------*
001250*  PARAMETROS DE CORRIDA Y ESTADO DEL PLAN                       *
001260*----------------------------------------------------------------*
001270 01  WS-PARAMETROS.                                               220524
001280     05  WS-UPSI-ESTUDIANTE          PIC 9(01).
001290     05  WS-UPSI-FAMILIA              PIC 9(01).
001300     05  WS-PRIMER-REG-SW            PIC X(01) VALUE 'S'.
001310         88  WS-ES-PRIMER-REGISTRO              VALUE 'S'.
001320     05  WS-PLAN-STATUS               PIC X(01) VALUE 'N'.
001330         88  WS-PLAN-ERROR                      VALUE 'E'.
001340         88  WS-PLAN-DEFICIT                    VALUE 'D'.
001350         88  WS-PLAN-NORMAL                      VALUE 'N'.
001360     05  FILLER                       PIC X(02).
001370*----------------------------------------------------------------*
001380*  DATOS FINANCIEROS DE LA CABECERA (GOAL-HEADER-REC)            *
001390*----------------------------------------------------------------*
001400 01  WS-FINANZAS.
001410     05  WS-INGRESO                   PIC 9(07)V99 VALUE ZEROES.
001420     05  WS-GASTO                     PIC 9(07)V99 VALUE ZEROES.
001430     05  WS-SUPERAVIT                 PIC 9(07)V99 VALUE ZEROES.
001440     05  WS-SUPERAVIT-R REDEFINES WS-SUPERAVIT.
001450         10  WS-SUP-ENTERO            PIC 9(07).
001460         10  WS-SUP-DECIMAL           PIC 9(02).
001470     05  WS-DEFICIT                   PIC 9(07)V99 VALUE ZEROES.
001480     05  WS-REMANENTE                 PIC 9(07)V99 VALUE ZEROES.
001490     05  WS-TOTAL-ASIGNADO            PIC 9(07)V99 VALUE ZEROES.
001500     05  WS-TOT-ASIG-R REDEFINES WS-TOTAL-ASIGNADO.
001510         10  WS-TOA-ENTERO            PIC 9(07).
001520         10  WS-TOA-DECIMAL           PIC 9(02).
001530     05  WS-SUMA-REQ-MENSUAL          PIC 9(07)V99 VALUE ZEROES.
001540     05  WS-TASA-AHORRO               PIC 9(03)V9999 VALUE ZERO.
001550     05  FILLER                       PIC X(02).
001560*----------------------------------------------------------------*
001570*  TABLA DE CATEGORIAS Y PALABRAS CLAVE (ORDEN FIJO DE BUSQUEDA) *
001580*----------------------------------------------------------------*
001590 01  WS-TABLA-CATMETA.                                            140390
001600     05  WS-CM-FILA OCCURS 6 TIMES INDEXED BY WS-CM-IDX.
001610         10  CM-CODIGO                PIC X(20).
001620         10  CM-MULT                  PIC 9(01)V9(01).
001630         10  CM-CANT-PAL               PIC 9(02) COMP.
001640         10  CM-PAL-DATOS OCCURS 6 TIMES
001650                         INDEXED BY WS-CM-IDX2.
001660             15  CM-PALABRA            PIC X(18).
001670             15  CM-PAL-LEN            PIC 9(02) COMP.
001680         10  FILLER                    PIC X(05).
001690*----------------------------------------------------------------*
001700*  DESCRIPCION DE LA META EN MAYUSCULAS Y VARIABLES DE BUSQUEDA  *
001710*  DE PALABRA CLAVE (MISMO ESQUEMA QUE PFBUDGET).                *
001720*----------------------------------------------------------------*
001730 01  WS-NOMBRE-MAYUS                  PIC X(30).
001740 77  WS-CATEG-ASIGNADA                PIC X(20).
001750 77  WS-CATEG-ASIG-NUM                PIC 9(02) COMP VALUE ZERO.
001760 77  WS-MULT-ASIGNADO                 PIC 9(01)V9(01) VALUE ZERO.
001770 77  WS-LARGO-PAL                     PIC 9(02) COMP VALUE ZERO.
001780 77  WS-POS-MAX                       PIC 9(02) COMP VALUE ZERO.
001790 77  WS-POS-BUSQUEDA                  PIC 9(02) COMP VALUE ZERO.
001800 77  WS-COINCIDE-SW                   PIC X(01) VALUE 'N'.
001810     88  WS-HAY-COINCIDENCIA                    VALUE 'S'.
001820*----------------------------------------------------------------*
001830*  ORDEN ASCENDENTE POR PRIORIDAD AJUSTADA Y URGENCIA            *
001840*  (INDIRECCION POR TABLA DE INDICES, IGUAL QUE PFBUDGET/PFDEBT) *
001850*----------------------------------------------------------------*
001860 01  WS-TABLA-ORDEN-MET.                                          270390
001870     05  WS-ORD-MET OCCURS 50 TIMES INDEXED BY WS-OM-IDX
001880                                     WS-OM-IDX2
001890                            PIC 9(02) COMP.
001900     05  FILLER                      PIC X(01).
001910 77  WS-ORD-TEMP                     PIC 9(02) COMP VALUE ZERO.
001920 77  WS-ORD-CAMBIO-SW                PIC X(01) VALUE 'S'.
001930     88  WS-ORD-HUBO-CAMBIO                    VALUE 'S'.
001940*----------------------------------------------------------------*
001950*  VALIDACION DE UNA META (AREA DE TRABAJO)                      *
001960*----------------------------------------------------------------*
001970 77  WS-VALIDA-SW                    PIC X(01) VALUE 'S'.
001980     88  WS-META-ES-VALIDA                     VALUE 'S'.
001990 77  WS-PRIORIDAD-TRABAJO             PIC 9(02) VALUE ZERO.
002000*----------------------------------------------------------------*
002010*  VARIABLES DEL CALCULO DE PLAZO POR REDONDEO HACIA ARRIBA      *
002020*  (EL COMPILADOR DE LA CASA NO TIENE FUNCTION).                 *
002030*----------------------------------------------------------------*
002040 77  WS-COCIENTE-MESES                PIC 9(04) COMP VALUE ZERO.
002050 77  WS-RESIDUO-MESES                 PIC 9(07)V99 VALUE ZEROES.
002060*----------------------------------------------------------------*
002070*  ASIGNACION DEL EXCEDENTE (SEGUNDA PASADA, NO-EMERGENCIA)      *
002080*----------------------------------------------------------------*
002090 77  WS-CANT-NO-EMERG                 PIC 9(02) COMP VALUE ZERO.
002100 77  WS-CANT-RESTANTE                 PIC 9(02) COMP VALUE ZERO.
002110 77  WS-PASO2-I                       PIC 9(02) COMP VALUE ZERO.
002120 77  WS-ASIG-TRABAJO                  PIC 9(07)V99 VALUE ZEROES.
002130 77  WS-MONTO-TOPE                    PIC 9(07)V99 VALUE ZEROES.
002140*----------------------------------------------------------------*
002150*  SCORE DE FACTIBILIDAD GLOBAL (0 A 100)                        *
002160*----------------------------------------------------------------*
002170 77  WS-HAY-EMERG-SW                  PIC X(01) VALUE 'N'.
002180     88  WS-HAY-META-EMERG                      VALUE 'S'.
002190 77  WS-SCORE-BASE                    PIC 9(03)V9999 VALUE ZERO.
002200 01  WS-SCORE-BASE-R REDEFINES WS-SCORE-BASE.
002210     05  WS-SCB-ENTERO                PIC 9(03).
002220     05  WS-SCB-DECIMAL               PIC 9(04).
002230 77  WS-SCORE-PENAL                   PIC 9(03) VALUE ZERO.
002240 77  WS-SCORE-BONUS                   PIC 9(02) VALUE ZERO.
002250 77  WS-SCORE-SUMA                    PIC 9(03)V9999 VALUE ZERO.
002260 77  WS-SCORE-FACTIB                  PIC 9(03)V9999 VALUE ZERO.
002270*----------------------------------------------------------------*
002280*  HALLAZGOS Y RECOMENDACIONES                                   *
002290*----------------------------------------------------------------*
002300 01  WS-TABLA-MENSAJES.                                           030590
002310     05  WS-MSG-CANT-INSIGHT          PIC 9(02) COMP VALUE ZERO.
002320     05  WS-MSG-INSIGHT OCCURS 10 TIMES
002330                        INDEXED BY WS-MI-IDX PIC X(120).
002340     05  WS-MSG-CANT-RECOM            PIC 9(02) COMP VALUE ZERO.
002350     05  WS-MSG-RECOM OCCURS 10 TIMES
002360                      INDEXED BY WS-MR-IDX PIC X(120).
002370     05  FILLER                       PIC X(01).
002380 77  WS-CANT-TIMELINE-LARGO           PIC 9(02) COMP VALUE ZERO.
002390 77  WS-CANT-PRIORIDAD-ALTA           PIC 9(02) COMP VALUE ZERO.
002400 77  WS-CANT-ALOC-NO-CERO             PIC 9(02) COMP VALUE ZERO.
002410*----------------------------------------------------------------*
002420*  CAMPOS EDITADOS PARA ARMAR LOS TEXTOS Y RENGLONES DE RESUMEN  *
002430*  (GL-RES-VALOR ES ALFANUMERICO, NO ACEPTA UN MOVE NUMERICO     *
002440*  DIRECTO SIN PERDER EL PUNTO DECIMAL).                         *
002450*----------------------------------------------------------------*
002460 77  WS-ED-RESUMEN                    PIC Z,ZZZ,ZZ9.99.
002470 77  WS-ED-MONTO-MSG                  PIC Z,ZZZ,ZZ9.99.
002480 77  WS-ED-TASA-MSG                   PIC ZZ9.9999.
002490 77  WS-ED-CANT-MSG                   PIC ZZ9.
002500*----------------------------------------------------------------*
002510 PROCEDURE DIVISION.
002520*----------------------------------------------------------------*
002530 1000-INICIAR-PROGRAMA.
002540
002550     PERFORM 1100-ABRIR-ARCHIVOS
002560        THRU 1100-ABRIR-ARCHIVOS-FIN.
002570
002580     PERFORM 1150-FIJAR-PARAMETROS
002590        THRU 1150-FIJAR-PARAMETROS-FIN.
002600
002610     PERFORM 1200-CARGAR-CATEGORIAS
002620        THRU 1200-CARGAR-CATEGORIAS-FIN.
002630
002640     PERFORM 1300-LEER-CABECERA
002650        THRU 1300-LEER-CABECERA-FIN.
002660
002670     PERFORM 1400-VALIDAR-SUPERAVIT
002680        THRU 1400-VALIDAR-SUPERAVIT-FIN.
002690
002700     IF WS-PLAN-NORMAL
002710        PERFORM 2000-PROCESAR-METAS
002720           THRU 2000-PROCESAR-METAS-FIN
002730              UNTIL FS-GOALS-EOF
002740     END-IF.
002750
002760     PERFORM 3000-FINALIZAR-PROGRAMA
002770        THRU 3000-FINALIZAR-PROGRAMA-FIN.
002780
002790     STOP RUN.
002800
002810 1000-INICIAR-PROGRAMA-FIN.
002820     EXIT.
002830
002840*----------------------------------------------------------------*
002850 1100-ABRIR-ARCHIVOS.
002860
002870     OPEN INPUT GOALS.
002880     IF NOT FS-GOALS-OK
002890        DISPLAY 'PFGOAL - ERROR AL ABRIR GOALS - ' FS-GOALS
002900        STOP RUN
002910     END-IF.
002920
002930     OPEN OUTPUT GOALRPT.
002940     IF NOT FS-GOALRPT-OK
002950        DISPLAY 'PFGOAL - ERROR AL ABRIR GOALRPT - ' FS-GOALRPT
002960        STOP RUN
002970     END-IF.
002980
002990 1100-ABRIR-ARCHIVOS-FIN.
003000     EXIT.
003010
003020*----------------------------------------------------------------*
003030* LA PERSONA (ESTUDIANTE/FAMILIA) SE TOMA DE LOS SWITCHES UPSI   *
003040* DEL JCL DE EJECUCION; AMBAS PUEDEN ESTAR ENCENDIDAS A LA VEZ.  *
003050*----------------------------------------------------------------*
003060 1150-FIJAR-PARAMETROS.
003070
003080     CONTINUE.
003090
003100 1150-FIJAR-PARAMETROS-FIN.
003110     EXIT.
003120
003130*----------------------------------------------------------------*
003140* TABLA DE CATEGORIAS DE METAS, MULTIPLICADOR DE PRIORIDAD Y     *
003150* PALABRAS CLAVE, EN EL ORDEN FIJO DE BUSQUEDA DEL NEGOCIO.      *
003160*----------------------------------------------------------------*
003170 1200-CARGAR-CATEGORIAS.
003180
003190     INITIALIZE WS-TABLA-CATMETA.
003200
003210     MOVE 'EMERGENCY_FUND'    TO CM-CODIGO(1).
003220     MOVE 1.5                 TO CM-MULT(1).
003230     MOVE 2                   TO CM-CANT-PAL(1).
003240     MOVE 'EMERGENCY'     TO CM-PALABRA(1,1).
003250     MOVE 9  TO CM-PAL-LEN(1,1).
003260     MOVE 'RAINY DAY'     TO CM-PALABRA(1,2).
003270     MOVE 9  TO CM-PAL-LEN(1,2).
003280
003290     MOVE 'DEBT_PAYOFF'       TO CM-CODIGO(2).
003300     MOVE 1.3                 TO CM-MULT(2).
003310     MOVE 4                   TO CM-CANT-PAL(2).
003320     MOVE 'DEBT'          TO CM-PALABRA(2,1).
003330     MOVE 4  TO CM-PAL-LEN(2,1).
003340     MOVE 'PAYOFF'        TO CM-PALABRA(2,2).
003350     MOVE 6  TO CM-PAL-LEN(2,2).
003360     MOVE 'LOAN'          TO CM-PALABRA(2,3).
003370     MOVE 4  TO CM-PAL-LEN(2,3).
003380     MOVE 'CREDIT CARD'   TO CM-PALABRA(2,4).
003390     MOVE 11 TO CM-PAL-LEN(2,4).
003400
003410     MOVE 'RETIREMENT'        TO CM-CODIGO(3).
003420     MOVE 1.2                 TO CM-MULT(3).
003430     MOVE 4                   TO CM-CANT-PAL(3).
003440     MOVE 'RETIREMENT'    TO CM-PALABRA(3,1).
003450     MOVE 10 TO CM-PAL-LEN(3,1).
003460     MOVE '401K'          TO CM-PALABRA(3,2).
003470     MOVE 4  TO CM-PAL-LEN(3,2).
003480     MOVE 'IRA'           TO CM-PALABRA(3,3).
003490     MOVE 3  TO CM-PAL-LEN(3,3).
003500     MOVE 'PENSION'       TO CM-PALABRA(3,4).
003510     MOVE 7  TO CM-PAL-LEN(3,4).
003520
003530     MOVE 'MAJOR_PURCHASE'    TO CM-CODIGO(4).
003540     MOVE 1.0                 TO CM-MULT(4).
003550     MOVE 6                   TO CM-CANT-PAL(4).
003560     MOVE 'HOUSE'         TO CM-PALABRA(4,1).
003570     MOVE 5  TO CM-PAL-LEN(4,1).
003580     MOVE 'CAR'           TO CM-PALABRA(4,2).
003590     MOVE 3  TO CM-PAL-LEN(4,2).
003600     MOVE 'HOME'          TO CM-PALABRA(4,3).
003610     MOVE 4  TO CM-PAL-LEN(4,3).
003620     MOVE 'DOWN PAYMENT'  TO CM-PALABRA(4,4).
003630     MOVE 12 TO CM-PAL-LEN(4,4).
003640     MOVE 'LAPTOP'        TO CM-PALABRA(4,5).
003650     MOVE 6  TO CM-PAL-LEN(4,5).
003660     MOVE 'COMPUTER'      TO CM-PALABRA(4,6).
003670     MOVE 8  TO CM-PAL-LEN(4,6).
003680
003690     MOVE 'VACATION'          TO CM-CODIGO(5).
003700     MOVE 0.8                 TO CM-MULT(5).
003710     MOVE 4                   TO CM-CANT-PAL(5).
003720     MOVE 'VACATION'      TO CM-PALABRA(5,1).
003730     MOVE 8  TO CM-PAL-LEN(5,1).
003740     MOVE 'TRAVEL'        TO CM-PALABRA(5,2).
003750     MOVE 6  TO CM-PAL-LEN(5,2).
003760     MOVE 'TRIP'          TO CM-PALABRA(5,3).
003770     MOVE 4  TO CM-PAL-LEN(5,3).
003780     MOVE 'HOLIDAY'       TO CM-PALABRA(5,4).
003790     MOVE 7  TO CM-PAL-LEN(5,4).
003800
003810     MOVE 'LUXURY'            TO CM-CODIGO(6).
003820     MOVE 0.6                 TO CM-MULT(6).
003830     MOVE 4                   TO CM-CANT-PAL(6).
003840     MOVE 'LUXURY'        TO CM-PALABRA(6,1).
003850     MOVE 6  TO CM-PAL-LEN(6,1).
003860     MOVE 'JEWELRY'       TO CM-PALABRA(6,2).
003870     MOVE 7  TO CM-PAL-LEN(6,2).
003880     MOVE 'WATCH'         TO CM-PALABRA(6,3).
003890     MOVE 5  TO CM-PAL-LEN(6,3).
003900     MOVE 'DESIGNER'      TO CM-PALABRA(6,4).
003910     MOVE 8  TO CM-PAL-LEN(6,4).
003920
003930 1200-CARGAR-CATEGORIAS-FIN.
003940     EXIT.
003950
003960*----------------------------------------------------------------*
003970* EL PRIMER REGISTRO FISICO DE GOALS NO ES UNA META: ES LA       *
003980* CABECERA DE PARAMETROS (GOAL-HEADER-REC) CON EL INGRESO Y EL   *
003990* GASTO MENSUAL DEL USUARIO, IDENTIFICADA POR GH-TAG='HDRPARAM'. *
004000*----------------------------------------------------------------*
004010 1300-LEER-CABECERA.                                              220524
004020
004030     READ GOALS
004040         AT END
004050             SET FS-GOALS-EOF TO TRUE
004060     END-READ.
004070
004080     IF NOT FS-GOALS-EOF
004090        ADD 1 TO WS-CTRL-LEIDOS
004100        IF GH-TAG = 'HDRPARAM'
004110           MOVE GH-INCOME   TO WS-INGRESO
004120           MOVE GH-EXPENSES TO WS-GASTO
004130        END-IF
004140     END-IF.
004150
004160 1300-LEER-CABECERA-FIN.
004170     EXIT.
004180
004190*----------------------------------------------------------------*
004200* SI EL INGRESO ES CERO O NEGATIVO SE EMITE EL PLAN DE ERROR Y   *
004210* SE CORTA.  SI EL GASTO ES MAYOR O IGUAL AL INGRESO SE EMITE EL *
004220* PLAN DE DEFICIT Y SE CORTA (NO HAY ASIGNACIONES).              *
004230*----------------------------------------------------------------*
004240 1400-VALIDAR-SUPERAVIT.
004250
004260     EVALUATE TRUE
004270         WHEN WS-INGRESO NOT > ZERO
004280              SET WS-PLAN-ERROR TO TRUE
004290         WHEN WS-GASTO NOT < WS-INGRESO
004300              SET WS-PLAN-DEFICIT TO TRUE
004310              COMPUTE WS-DEFICIT = WS-GASTO - WS-INGRESO
004320         WHEN OTHER
004330              SET WS-PLAN-NORMAL TO TRUE
004340              COMPUTE WS-SUPERAVIT = WS-INGRESO - WS-GASTO
004350              COMPUTE WS-TASA-AHORRO ROUNDED =
004360                      (WS-SUPERAVIT / WS-INGRESO) * 100
004370     END-EVALUATE.
004380
004390 1400-VALIDAR-SUPERAVIT-FIN.
004400     EXIT.
004410
004420*----------------------------------------------------------------*
004430 2000-PROCESAR-METAS.
004440
004450     READ GOALS
004460         AT END
004470             SET FS-GOALS-EOF TO TRUE
004480         NOT AT END
004490             ADD 1 TO WS-CTRL-LEIDOS
004500             PERFORM 2300-VALIDAR-META
004510                THRU 2300-VALIDAR-META-FIN
004520             IF WS-META-ES-VALIDA
004530                ADD 1 TO WS-CTRL-VALIDOS
004540                PERFORM 2400-CATEGORIZAR-META
004550                   THRU 2400-CATEGORIZAR-META-FIN
004560                PERFORM 2500-CARGAR-FILA
004570                   THRU 2500-CARGAR-FILA-FIN
004580             ELSE
004590                ADD 1 TO WS-CTRL-RECHAZADOS
004600             END-IF
004610     END-READ.
004620
004630 2000-PROCESAR-METAS-FIN.
004640     EXIT.
004650
004660*----------------------------------------------------------------*
004670* SE RECHAZA OBJETIVO <= 0 O PLAZO <= 0.  LA PRIORIDAD AUSENTE   *
004680* (CERO) TOMA EL VALOR POR DEFECTO 3; FUERA DE RANGO SE ACOTA    *
004690* ENTRE 1 Y 10.                                                  *
004700*----------------------------------------------------------------*
004710 2300-VALIDAR-META.
004720
004730     MOVE 'S' TO WS-VALIDA-SW.
004740
004750     IF GL-TARGET NOT > ZERO
004760        MOVE 'N' TO WS-VALIDA-SW
004770     END-IF.
004780
004790     IF GL-TIMELINE NOT > ZERO
004800        MOVE 'N' TO WS-VALIDA-SW
004810     END-IF.
004820
004830     MOVE GL-PRIORITY TO WS-PRIORIDAD-TRABAJO.
004840     IF WS-PRIORIDAD-TRABAJO = ZERO
004850        MOVE 3 TO WS-PRIORIDAD-TRABAJO
004860     END-IF.
004870     IF WS-PRIORIDAD-TRABAJO > 10
004880        MOVE 10 TO WS-PRIORIDAD-TRABAJO
004890     END-IF.
004900
004910 2300-VALIDAR-META-FIN.
004920     EXIT.
004930
004940*----------------------------------------------------------------*
004950* RECORRE LA TABLA DE CATEGORIAS EN ORDEN FIJO Y ASIGNA LA       *
004960* PRIMERA CUYA LISTA DE PALABRAS CLAVE APAREZCA EN EL NOMBRE     *
004970* DE LA META (SUBCADENA, SIN DISTINGUIR MAYUSCULA/MINUSCULA).    *
004980* SI NINGUNA COINCIDE, LA META QUEDA EN MAJOR_PURCHASE.          *
004990*----------------------------------------------------------------*
005000 2400-CATEGORIZAR-META.
005010
005020     MOVE GL-NAME                  TO WS-NOMBRE-MAYUS.
005030     INSPECT WS-NOMBRE-MAYUS
005040        CONVERTING 'abcdefghijklmnopqrstuvwxyz'
005050                TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
005060
005070     MOVE 'MAJOR_PURCHASE'         TO WS-CATEG-ASIGNADA.
005080     MOVE 1.0                      TO WS-MULT-ASIGNADO.
005090     MOVE ZERO                     TO WS-CATEG-ASIG-NUM.
005100
005110     SET WS-CM-IDX TO 1.
005120     PERFORM 2410-BUSCAR-EN-CATEGORIA
005130        THRU 2410-BUSCAR-EN-CATEGORIA-FIN
005140           UNTIL WS-CATEG-ASIG-NUM NOT = ZERO
005150              OR WS-CM-IDX > 6.
005160
005170 2400-CATEGORIZAR-META-FIN.
005180     EXIT.
005190
005200*----------------------------------------------------------------*
005210 2410-BUSCAR-EN-CATEGORIA.
005220
005230     SET WS-CM-IDX2 TO 1.
005240     PERFORM 2420-BUSCAR-PALABRA
005250        THRU 2420-BUSCAR-PALABRA-FIN
005260           UNTIL WS-CATEG-ASIG-NUM NOT = ZERO
005270              OR WS-CM-IDX2 > CM-CANT-PAL(WS-CM-IDX).
005280
005290     IF WS-CATEG-ASIG-NUM = ZERO
005300        SET WS-CM-IDX UP BY 1
005310     END-IF.
005320
005330 2410-BUSCAR-EN-CATEGORIA-FIN.
005340     EXIT.
005350
005360*----------------------------------------------------------------*
005370* BUSCA UNA PALABRA CLAVE COMO SUBCADENA DEL NOMBRE DE LA META,  *
005380* DESPLAZANDO LA POSICION DE COMPARACION DE A UN CARACTER.       *
005390*----------------------------------------------------------------*
005400 2420-BUSCAR-PALABRA.
005410
005420     MOVE CM-PAL-LEN(WS-CM-IDX, WS-CM-IDX2) TO WS-LARGO-PAL.
005430     COMPUTE WS-POS-MAX = 31 - WS-LARGO-PAL.
005440     MOVE 1                        TO WS-POS-BUSQUEDA.
005450     MOVE 'N'                      TO WS-COINCIDE-SW.
005460
005470     IF WS-LARGO-PAL > 0 AND WS-POS-MAX > 0
005480        PERFORM 2425-COMPARAR-POSICION
005490           THRU 2425-COMPARAR-POSICION-FIN
005500              UNTIL WS-HAY-COINCIDENCIA
005510                 OR WS-POS-BUSQUEDA > WS-POS-MAX
005520     END-IF.
005530
005540     IF WS-HAY-COINCIDENCIA
005550        MOVE CM-CODIGO(WS-CM-IDX) TO WS-CATEG-ASIGNADA
005560        MOVE CM-MULT(WS-CM-IDX)   TO WS-MULT-ASIGNADO
005570        SET WS-CATEG-ASIG-NUM TO WS-CM-IDX
005580     ELSE
005590        SET WS-CM-IDX2 UP BY 1
005600     END-IF.
005610
005620 2420-BUSCAR-PALABRA-FIN.
005630     EXIT.
005640
005650*----------------------------------------------------------------*
005660 2425-COMPARAR-POSICION.
005670
005680     IF WS-NOMBRE-MAYUS (WS-POS-BUSQUEDA:WS-LARGO-PAL) =
005690        CM-PALABRA(WS-CM-IDX, WS-CM-IDX2) (1:WS-LARGO-PAL)
005700        MOVE 'S'                   TO WS-COINCIDE-SW
005710     ELSE
005720        ADD 1                      TO WS-POS-BUSQUEDA
005730     END-IF.
005740
005750 2425-COMPARAR-POSICION-FIN.
005760     EXIT.
005770
005780*----------------------------------------------------------------*
005790* CARGA LA FILA DE TRABAJO DE LA META: PRIORIDAD AJUSTADA,       *
005800* URGENCIA Y MONTO MENSUAL REQUERIDO.                            *
005810*----------------------------------------------------------------*
005820 2500-CARGAR-FILA.                                                270390
005830
005840     ADD 1 TO WS-MET-CANT.
005850     SET WS-MET-IDX TO WS-MET-CANT.
005860
005870     MOVE GL-NAME              TO GA-NAME(WS-MET-IDX).
005880     MOVE WS-CATEG-ASIGNADA    TO GA-CATEGORY(WS-MET-IDX).
005890     MOVE GL-TARGET            TO GM-TARGET(WS-MET-IDX).
005900     MOVE GL-TIMELINE          TO GM-TIMELINE-REQ(WS-MET-IDX).
005910     MOVE WS-PRIORIDAD-TRABAJO TO GM-PRIORITY(WS-MET-IDX).
005920     MOVE WS-MULT-ASIGNADO     TO GM-MULT(WS-MET-IDX).
005930
005940     COMPUTE GM-PRIORIDAD-AJUST(WS-MET-IDX) ROUNDED =
005950             GM-PRIORITY(WS-MET-IDX) / WS-MULT-ASIGNADO.
005960
005970     COMPUTE GM-URGENCIA(WS-MET-IDX) ROUNDED =
005980             12 / GM-TIMELINE-REQ(WS-MET-IDX).
005990     IF WS-CATEG-ASIGNADA = 'EMERGENCY_FUND'
006000        COMPUTE GM-URGENCIA(WS-MET-IDX) ROUNDED =
006010                GM-URGENCIA(WS-MET-IDX) * 2
006020        MOVE 'S' TO WS-HAY-EMERG-SW
006030     END-IF.
006040     IF WS-CATEG-ASIGNADA = 'DEBT_PAYOFF'
006050        COMPUTE GM-URGENCIA(WS-MET-IDX) ROUNDED =
006060                GM-URGENCIA(WS-MET-IDX) * 1.5
006070     END-IF.
006080
006090     COMPUTE GM-MONTHLY-REQ(WS-MET-IDX) ROUNDED =
006100             GM-TARGET(WS-MET-IDX) / GM-TIMELINE-REQ(WS-MET-IDX).
006110
006120     ADD GM-MONTHLY-REQ(WS-MET-IDX) TO WS-SUMA-REQ-MENSUAL.
006130
006140 2500-CARGAR-FILA-FIN.
006150     EXIT.
006160
006170*----------------------------------------------------------------*
006180 3000-FINALIZAR-PROGRAMA.
006190
006200     IF WS-PLAN-NORMAL
006210        PERFORM 3100-ORDENAR-METAS
006220           THRU 3100-ORDENAR-METAS-FIN
006230
006240        PERFORM 3200-ANALIZAR-FACTIBILIDAD
006250           THRU 3200-ANALIZAR-FACTIBILIDAD-FIN
006260              VARYING WS-MET-IDX FROM 1 BY 1
006270                 UNTIL WS-MET-IDX > WS-MET-CANT
006280
006290        PERFORM 3300-ASIGNAR-SUPERAVIT
006300           THRU 3300-ASIGNAR-SUPERAVIT-FIN
006310
006320        PERFORM 3400-CALC-SCORE-FACTIBILIDAD
006330           THRU 3400-CALC-SCORE-FACTIBILIDAD-FIN
006340
006350        PERFORM 3500-GENERAR-INSIGHTS-META
006360           THRU 3500-GENERAR-INSIGHTS-META-FIN
006370
006380        PERFORM 3600-GENERAR-RECOM-META
006390           THRU 3600-GENERAR-RECOM-META-FIN
006400     END-IF.
006410
006420     PERFORM 3700-IMPRIMIR-REPORTE
006430        THRU 3700-IMPRIMIR-REPORTE-FIN.
006440
006450     PERFORM 3900-CERRAR-ARCHIVOS
006460        THRU 3900-CERRAR-ARCHIVOS-FIN.
006470
006480 3000-FINALIZAR-PROGRAMA-FIN.
006490     EXIT.
006500
006510*----------------------------------------------------------------*
006520* ORDENA LOS INDICES DE META EN FORMA ASCENDENTE POR PRIORIDAD   *
006530* AJUSTADA Y, EN CASO DE EMPATE, POR URGENCIA (INTERCAMBIO       *
006540* SIMPLE, INDIRECCION IGUAL QUE PFBUDGET/PFDEBT).                *
006550*----------------------------------------------------------------*
006560 3100-ORDENAR-METAS.                                              270390
006570
006580     IF WS-MET-CANT = ZERO
006590        GO TO 3100-ORDENAR-METAS-FIN
006600     END-IF.
006610
006620     PERFORM 3111-CARGAR-ORDEN-INICIAL
006630        THRU 3111-CARGAR-ORDEN-INICIAL-FIN
006640           VARYING WS-OM-IDX FROM 1 BY 1
006650              UNTIL WS-OM-IDX > WS-MET-CANT.
006660
006670     PERFORM 3115-PASADA-INTERCAMBIO
006680        THRU 3115-PASADA-INTERCAMBIO-FIN
006690           UNTIL NOT WS-ORD-HUBO-CAMBIO.
006700
006710 3100-ORDENAR-METAS-FIN.
006720     EXIT.
006730
006740*----------------------------------------------------------------*
006750 3111-CARGAR-ORDEN-INICIAL.
006760
006770     SET WS-ORD-MET(WS-OM-IDX) TO WS-OM-IDX.
006780
006790 3111-CARGAR-ORDEN-INICIAL-FIN.
006800     EXIT.
006810
006820*----------------------------------------------------------------*
006830 3115-PASADA-INTERCAMBIO.
006840
006850     MOVE 'N' TO WS-ORD-CAMBIO-SW.
006860
006870     PERFORM 3116-COMPARAR-ADYACENTES
006880        THRU 3116-COMPARAR-ADYACENTES-FIN
006890           VARYING WS-OM-IDX FROM 1 BY 1
006900              UNTIL WS-OM-IDX > WS-MET-CANT - 1.
006910
006920 3115-PASADA-INTERCAMBIO-FIN.
006930     EXIT.
006940
006950*----------------------------------------------------------------*
006960 3116-COMPARAR-ADYACENTES.                                        170924
006970
006980     SET WS-OM-IDX2 TO WS-OM-IDX.
006990     SET WS-OM-IDX2 UP BY 1.
007000
007010     IF (GM-PRIORIDAD-AJUST(WS-ORD-MET(WS-OM-IDX)) >
007020         GM-PRIORIDAD-AJUST(WS-ORD-MET(WS-OM-IDX2)))
007030        OR
007040        (GM-PRIORIDAD-AJUST(WS-ORD-MET(WS-OM-IDX)) =
007050         GM-PRIORIDAD-AJUST(WS-ORD-MET(WS-OM-IDX2))
007060         AND
007070         GM-URGENCIA(WS-ORD-MET(WS-OM-IDX)) >
007080         GM-URGENCIA(WS-ORD-MET(WS-OM-IDX2)))
007090        MOVE WS-ORD-MET(WS-OM-IDX)  TO WS-ORD-TEMP
007100        MOVE WS-ORD-MET(WS-OM-IDX2) TO WS-ORD-MET(WS-OM-IDX)
007110        MOVE WS-ORD-TEMP            TO WS-ORD-MET(WS-OM-IDX2)
007120        MOVE 'S' TO WS-ORD-CAMBIO-SW
007130     END-IF.
007140
007150 3116-COMPARAR-ADYACENTES-FIN.
007160     EXIT.
007170
007180*----------------------------------------------------------------*
007190* FACTIBILIDAD INDIVIDUAL: FACTIBLE SI EL MONTO MENSUAL          *
007200* REQUERIDO NO SUPERA EL EXCEDENTE.  SI NO ES FACTIBLE, EL       *
007210* PLAZO REALISTA SE RECALCULA POR REDONDEO HACIA ARRIBA.  LOS    *
007220* TRES ESCENARIOS DE AHORRO SE CALCULAN SIEMPRE.                 *
007230*----------------------------------------------------------------*
007240 3200-ANALIZAR-FACTIBILIDAD.                                      050490
007250
007260     IF GM-MONTHLY-REQ(WS-MET-IDX) NOT > WS-SUPERAVIT
007270        MOVE 'S' TO GM-FEASIBLE-IND(WS-MET-IDX)
007280        MOVE GM-TIMELINE-REQ(WS-MET-IDX)
007290          TO GM-REALISTIC-MONTHS(WS-MET-IDX)
007300     ELSE
007310        MOVE 'N' TO GM-FEASIBLE-IND(WS-MET-IDX)
007320        DIVIDE GM-TARGET(WS-MET-IDX) BY WS-SUPERAVIT
007330               GIVING WS-COCIENTE-MESES
007340               REMAINDER WS-RESIDUO-MESES
007350        IF WS-RESIDUO-MESES > ZERO
007360           ADD 1 TO WS-COCIENTE-MESES
007370        END-IF
007380        MOVE WS-COCIENTE-MESES
007390          TO GM-REALISTIC-MONTHS(WS-MET-IDX)
007400     END-IF.
007410
007420     COMPUTE GM-AFFORD-RATIO(WS-MET-IDX) ROUNDED =
007430             GM-MONTHLY-REQ(WS-MET-IDX) / WS-SUPERAVIT.
007440
007450     PERFORM 3210-CALC-UN-ESCENARIO
007460        THRU 3210-CALC-UN-ESCENARIO-FIN.
007470
007480 3200-ANALIZAR-FACTIBILIDAD-FIN.
007490     EXIT.
007500
007510*----------------------------------------------------------------*
007520* UN SOLO PARRAFO CALCULA LOS TRES ESCENARIOS, UNO POR VEZ, YA   *
007530* QUE LA FORMULA ES LA MISMA CON DISTINTO PORCENTAJE DEL         *
007540* EXCEDENTE (30% / 50% / 80%).                                   *
007550*----------------------------------------------------------------*
007560 3210-CALC-UN-ESCENARIO.
007570
007580     COMPUTE WS-MONTO-TOPE ROUNDED = WS-SUPERAVIT * 0.30.
007590     DIVIDE GM-TARGET(WS-MET-IDX) BY WS-MONTO-TOPE
007600            GIVING WS-COCIENTE-MESES
007610            REMAINDER WS-RESIDUO-MESES.
007620     IF WS-RESIDUO-MESES > ZERO
007630        ADD 1 TO WS-COCIENTE-MESES
007640     END-IF.
007650     MOVE WS-COCIENTE-MESES TO GM-ESC-CONSERV(WS-MET-IDX).
007660
007670     COMPUTE WS-MONTO-TOPE ROUNDED = WS-SUPERAVIT * 0.50.
007680     DIVIDE GM-TARGET(WS-MET-IDX) BY WS-MONTO-TOPE
007690            GIVING WS-COCIENTE-MESES
007700            REMAINDER WS-RESIDUO-MESES.
007710     IF WS-RESIDUO-MESES > ZERO
007720        ADD 1 TO WS-COCIENTE-MESES
007730     END-IF.
007740     MOVE WS-COCIENTE-MESES TO GM-ESC-MODERADO(WS-MET-IDX).
007750
007760     COMPUTE WS-MONTO-TOPE ROUNDED = WS-SUPERAVIT * 0.80.
007770     DIVIDE GM-TARGET(WS-MET-IDX) BY WS-MONTO-TOPE
007780            GIVING WS-COCIENTE-MESES
007790            REMAINDER WS-RESIDUO-MESES.
007800     IF WS-RESIDUO-MESES > ZERO
007810        ADD 1 TO WS-COCIENTE-MESES
007820     END-IF.
007830     MOVE WS-COCIENTE-MESES TO GM-ESC-AGRESIVO(WS-MET-IDX).
007840
007850 3210-CALC-UN-ESCENARIO-FIN.
007860     EXIT.
007870
007880*----------------------------------------------------------------*
007890* ASIGNACION DEL EXCEDENTE EN DOS PASADAS, RECORRIENDO LA TABLA  *
007900* DE INDICES EN EL ORDEN YA CALCULADO.  PRIMERA PASADA: METAS    *
007910* DE FONDO DE EMERGENCIA (HASTA 20% DEL REMANENTE CADA UNA).     *
007920* SEGUNDA PASADA: RESTO DE LAS METAS POR RANKING (60%/30%/       *
007930* PARTES IGUALES DEL REMANENTE).                                 *
007940*----------------------------------------------------------------*
007950 3300-ASIGNAR-SUPERAVIT.                                          190490
007960
007970     MOVE WS-SUPERAVIT TO WS-REMANENTE.
007980     MOVE ZERO TO WS-CANT-NO-EMERG.
007990
008000     PERFORM 3310-ASIGNAR-EMERGENCIA
008010        THRU 3310-ASIGNAR-EMERGENCIA-FIN
008020           VARYING WS-OM-IDX FROM 1 BY 1
008030              UNTIL WS-OM-IDX > WS-MET-CANT.
008040
008050     MOVE ZERO TO WS-PASO2-I.
008060     PERFORM 3320-ASIGNAR-RESTO
008070        THRU 3320-ASIGNAR-RESTO-FIN
008080           VARYING WS-OM-IDX FROM 1 BY 1
008090              UNTIL WS-OM-IDX > WS-MET-CANT.
008100
008110     COMPUTE WS-TOTAL-ASIGNADO = WS-SUPERAVIT - WS-REMANENTE.
008120
008130 3300-ASIGNAR-SUPERAVIT-FIN.
008140     EXIT.
008150
008160*----------------------------------------------------------------*
008170 3310-ASIGNAR-EMERGENCIA.
008180
008190     SET WS-MET-IDX TO WS-ORD-MET(WS-OM-IDX).
008200
008210     IF GA-CATEGORY(WS-MET-IDX) = 'EMERGENCY_FUND'
008220        AND WS-REMANENTE > ZERO
008230        COMPUTE WS-MONTO-TOPE ROUNDED = WS-REMANENTE * 0.20
008240        IF GM-MONTHLY-REQ(WS-MET-IDX) < WS-MONTO-TOPE
008250           MOVE GM-MONTHLY-REQ(WS-MET-IDX) TO WS-ASIG-TRABAJO
008260        ELSE
008270           MOVE WS-MONTO-TOPE              TO WS-ASIG-TRABAJO
008280        END-IF
008290        MOVE WS-ASIG-TRABAJO TO GA-MONTHLY-ALLOC(WS-MET-IDX)
008300        MOVE WS-OM-IDX       TO GA-RANK(WS-MET-IDX)
008310        MOVE GM-FEASIBLE-IND(WS-MET-IDX)
008320          TO GA-FEASIBLE(WS-MET-IDX)
008330        DIVIDE GM-TARGET(WS-MET-IDX) BY WS-ASIG-TRABAJO
008340               GIVING WS-COCIENTE-MESES
008350               REMAINDER WS-RESIDUO-MESES
008360        IF WS-RESIDUO-MESES > ZERO
008370           ADD 1 TO WS-COCIENTE-MESES
008380        END-IF
008390        MOVE WS-COCIENTE-MESES TO GA-TIMELINE(WS-MET-IDX)
008400        SUBTRACT WS-ASIG-TRABAJO FROM WS-REMANENTE
008410     ELSE
008420        IF GA-CATEGORY(WS-MET-IDX) NOT = 'EMERGENCY_FUND'
008430           ADD 1 TO WS-CANT-NO-EMERG
008440        END-IF
008450     END-IF.
008460
008470 3310-ASIGNAR-EMERGENCIA-FIN.
008480     EXIT.
008490
008500*----------------------------------------------------------------*
008510 3320-ASIGNAR-RESTO.
008520
008530     SET WS-MET-IDX TO WS-ORD-MET(WS-OM-IDX).
008540
008550     IF GA-CATEGORY(WS-MET-IDX) NOT = 'EMERGENCY_FUND'
008560        MOVE WS-OM-IDX TO GA-RANK(WS-MET-IDX)
008570        MOVE GM-FEASIBLE-IND(WS-MET-IDX)
008580          TO GA-FEASIBLE(WS-MET-IDX)
008590        IF WS-REMANENTE NOT > ZERO
008600           MOVE ZERO TO GA-MONTHLY-ALLOC(WS-MET-IDX)
008610           MOVE 9999 TO GA-TIMELINE(WS-MET-IDX)
008620        ELSE
008630           EVALUATE WS-PASO2-I
008640               WHEN 0
008650                    COMPUTE WS-MONTO-TOPE ROUNDED =
008660                            WS-REMANENTE * 0.60
008670               WHEN 1
008680                    COMPUTE WS-MONTO-TOPE ROUNDED =
008690                            WS-REMANENTE * 0.30
008700               WHEN OTHER
008710                    COMPUTE WS-CANT-RESTANTE =
008720                            WS-CANT-NO-EMERG - 2
008730                    IF WS-CANT-RESTANTE < 1
008740                       MOVE 1 TO WS-CANT-RESTANTE
008750                    END-IF
008760                    COMPUTE WS-MONTO-TOPE ROUNDED =
008770                            WS-REMANENTE / WS-CANT-RESTANTE
008780           END-EVALUATE
008790           IF GM-MONTHLY-REQ(WS-MET-IDX) < WS-MONTO-TOPE
008800              MOVE GM-MONTHLY-REQ(WS-MET-IDX) TO WS-ASIG-TRABAJO
008810           ELSE
008820              MOVE WS-MONTO-TOPE              TO WS-ASIG-TRABAJO
008830           END-IF
008840           MOVE WS-ASIG-TRABAJO
008850             TO GA-MONTHLY-ALLOC(WS-MET-IDX)
008860           DIVIDE GM-TARGET(WS-MET-IDX) BY WS-ASIG-TRABAJO
008870                  GIVING WS-COCIENTE-MESES
008880                  REMAINDER WS-RESIDUO-MESES
008890           IF WS-RESIDUO-MESES > ZERO
008900              ADD 1 TO WS-COCIENTE-MESES
008910           END-IF
008920           MOVE WS-COCIENTE-MESES TO GA-TIMELINE(WS-MET-IDX)
008930           SUBTRACT WS-ASIG-TRABAJO FROM WS-REMANENTE
008940        END-IF
008950        ADD 1 TO WS-PASO2-I
008960     END-IF.
008970
008980 3320-ASIGNAR-RESTO-FIN.
008990     EXIT.
009000
009010*----------------------------------------------------------------*
009020* SCORE GLOBAL: BASE SEGUN COBERTURA DEL REQUERIMIENTO TOTAL,    *
009030* PENALIZACION POR CANTIDAD DE METAS Y BONIFICACION SI HAY       *
009040* ALGUNA META DE FONDO DE EMERGENCIA, ACOTADO ENTRE 0 Y 100.     *
009050*----------------------------------------------------------------*
009060 3400-CALC-SCORE-FACTIBILIDAD.                                    190490
009070
009080     IF WS-MET-CANT = ZERO
009090        MOVE ZERO TO WS-SCORE-FACTIB
009100     ELSE
009110        IF WS-SUMA-REQ-MENSUAL = ZERO
009120           MOVE 100 TO WS-SCORE-FACTIB
009130        ELSE
009140           COMPUTE WS-SCORE-BASE ROUNDED =
009150                   (WS-SUPERAVIT / WS-SUMA-REQ-MENSUAL) * 100
009160           IF WS-SCORE-BASE > 100
009170              MOVE 100 TO WS-SCORE-BASE
009180           END-IF
009190
009200           MOVE ZERO TO WS-SCORE-PENAL
009210           IF WS-MET-CANT > 3
009220              COMPUTE WS-SCORE-PENAL =
009230                      (WS-MET-CANT - 3) * 5
009240           END-IF
009250
009260           MOVE ZERO TO WS-SCORE-BONUS
009270           IF WS-HAY-META-EMERG
009280              MOVE 10 TO WS-SCORE-BONUS
009290           END-IF
009300
009310           COMPUTE WS-SCORE-SUMA =
009320                   WS-SCORE-BASE + WS-SCORE-BONUS
009330           IF WS-SCORE-SUMA > WS-SCORE-PENAL
009340              COMPUTE WS-SCORE-FACTIB =
009350                      WS-SCORE-SUMA - WS-SCORE-PENAL
009360           ELSE
009370              MOVE ZERO TO WS-SCORE-FACTIB
009380           END-IF
009390           IF WS-SCORE-FACTIB > 100
009400              MOVE 100 TO WS-SCORE-FACTIB
009410           END-IF
009420        END-IF
009430     END-IF.
009440
009450 3400-CALC-SCORE-FACTIBILIDAD-FIN.
009460     EXIT.
009470
009480*----------------------------------------------------------------*
009490 3500-GENERAR-INSIGHTS-META.                                      030590
009500
009510     INITIALIZE WS-TABLA-MENSAJES.
009520     MOVE ZERO TO WS-CANT-TIMELINE-LARGO WS-CANT-PRIORIDAD-ALTA.
009530
009540     IF WS-TOTAL-ASIGNADO > ZERO
009550        COMPUTE WS-ED-TASA-MSG ROUNDED =
009560                (WS-TOTAL-ASIGNADO / WS-SUPERAVIT) * 100
009570     ELSE
009580        MOVE ZERO TO WS-ED-TASA-MSG
009590     END-IF.
009600     IF WS-ED-TASA-MSG < 80.0000
009610        SET WS-MI-IDX TO WS-MSG-CANT-INSIGHT
009620        SET WS-MI-IDX UP BY 1
009630        STRING 'OPORTUNIDAD DE EXCEDENTE SIN ASIGNAR - '
009640               'EFICIENCIA DE ASIGNACION: '
009650               DELIMITED BY SIZE
009660               WS-ED-TASA-MSG DELIMITED BY SIZE
009670               '%' DELIMITED BY SIZE
009680          INTO WS-MSG-INSIGHT(WS-MI-IDX)
009690        SET WS-MSG-CANT-INSIGHT TO WS-MI-IDX
009700     END-IF.
009710
009720     IF NOT WS-HAY-META-EMERG
009730        SET WS-MI-IDX TO WS-MSG-CANT-INSIGHT
009740        SET WS-MI-IDX UP BY 1
009750        MOVE 'ALERTA - NO HAY NINGUNA META DE FONDO DE'
009760          TO WS-MSG-INSIGHT(WS-MI-IDX)
009770        STRING WS-MSG-INSIGHT(WS-MI-IDX) DELIMITED BY SIZE
009780               ' EMERGENCIA ENTRE LAS METAS CARGADAS'
009790               DELIMITED BY SIZE
009800          INTO WS-MSG-INSIGHT(WS-MI-IDX)
009810        SET WS-MSG-CANT-INSIGHT TO WS-MI-IDX
009820     END-IF.
009830
009840     PERFORM 3510-CONTAR-TIMELINE-LARGO
009850        THRU 3510-CONTAR-TIMELINE-LARGO-FIN
009860           VARYING WS-MET-IDX FROM 1 BY 1
009870              UNTIL WS-MET-IDX > WS-MET-CANT.
009880
009890     IF WS-CANT-TIMELINE-LARGO > ZERO
009900        MOVE WS-CANT-TIMELINE-LARGO TO WS-ED-CANT-MSG
009910        SET WS-MI-IDX TO WS-MSG-CANT-INSIGHT
009920        SET WS-MI-IDX UP BY 1
009930        STRING WS-ED-CANT-MSG DELIMITED BY SIZE
009940               ' META(S) CON PLAZO ASIGNADO MAYOR A 60 MESES'
009950               DELIMITED BY SIZE
009960          INTO WS-MSG-INSIGHT(WS-MI-IDX)
009970        SET WS-MSG-CANT-INSIGHT TO WS-MI-IDX
009980     END-IF.
009990
010000     PERFORM 3520-CONTAR-PRIORIDAD-ALTA
010010        THRU 3520-CONTAR-PRIORIDAD-ALTA-FIN
010020           VARYING WS-MET-IDX FROM 1 BY 1
010030              UNTIL WS-MET-IDX > WS-MET-CANT.
010040
010050     IF WS-CANT-PRIORIDAD-ALTA > 3
010060        SET WS-MI-IDX TO WS-MSG-CANT-INSIGHT
010070        SET WS-MI-IDX UP BY 1
010080        MOVE 'ALERTA - MAS DE 3 METAS CON PRIORIDAD'
010090          TO WS-MSG-INSIGHT(WS-MI-IDX)
010100        STRING WS-MSG-INSIGHT(WS-MI-IDX) DELIMITED BY SIZE
010110               ' AJUSTADA DE 2 O MENOS (ALTA IMPORTANCIA)'
010120               DELIMITED BY SIZE
010130          INTO WS-MSG-INSIGHT(WS-MI-IDX)
010140        SET WS-MSG-CANT-INSIGHT TO WS-MI-IDX
010150     END-IF.
010160
010170 3500-GENERAR-INSIGHTS-META-FIN.
010180     EXIT.
010190
010200*----------------------------------------------------------------*
010210 3510-CONTAR-TIMELINE-LARGO.
010220
010230     IF GA-TIMELINE(WS-MET-IDX) > 60
010240        ADD 1 TO WS-CANT-TIMELINE-LARGO
010250     END-IF.
010260
010270 3510-CONTAR-TIMELINE-LARGO-FIN.
010280     EXIT.
010290
010300*----------------------------------------------------------------*
010310 3520-CONTAR-PRIORIDAD-ALTA.
010320
010330     IF GM-PRIORIDAD-AJUST(WS-MET-IDX) NOT > 2
010340        ADD 1 TO WS-CANT-PRIORIDAD-ALTA
010350     END-IF.
010360
010370 3520-CONTAR-PRIORIDAD-ALTA-FIN.
010380     EXIT.
010390
010400*----------------------------------------------------------------*
010410 3600-GENERAR-RECOM-META.                                         030590
010420
010430     MOVE ZERO TO WS-CANT-ALOC-NO-CERO.
010440
010450     IF WS-TOTAL-ASIGNADO > ZERO
010460        MOVE WS-TOTAL-ASIGNADO TO WS-ED-MONTO-MSG
010470        SET WS-MR-IDX TO WS-MSG-CANT-RECOM
010480        SET WS-MR-IDX UP BY 1
010490        STRING 'AUTOMATIZAR EL AHORRO DEL MONTO TOTAL '
010500               'ASIGNADO: '
010510               DELIMITED BY SIZE
010520               WS-ED-MONTO-MSG DELIMITED BY SIZE
010530          INTO WS-MSG-RECOM(WS-MR-IDX)
010540        SET WS-MSG-CANT-RECOM TO WS-MR-IDX
010550     END-IF.
010560
010570     PERFORM 3610-CONTAR-ASIGNADAS
010580        THRU 3610-CONTAR-ASIGNADAS-FIN
010590           VARYING WS-MET-IDX FROM 1 BY 1
010600              UNTIL WS-MET-IDX > WS-MET-CANT.
010610
010620     IF WS-CANT-ALOC-NO-CERO > 1
010630        SET WS-MR-IDX TO WS-MSG-CANT-RECOM
010640        SET WS-MR-IDX UP BY 1
010650        MOVE 'ABRIR CUENTAS SEPARADAS PARA CADA META CON'
010660          TO WS-MSG-RECOM(WS-MR-IDX)
010670        STRING WS-MSG-RECOM(WS-MR-IDX) DELIMITED BY SIZE
010680               ' ASIGNACION, PARA EVITAR MEZCLAR FONDOS'
010690               DELIMITED BY SIZE
010700          INTO WS-MSG-RECOM(WS-MR-IDX)
010710        SET WS-MSG-CANT-RECOM TO WS-MR-IDX
010720     END-IF.
010730
010740     IF WS-SUPERAVIT < WS-SUMA-REQ-MENSUAL
010750        SET WS-MR-IDX TO WS-MSG-CANT-RECOM
010760        SET WS-MR-IDX UP BY 1
010770        MOVE 'EVALUAR OPTIMIZAR INGRESOS - EL EXCEDENTE'
010780          TO WS-MSG-RECOM(WS-MR-IDX)
010790        STRING WS-MSG-RECOM(WS-MR-IDX) DELIMITED BY SIZE
010800               ' NO ALCANZA A CUBRIR TODO LO REQUERIDO'
010810               DELIMITED BY SIZE
010820          INTO WS-MSG-RECOM(WS-MR-IDX)
010830        SET WS-MSG-CANT-RECOM TO WS-MR-IDX
010840     END-IF.
010850
010860     IF WS-UPSI-ESTUDIANTE = 1
010870        SET WS-MR-IDX TO WS-MSG-CANT-RECOM
010880        SET WS-MR-IDX UP BY 1
010890        MOVE 'PERFIL ESTUDIANTE - EMPEZAR CON MONTOS'
010900          TO WS-MSG-RECOM(WS-MR-IDX)
010910        STRING WS-MSG-RECOM(WS-MR-IDX) DELIMITED BY SIZE
010920               ' PEQUENOS Y AUMENTAR DE A POCO'
010930               DELIMITED BY SIZE
010940          INTO WS-MSG-RECOM(WS-MR-IDX)
010950        SET WS-MSG-CANT-RECOM TO WS-MR-IDX
010960     END-IF.
010970
010980     IF WS-UPSI-FAMILIA = 1
010990        SET WS-MR-IDX TO WS-MSG-CANT-RECOM
011000        SET WS-MR-IDX UP BY 1
011010        MOVE 'PERFIL FAMILIAR - PLANIFICAR LAS METAS EN'
011020          TO WS-MSG-RECOM(WS-MR-IDX)
011030        STRING WS-MSG-RECOM(WS-MR-IDX) DELIMITED BY SIZE
011040               ' CONJUNTO CON TODOS LOS INTEGRANTES'
011050               DELIMITED BY SIZE
011060          INTO WS-MSG-RECOM(WS-MR-IDX)
011070        SET WS-MSG-CANT-RECOM TO WS-MR-IDX
011080     END-IF.
011090
011100 3600-GENERAR-RECOM-META-FIN.
011110     EXIT.
011120
011130*----------------------------------------------------------------*
011140 3610-CONTAR-ASIGNADAS.
011150
011160     IF GA-MONTHLY-ALLOC(WS-MET-IDX) > ZERO
011170        ADD 1 TO WS-CANT-ALOC-NO-CERO
011180     END-IF.
011190
011200 3610-CONTAR-ASIGNADAS-FIN.
011210     EXIT.
011220
011230*----------------------------------------------------------------*
011240 3700-IMPRIMIR-REPORTE.
011250
011260     PERFORM 3710-IMPRIMIR-TITULO
011270        THRU 3710-IMPRIMIR-TITULO-FIN.
011280
011290     EVALUATE TRUE
011300         WHEN WS-PLAN-ERROR
011310              PERFORM 3720-IMPRIMIR-PLAN-ERROR
011320                 THRU 3720-IMPRIMIR-PLAN-ERROR-FIN
011330         WHEN WS-PLAN-DEFICIT
011340              PERFORM 3730-IMPRIMIR-PLAN-DEFICIT
011350                 THRU 3730-IMPRIMIR-PLAN-DEFICIT-FIN
011360         WHEN WS-PLAN-NORMAL
011370              PERFORM 3740-IMPRIMIR-RESUMEN-FINANC
011380                 THRU 3740-IMPRIMIR-RESUMEN-FINANC-FIN
011390              PERFORM 3750-IMPRIMIR-DETALLE-METAS
011400                 THRU 3750-IMPRIMIR-DETALLE-METAS-FIN
011410              PERFORM 3760-IMPRIMIR-ASIGNACIONES
011420                 THRU 3760-IMPRIMIR-ASIGNACIONES-FIN
011430              PERFORM 3770-IMPRIMIR-SCORE
011440                 THRU 3770-IMPRIMIR-SCORE-FIN
011450              PERFORM 3780-IMPRIMIR-MENSAJES
011460                 THRU 3780-IMPRIMIR-MENSAJES-FIN
011470     END-EVALUATE.
011480
011490     PERFORM 3790-IMPRIMIR-CONTROL
011500        THRU 3790-IMPRIMIR-CONTROL-FIN.
011510
011520 3700-IMPRIMIR-REPORTE-FIN.
011530     EXIT.
011540
011550*----------------------------------------------------------------*
011560 3710-IMPRIMIR-TITULO.
011570
011580     MOVE SPACES TO WS-GOAL-LINE.
011590     MOVE SPACES TO WS-GL-TITULO.
011600     MOVE 'REPORTE DE PLAN DE METAS DE AHORRO'
011610       TO GL-TITULO-TEXTO.
011620     MOVE WS-GL-TITULO TO WS-GOAL-LINE.
011630     PERFORM 3795-ESCRIBIR-LINEA THRU 3795-ESCRIBIR-LINEA-FIN.
011640
011650     MOVE SPACES TO WS-GOAL-LINE.
011660     PERFORM 3795-ESCRIBIR-LINEA THRU 3795-ESCRIBIR-LINEA-FIN.
011670
011680 3710-IMPRIMIR-TITULO-FIN.
011690     EXIT.
011700
011710*----------------------------------------------------------------*
011720 3720-IMPRIMIR-PLAN-ERROR.
011730
011740     MOVE SPACES TO WS-GL-TEXTO.
011750     MOVE 'PLAN DE ERROR - EL INGRESO MENSUAL DEBE SER'
011760       TO GL-TEXTO-LINEA.
011770     MOVE WS-GL-TEXTO TO WS-GOAL-LINE.
011780     PERFORM 3795-ESCRIBIR-LINEA THRU 3795-ESCRIBIR-LINEA-FIN.
011790
011800     MOVE SPACES TO WS-GL-TEXTO.
011810     MOVE 'MAYOR A CERO.  NO SE PROCESARON LAS METAS.'
011820       TO GL-TEXTO-LINEA.
011830     MOVE WS-GL-TEXTO TO WS-GOAL-LINE.
011840     PERFORM 3795-ESCRIBIR-LINEA THRU 3795-ESCRIBIR-LINEA-FIN.
011850
011860 3720-IMPRIMIR-PLAN-ERROR-FIN.
011870     EXIT.
011880
011890*----------------------------------------------------------------*
011900 3730-IMPRIMIR-PLAN-DEFICIT.                                      280824
011910
011920     MOVE SPACES TO WS-GL-TEXTO.
011930     MOVE 'PLAN DE DEFICIT - EL GASTO IGUALA O SUPERA'
011940       TO GL-TEXTO-LINEA.
011950     MOVE WS-GL-TEXTO TO WS-GOAL-LINE.
011960     PERFORM 3795-ESCRIBIR-LINEA THRU 3795-ESCRIBIR-LINEA-FIN.
011970
011980     MOVE SPACES TO WS-GL-TEXTO.
011990     MOVE 'AL INGRESO.  NO HAY EXCEDENTE PARA ASIGNAR.'
012000       TO GL-TEXTO-LINEA.
012010     MOVE WS-GL-TEXTO TO WS-GOAL-LINE.
012020     PERFORM 3795-ESCRIBIR-LINEA THRU 3795-ESCRIBIR-LINEA-FIN.
012030
012040     MOVE SPACES TO WS-GL-RESUMEN.
012050     MOVE 'DEFICIT MENSUAL' TO GL-RES-ETIQUETA.
012060     MOVE WS-DEFICIT          TO WS-ED-RESUMEN.
012070     MOVE WS-ED-RESUMEN       TO GL-RES-VALOR.
012080     MOVE WS-GL-RESUMEN       TO WS-GOAL-LINE.
012090     PERFORM 3795-ESCRIBIR-LINEA THRU 3795-ESCRIBIR-LINEA-FIN.
012100
012110     MOVE SPACES TO WS-GL-RESUMEN.
012120     MOVE 'TASA DE AHORRO' TO GL-RES-ETIQUETA.
012130     MOVE '0.00'              TO GL-RES-VALOR.
012140     MOVE WS-GL-RESUMEN       TO WS-GOAL-LINE.
012150     PERFORM 3795-ESCRIBIR-LINEA THRU 3795-ESCRIBIR-LINEA-FIN.
012160
012170     MOVE SPACES TO WS-GL-TEXTO.
012180     MOVE 'RECOMENDACION CRITICA: CORREGIR EL DEFICIT'
012190       TO GL-TEXTO-LINEA.
012200     MOVE WS-GL-TEXTO TO WS-GOAL-LINE.
012210     PERFORM 3795-ESCRIBIR-LINEA THRU 3795-ESCRIBIR-LINEA-FIN.
012220
012230     MOVE SPACES TO WS-GL-TEXTO.
012240     MOVE 'ANTES DE PLANIFICAR CUALQUIER META DE AHORRO'
012250       TO GL-TEXTO-LINEA.
012260     MOVE WS-GL-TEXTO TO WS-GOAL-LINE.
012270     PERFORM 3795-ESCRIBIR-LINEA THRU 3795-ESCRIBIR-LINEA-FIN.
012280
012290     MOVE SPACES TO WS-GL-TEXTO.
012300     MOVE 'RECOMENDACION: REVISAR Y AUDITAR LOS GASTOS'
012310       TO GL-TEXTO-LINEA.
012320     MOVE WS-GL-TEXTO TO WS-GOAL-LINE.
012330     PERFORM 3795-ESCRIBIR-LINEA THRU 3795-ESCRIBIR-LINEA-FIN.
012340
012350     MOVE SPACES TO WS-GL-TEXTO.
012360     MOVE 'MENSUALES PARA IDENTIFICAR RECORTES POSIBLES'
012370       TO GL-TEXTO-LINEA.
012380     MOVE WS-GL-TEXTO TO WS-GOAL-LINE.
012390     PERFORM 3795-ESCRIBIR-LINEA THRU 3795-ESCRIBIR-LINEA-FIN.
012400
012410 3730-IMPRIMIR-PLAN-DEFICIT-FIN.
012420     EXIT.
012430
012440*----------------------------------------------------------------*
012450 3740-IMPRIMIR-RESUMEN-FINANC.
012460
012470     MOVE SPACES TO WS-GL-RESUMEN.
012480     MOVE 'INGRESO MENSUAL' TO GL-RES-ETIQUETA.
012490     MOVE WS-INGRESO          TO WS-ED-RESUMEN.
012500     MOVE WS-ED-RESUMEN       TO GL-RES-VALOR.
012510     MOVE WS-GL-RESUMEN       TO WS-GOAL-LINE.
012520     PERFORM 3795-ESCRIBIR-LINEA THRU 3795-ESCRIBIR-LINEA-FIN.
012530
012540     MOVE SPACES TO WS-GL-RESUMEN.
012550     MOVE 'GASTO MENSUAL' TO GL-RES-ETIQUETA.
012560     MOVE WS-GASTO             TO WS-ED-RESUMEN.
012570     MOVE WS-ED-RESUMEN        TO GL-RES-VALOR.
012580     MOVE WS-GL-RESUMEN        TO WS-GOAL-LINE.
012590     PERFORM 3795-ESCRIBIR-LINEA THRU 3795-ESCRIBIR-LINEA-FIN.
012600
012610     MOVE SPACES TO WS-GL-RESUMEN.
012620     MOVE 'EXCEDENTE MENSUAL' TO GL-RES-ETIQUETA.
012630     MOVE WS-SUPERAVIT            TO WS-ED-RESUMEN.
012640     MOVE WS-ED-RESUMEN           TO GL-RES-VALOR.
012650     MOVE WS-GL-RESUMEN           TO WS-GOAL-LINE.
012660     PERFORM 3795-ESCRIBIR-LINEA THRU 3795-ESCRIBIR-LINEA-FIN.
012670
012680     MOVE SPACES TO WS-GL-RESUMEN.
012690     MOVE 'TASA DE AHORRO %' TO GL-RES-ETIQUETA.
012700     MOVE WS-TASA-AHORRO          TO WS-ED-TASA-MSG.
012710     MOVE WS-ED-TASA-MSG          TO GL-RES-VALOR.
012720     MOVE WS-GL-RESUMEN           TO WS-GOAL-LINE.
012730     PERFORM 3795-ESCRIBIR-LINEA THRU 3795-ESCRIBIR-LINEA-FIN.
012740
012750 3740-IMPRIMIR-RESUMEN-FINANC-FIN.
012760     EXIT.
012770
012780*----------------------------------------------------------------*
012790 3750-IMPRIMIR-DETALLE-METAS.
012800
012810     MOVE SPACES TO WS-GOAL-LINE.
012820     PERFORM 3795-ESCRIBIR-LINEA THRU 3795-ESCRIBIR-LINEA-FIN.
012830
012840     MOVE WS-GL-ENCAB-META TO WS-GOAL-LINE.
012850     PERFORM 3795-ESCRIBIR-LINEA THRU 3795-ESCRIBIR-LINEA-FIN.
012860
012870     PERFORM 3751-IMPRIMIR-UNA-META
012880        THRU 3751-IMPRIMIR-UNA-META-FIN
012890           VARYING WS-MET-IDX FROM 1 BY 1
012900              UNTIL WS-MET-IDX > WS-MET-CANT.
012910
012920 3750-IMPRIMIR-DETALLE-METAS-FIN.
012930     EXIT.
012940
012950*----------------------------------------------------------------*
012960 3751-IMPRIMIR-UNA-META.
012970
012980     MOVE SPACES                          TO WS-GL-DET-META.
012990     MOVE GA-NAME(WS-MET-IDX)              TO GLN-NOMBRE.
013000     MOVE GA-CATEGORY(WS-MET-IDX)           TO GLN-CATEGORIA.
013010     MOVE GM-TARGET(WS-MET-IDX)              TO GLN-TARGET.
013020     MOVE GM-TIMELINE-REQ(WS-MET-IDX)        TO GLN-TIMELINE-REQ.
013030     MOVE GM-REALISTIC-MONTHS(WS-MET-IDX)
013040       TO GLN-TIMELINE-REAL.
013050     MOVE GM-MONTHLY-REQ(WS-MET-IDX)         TO GLN-MONTHLY-REQ.
013060     MOVE GM-FEASIBLE-IND(WS-MET-IDX)        TO GLN-FEASIBLE.
013070     MOVE WS-GL-DET-META TO WS-GOAL-LINE.
013080     PERFORM 3795-ESCRIBIR-LINEA THRU 3795-ESCRIBIR-LINEA-FIN.
013090
013100 3751-IMPRIMIR-UNA-META-FIN.
013110     EXIT.
013120
013130*----------------------------------------------------------------*
013140 3760-IMPRIMIR-ASIGNACIONES.
013150
013160     MOVE SPACES TO WS-GOAL-LINE.
013170     PERFORM 3795-ESCRIBIR-LINEA THRU 3795-ESCRIBIR-LINEA-FIN.
013180
013190     MOVE SPACES TO WS-GL-TEXTO.
013200     MOVE 'ASIGNACION DEL EXCEDENTE (ORDEN DE PRIORIDAD)'
013210       TO GL-TEXTO-LINEA.
013220     MOVE WS-GL-TEXTO TO WS-GOAL-LINE.
013230     PERFORM 3795-ESCRIBIR-LINEA THRU 3795-ESCRIBIR-LINEA-FIN.
013240
013250     PERFORM 3761-IMPRIMIR-UNA-ASIG
013260        THRU 3761-IMPRIMIR-UNA-ASIG-FIN
013270           VARYING WS-OM-IDX FROM 1 BY 1
013280              UNTIL WS-OM-IDX > WS-MET-CANT.
013290
013300     MOVE SPACES TO WS-GL-RESUMEN.
013310     MOVE 'TOTAL ASIGNADO' TO GL-RES-ETIQUETA.
013320     MOVE WS-TOTAL-ASIGNADO   TO WS-ED-RESUMEN.
013330     MOVE WS-ED-RESUMEN       TO GL-RES-VALOR.
013340     MOVE WS-GL-RESUMEN       TO WS-GOAL-LINE.
013350     PERFORM 3795-ESCRIBIR-LINEA THRU 3795-ESCRIBIR-LINEA-FIN.
013360
013370 3760-IMPRIMIR-ASIGNACIONES-FIN.
013380     EXIT.
013390
013400*----------------------------------------------------------------*
013410 3761-IMPRIMIR-UNA-ASIG.
013420
013430     SET WS-MET-IDX TO WS-ORD-MET(WS-OM-IDX).
013440
013450     MOVE SPACES                       TO WS-GL-DET-ALLOC.
013460     MOVE GA-NAME(WS-MET-IDX)           TO GLA-NOMBRE.
013470     MOVE GA-MONTHLY-ALLOC(WS-MET-IDX)  TO GLA-MONTHLY-ALLOC.
013480     MOVE GA-TIMELINE(WS-MET-IDX)       TO GLA-TIMELINE.
013490     MOVE GA-RANK(WS-MET-IDX)           TO GLA-RANK.
013500     MOVE WS-GL-DET-ALLOC TO WS-GOAL-LINE.
013510     PERFORM 3795-ESCRIBIR-LINEA THRU 3795-ESCRIBIR-LINEA-FIN.
013520
013530 3761-IMPRIMIR-UNA-ASIG-FIN.
013540     EXIT.
013550
013560*----------------------------------------------------------------*
013570 3770-IMPRIMIR-SCORE.
013580
013590     MOVE SPACES TO WS-GOAL-LINE.
013600     PERFORM 3795-ESCRIBIR-LINEA THRU 3795-ESCRIBIR-LINEA-FIN.
013610
013620     MOVE SPACES TO WS-GL-RESUMEN.
013630     MOVE 'SCORE DE FACTIBILIDAD' TO GL-RES-ETIQUETA.
013640     MOVE WS-SCORE-FACTIB            TO WS-ED-TASA-MSG.
013650     MOVE WS-ED-TASA-MSG             TO GL-RES-VALOR.
013660     MOVE WS-GL-RESUMEN              TO WS-GOAL-LINE.
013670     PERFORM 3795-ESCRIBIR-LINEA THRU 3795-ESCRIBIR-LINEA-FIN.
013680
013690 3770-IMPRIMIR-SCORE-FIN.
013700     EXIT.
013710
013720*----------------------------------------------------------------*
013730 3780-IMPRIMIR-MENSAJES.
013740
013750     MOVE SPACES TO WS-GOAL-LINE.
013760     PERFORM 3795-ESCRIBIR-LINEA THRU 3795-ESCRIBIR-LINEA-FIN.
013770
013780     MOVE SPACES TO WS-GL-TEXTO.
013790     MOVE 'HALLAZGOS' TO GL-TEXTO-LINEA.
013800     MOVE WS-GL-TEXTO TO WS-GOAL-LINE.
013810     PERFORM 3795-ESCRIBIR-LINEA THRU 3795-ESCRIBIR-LINEA-FIN.
013820
013830     PERFORM 3781-IMPRIMIR-UN-INSIGHT
013840        THRU 3781-IMPRIMIR-UN-INSIGHT-FIN
013850           VARYING WS-MI-IDX FROM 1 BY 1
013860              UNTIL WS-MI-IDX > WS-MSG-CANT-INSIGHT.
013870
013880     MOVE SPACES TO WS-GL-TEXTO.
013890     MOVE 'RECOMENDACIONES' TO GL-TEXTO-LINEA.
013900     MOVE WS-GL-TEXTO TO WS-GOAL-LINE.
013910     PERFORM 3795-ESCRIBIR-LINEA THRU 3795-ESCRIBIR-LINEA-FIN.
013920
013930     PERFORM 3782-IMPRIMIR-UNA-RECOM
013940        THRU 3782-IMPRIMIR-UNA-RECOM-FIN
013950           VARYING WS-MR-IDX FROM 1 BY 1
013960              UNTIL WS-MR-IDX > WS-MSG-CANT-RECOM.
013970
013980 3780-IMPRIMIR-MENSAJES-FIN.
013990     EXIT.
014000
014010*----------------------------------------------------------------*
014020 3781-IMPRIMIR-UN-INSIGHT.
014030
014040     MOVE SPACES TO WS-GL-TEXTO.
014050     MOVE WS-MSG-INSIGHT(WS-MI-IDX) TO GL-TEXTO-LINEA.
014060     MOVE WS-GL-TEXTO TO WS-GOAL-LINE.
014070     PERFORM 3795-ESCRIBIR-LINEA THRU 3795-ESCRIBIR-LINEA-FIN.
014080
014090 3781-IMPRIMIR-UN-INSIGHT-FIN.
014100     EXIT.
014110
014120*----------------------------------------------------------------*
014130 3782-IMPRIMIR-UNA-RECOM.
014140
014150     MOVE SPACES TO WS-GL-TEXTO.
014160     MOVE WS-MSG-RECOM(WS-MR-IDX) TO GL-TEXTO-LINEA.
014170     MOVE WS-GL-TEXTO TO WS-GOAL-LINE.
014180     PERFORM 3795-ESCRIBIR-LINEA THRU 3795-ESCRIBIR-LINEA-FIN.
014190
014200 3782-IMPRIMIR-UNA-RECOM-FIN.
014210     EXIT.
014220
014230*----------------------------------------------------------------*
014240 3790-IMPRIMIR-CONTROL.
014250
014260     MOVE SPACES TO WS-GOAL-LINE.
014270     PERFORM 3795-ESCRIBIR-LINEA THRU 3795-ESCRIBIR-LINEA-FIN.
014280
014290     MOVE SPACES              TO WS-GL-CONTROL.
014300     MOVE WS-CTRL-LEIDOS      TO GL-CTRL-LEIDAS.
014310     MOVE WS-CTRL-VALIDOS     TO GL-CTRL-VALIDAS.
014320     MOVE WS-CTRL-RECHAZADOS  TO GL-CTRL-RECHAZADAS.
014330     MOVE WS-SCORE-FACTIB     TO GL-CTRL-SCORE.
014340     MOVE WS-GL-CONTROL       TO WS-GOAL-LINE.
014350     PERFORM 3795-ESCRIBIR-LINEA THRU 3795-ESCRIBIR-LINEA-FIN.
014360
014370 3790-IMPRIMIR-CONTROL-FIN.
014380     EXIT.
014390
014400*----------------------------------------------------------------*
014410 3795-ESCRIBIR-LINEA.
014420
014430     WRITE WS-REG-GOALRPT FROM WS-GOAL-LINE.
014440     IF NOT FS-GOALRPT-OK
014450        DISPLAY 'PFGOAL - ERROR AL ESCRIBIR GOALRPT - '
014460                FS-GOALRPT
014470     END-IF.
014480
014490 3795-ESCRIBIR-LINEA-FIN.
014500     EXIT.
014510
014520*----------------------------------------------------------------*
014530 3900-CERRAR-ARCHIVOS.
014540
014550     CLOSE GOALS.
014560     IF NOT FS-GOALS-OK
014570        DISPLAY 'PFGOAL - ERROR AL CERRAR GOALS - ' FS-GOALS
014580     END-IF.
014590
014600     CLOSE GOALRPT.
014610     IF NOT FS-GOALRPT-OK
014620        DISPLAY 'PFGOAL - ERROR AL CERRAR GOALRPT - '
014630                FS-GOALRPT
014640     END-IF.
014650
014660 3900-CERRAR-ARCHIVOS-FIN.
014670     EXIT.
014680
014690*----------------------------------------------------------------*
014700 END PROGRAM PFGOAL.
