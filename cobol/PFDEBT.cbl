000100******************************************************************
000110*                                                                *
000120*   PROGRAM:     PFDEBT                                         *
000130*   PURPOSE:     LEE EL ARCHIVO DE DEUDAS (DEBTS), VALIDA CADA   *
000140*                CUENTA, ORDENA LAS DEUDAS SEGUN LA ESTRATEGIA   *
000150*                ELEGIDA (ALUD/BOLA DE NIEVE/HIBRIDA), CALCULA   *
000160*                EL PLAN BASE (SOLO PAGO MINIMO) Y EL PLAN       *
000170*                OPTIMIZADO (PAGO EXTRA EN LA PRIMER DEUDA DEL   *
000180*                ORDEN) LLAMANDO A PFAMORT, Y EMITE EL REPORTE   *
000190*                DE PLAN DE DEUDAS (DEBTRPT) CON AHORROS,        *
000200*                HALLAZGOS, RECOMENDACIONES, PROXIMA ACCION Y    *
000210*                HITOS DE CANCELACION.                           *
000220*                                                                *
000230******************************************************************
000240 IDENTIFICATION DIVISION.
000250 PROGRAM-ID.    PFDEBT.
000260 AUTHOR.        RICARDO BALSIMELLI.
000270 INSTALLATION.  GRUPO 1 - SISTEMAS DE GESTION FINANCIERA.
000280 DATE-WRITTEN.  05/04/1989.
000290 DATE-COMPILED.
000300 SECURITY.      USO INTERNO - AREA DE FINANZAS PERSONALES.
000310*----------------------------------------------------------------*
000320*  HISTORIAL DE MODIFICACIONES                                  *
000330*----------------------------------------------------------------*
000340*  050489  RGB  VERSION ORIGINAL.  LEE DEBTS, VALIDA CADA        *
000350*               CUENTA Y CALCULA EL PLAN BASE (SOLO PAGO        *
000360*               MINIMO) LLAMANDO A PFAMORT.            RQ-4472   *
000370*  150589  RGB  SE AGREGA EL ORDENAMIENTO POR ESTRATEGIA         *
000380*               (ALUD, BOLA DE NIEVE, HIBRIDA) ANTES DEL         *
000390*               PLAN OPTIMIZADO.                        RQ-4485  *
000400*  300689  CMP  SE AGREGA EL PLAN OPTIMIZADO (PAGO EXTRA SOBRE   *
000410*               LA PRIMER DEUDA DEL ORDEN, RESTO AL MINIMO) Y    *
000420*               EL CALCULO DE AHORROS DE INTERES Y MESES.       *
000430*                                                       RQ-4491 *
000440*  180889  SU   SE AGREGAN LOS HALLAZGOS Y LAS                   *
000450*               RECOMENDACIONES DE AHORRO AL PIE DEL             *
000460*               REPORTE.                                RQ-4496 *
000470*  021089  SU   SE AGREGAN LA PROXIMA ACCION SUGERIDA Y LOS      *
000480*               HITOS DE CANCELACION POR ORDEN DE PAGO.         *
000490*                                                       RQ-4499 *
000500*  101089  SU   EL RENGLON DE PROXIMA ACCION SOLO NOMBRABA LA    *
000510*               CUENTA A PAGAR.  SE AGREGAN EL PAGO Y LOS MESES  *
000520*               DE LA PRIMER DEUDA DEL ORDEN.          RQ-4499   *
000530*  151089  SU   FALTABA EL RENGLON RESUMEN (DEUDA TOTAL, PAGO    *
000540*               MINIMO TOTAL, PAGO EXTRA, ESTRATEGIA Y CUOTA     *
000550*               OPTIMIZADA TOTAL) ANTES DEL RENGLON DE           *
000560*               AHORROS.  SE AGREGA.                    RQ-4501  *
000570*  111294  NB   REVISION Y2K.  ESTE PROGRAMA NO MANEJA           *
000580*               CAMPOS DE FECHA.  SE DEJA CONSTANCIA.   RQ-5002  *
000590*  150398  NB   SE REVISAN LOS SWITCHES UPSI DE ESTRATEGIA Y     *
000600*               DE FONDO DE EMERGENCIA POR CAMBIO DEL JCL        *
000610*               DE PRODUCCION.                          RQ-5108  *
000620*  030724  CMP  SE AGREGA LA SECCION DE HITOS DE CANCELACION     *
000630*               AL REPORTE IMPRESO (ANTES SOLO CONSOLA). RQ-4540 *
000640*----------------------------------------------------------------*
000650 ENVIRONMENT DIVISION.
000660 CONFIGURATION SECTION.
000670 SPECIAL-NAMES.
000680     CLASS NUMERICO IS '0' THRU '9'
000690     UPSI-1 ON STATUS IS WS-UPSI-EST-1                            150589
000700     UPSI-2 ON STATUS IS WS-UPSI-EST-2
000710     UPSI-3 ON STATUS IS WS-UPSI-SIN-FONDO.
000720 INPUT-OUTPUT SECTION.
000730 FILE-CONTROL.
000740     SELECT DEBTS
000750         ASSIGN TO 'DEBTS'
000760         ORGANIZATION IS LINE SEQUENTIAL
000770         FILE STATUS IS FS-DEBTS.
000780
000790     SELECT DEBTRPT
000800         ASSIGN TO 'DEBTRPT'
000810         ORGANIZATION IS LINE SEQUENTIAL
000820         FILE STATUS IS FS-DEBTRPT.
000830*----------------------------------------------------------------*
000840 DATA DIVISION.
000850 FILE SECTION.
000860*----------------------------------------------------------------*
000870 FD  DEBTS.
000880     COPY DEBTREC.
000890
000900 FD  DEBTRPT.
000910 01  WS-REG-DEBTRPT                  PIC X(132).
000920*----------------------------------------------------------------*
000930 WORKING-STORAGE SECTION.
000940*----------------------------------------------------------------*
000950*  LINEAS DE IMPRESION DEL REPORTE                               *
000960*----------------------------------------------------------------*
000970     COPY DEBTLINE.
000980*----------------------------------------------------------------*
000990*  FILE STATUS                                                  *
001000*----------------------------------------------------------------*
001010 01  FS-STATUS.
001020     05  FS-DEBTS                     PIC X(02).
001030         88  FS-DEBTS-OK                           VALUE '00'.
001040         88  FS-DEBTS-EOF                          VALUE '10'.
001050     05  FS-DEBTRPT                   PIC X(02).
001060         88  FS-DEBTRPT-OK                         VALUE '00'.
001070     05  FILLER                       PIC X(01).
001080*----------------------------------------------------------------*
001090*  CONTADORES DE CONTROL                                         *
001100*----------------------------------------------------------------*
001110 01  WS-CONTADORES.
001120     05  WS-CTRL-LEIDOS               PIC 9(06) COMP VALUE ZERO.
001130     05  WS-CTRL-VALIDOS              PIC 9(06) COMP VALUE ZERO.
001140     05  WS-CTRL-RECHAZADOS           PIC 9(06) COMP VALUE ZERO.
001150     05  FILLER                       PIC X(01).
001160*----------------------------------------------------------------*
001170*  PARAMETROS DE CORRIDA.  EL COMPILADOR DE LA CASA NO TRAE      *
001180*  LECTURA DE TARJETAS DE PARAMETROS, SE MANTIENEN ACA Y SE      *
001190*  AJUSTAN ANTES DE CADA CORRIDA SEGUN EL PEDIDO DEL CLIENTE.    *
001200*  LA ESTRATEGIA Y EL INDICADOR DE FONDO DE EMERGENCIA SE        *
001210*  TOMAN DE LOS SWITCHES UPSI DEL JCL DE EJECUCION.              *
001220*----------------------------------------------------------------*
001230 01  WS-PARAMETROS.                                               300689
001240     05  WS-PAGO-EXTRA                PIC 9(05)V99 VALUE 500.00.
001250     05  WS-UPSI-EST-1                PIC 9(01).
001260     05  WS-UPSI-EST-2                PIC 9(01).
001270     05  WS-UPSI-SIN-FONDO            PIC 9(01).
001280     05  WS-SIN-FONDO-EMERG           PIC 9(01) VALUE ZERO.
001290     05  WS-ESTRATEGIA                PIC X(01) VALUE 'A'.
001300         88  WS-EST-AVALANCHE                    VALUE 'A'.
001310         88  WS-EST-SNOWBALL                     VALUE 'S'.
001320         88  WS-EST-HYBRID                       VALUE 'H'.
001330     05  FILLER                       PIC X(02).
001340*----------------------------------------------------------------*
001350*  PARAMETROS DE LLAMADA A PFAMORT (SUBRUTINA DE AMORTIZACION)   *
001360*----------------------------------------------------------------*
001370 01  WS-PARM-AMORT.
001380     05  WS-PA-BALANCE                PIC 9(07)V99.
001390     05  WS-PA-TASA                   PIC 9(01)V9(06).
001400     05  WS-PA-PAGO                   PIC 9(07)V99.
001410     05  WS-PA-MESES                  PIC 9(04).
001420     05  WS-PA-INTERES                PIC 9(07)V99.
001430     05  WS-PA-NUNCA                  PIC X(01).
001440         88  WS-PA-ES-NUNCA                       VALUE 'S'.
001450     05  FILLER                       PIC X(02).
001460*----------------------------------------------------------------*
001470*  ORDEN DE PAGO SEGUN ESTRATEGIA (INDICE HACIA WS-TABLA-DEUDA)  *
001480*----------------------------------------------------------------*
001490 01  WS-TABLA-ORDEN-DEU.                                          150589
001500     05  WS-ORD-DEU OCCURS 50 TIMES INDEXED BY WS-OD-IDX
001510                                     WS-OD-IDX2
001520                            PIC 9(02) COMP.
001530     05  FILLER                       PIC X(01).
001540 77  WS-ORD-TEMP                     PIC 9(02) COMP VALUE ZERO.
001550 77  WS-ORD-CAMBIO-SW                PIC X(01) VALUE 'S'.
001560     88  WS-ORD-HUBO-CAMBIO                       VALUE 'S'.
001570 77  WS-ORD-DESC-SW                  PIC X(01) VALUE 'S'.
001580     88  WS-ORD-ES-DESCENDENTE                    VALUE 'S'.
001590 77  WS-HYB-DENOM                    PIC 9(05)V99 VALUE ZERO.
001600*----------------------------------------------------------------*
001610*  ACUMULADORES GLOBALES (MONTOS EN DISPLAY, LA CASA NO USA      *
001620*  COMP-3 PARA IMPORTES).  SE LLEVA EL DESDOBLE ENTERO/DECIMAL   *
001630*  POR REDEFINICION PARA FACILITAR EDICIONES FUTURAS.            *
001640*----------------------------------------------------------------*
001650 77  WS-SUMA-BASE-INT                PIC 9(09)V99 VALUE ZEROES.
001660 01  WS-SUMA-BASE-INT-R REDEFINES WS-SUMA-BASE-INT.
001670     05  WS-SBI-ENTERO                PIC 9(09).
001680     05  WS-SBI-DECIMAL               PIC 9(02).
001690 77  WS-SUMA-OPT-INT                 PIC 9(09)V99 VALUE ZEROES.
001700 01  WS-SUMA-OPT-INT-R REDEFINES WS-SUMA-OPT-INT.
001710     05  WS-SOI-ENTERO                PIC 9(09).
001720     05  WS-SOI-DECIMAL               PIC 9(02).
001730 77  WS-SUMA-MINPAGOS                PIC 9(07)V99 VALUE ZEROES.
001740 01  WS-SUMA-MINPAGOS-R REDEFINES WS-SUMA-MINPAGOS.
001750     05  WS-SMP-ENTERO                PIC 9(07).
001760     05  WS-SMP-DECIMAL               PIC 9(02).
001770 77  WS-SUMA-OPT-PAGO                PIC 9(07)V99 VALUE ZEROES.    151089
001780 77  WS-SUMA-BALANCES                PIC 9(09)V99 VALUE ZEROES.
001790 77  WS-MAX-BASE-MESES                PIC 9(04) COMP VALUE ZERO.
001800 77  WS-MAX-OPT-MESES                 PIC 9(04) COMP VALUE ZERO.
001810 77  WS-MIN-OPT-MESES                 PIC 9(04) COMP
001820                                      VALUE 9999.
001830 77  WS-AHORRO-INTERES                PIC 9(09)V99 VALUE ZEROES.
001840 77  WS-AHORRO-MESES                  PIC 9(04) COMP VALUE ZERO.
001850 77  WS-SUMA-BAL-ALTO-APR             PIC 9(09)V99 VALUE ZEROES.
001860 77  WS-SUMA-BAL-TRANSFER             PIC 9(09)V99 VALUE ZEROES.
001870 77  WS-CANT-TRANSFER                 PIC 9(02) COMP VALUE ZERO.
001880 77  WS-RATIO-PAGO                    PIC 9(03)V9999 VALUE ZERO.
001890 77  WS-SUGERIDO-EXTRA                PIC 9(07)V99 VALUE ZEROES.
001900 77  WS-LIBERADO-ACUM                 PIC 9(09)V99 VALUE ZEROES.
001910 77  WS-PRIMERA-DEUDA-IDX             PIC 9(02) COMP VALUE ZERO.
001920*----------------------------------------------------------------*
001930*  VALIDACION DE UNA DEUDA (AREA DE TRABAJO)                     *
001940*----------------------------------------------------------------*
001950 77  WS-VALIDA-SW                    PIC X(01) VALUE 'S'.
001960     88  WS-DEUDA-ES-VALIDA                       VALUE 'S'.
001970 77  WS-APR-TRABAJO                   PIC 9(02)V999 VALUE ZERO.
001980*----------------------------------------------------------------*
001990*  HITOS DE CANCELACION (EN ORDEN DE PAGO)                       *
002000*----------------------------------------------------------------*
002010 01  WS-TABLA-HITOS.                                              021089
002020     05  WS-HITO-CANT                 PIC 9(02) COMP VALUE ZERO.
002030     05  WS-HITO-FILA OCCURS 50 TIMES INDEXED BY WS-HI-IDX.
002040         10  HI-ORDEN                  PIC 9(02).
002050         10  HI-NOMBRE                 PIC X(30).
002060         10  HI-MESES                  PIC 9(04).
002070         10  HI-LIBERADO               PIC 9(09)V99.
002080         10  FILLER                    PIC X(03).
002090*----------------------------------------------------------------*
002100*  MENSAJES DE HALLAZGOS Y RECOMENDACIONES                       *
002110*----------------------------------------------------------------*
002120 01  WS-TABLA-MENSAJES.                                           180889
002130     05  WS-MSG-CANT-INSIGHT          PIC 9(02) COMP VALUE ZERO.
002140     05  WS-MSG-INSIGHT OCCURS 10 TIMES
002150                        INDEXED BY WS-MI-IDX PIC X(120).
002160     05  WS-MSG-CANT-RECOM            PIC 9(02) COMP VALUE ZERO.
002170     05  WS-MSG-RECOM OCCURS 10 TIMES
002180                      INDEXED BY WS-MR-IDX PIC X(120).
002190     05  FILLER                       PIC X(01).
002200*----------------------------------------------------------------*
002210*  CAMPOS EDITADOS PARA ARMAR LOS TEXTOS DE HALLAZGOS/RECOM.     *
002220*  EL RENGLON GENERICO DE RESUMEN (DL-RES-VALOR) ES              *
002230*  ALFANUMERICO; LOS IMPORTES SE EDITAN ANTES DE MOVERLOS AHI    *
002240*  PORQUE UN MOVE NUMERICO A ALFANUMERICO PIERDE EL PUNTO.       *
002250*----------------------------------------------------------------*
002260 77  WS-ED-RESUMEN                    PIC Z,ZZZ,ZZ9.99.
002270 77  WS-ED-MONTO-MSG                  PIC Z,ZZZ,ZZ9.99.
002280 77  WS-ED-APR-MSG                    PIC Z9.999.
002290 77  WS-ED-RATIO-MSG                  PIC Z9.9999.
002300 77  WS-ED-MESES-MSG                  PIC ZZZ9.
002310 77  WS-ESTRATEGIA-MSG                PIC X(12) VALUE SPACES.     151089
002320*----------------------------------------------------------------*
002330 PROCEDURE DIVISION.
002340*----------------------------------------------------------------*
002350 1000-INICIAR-PROGRAMA.
002360
002370     PERFORM 1100-ABRIR-ARCHIVOS
002380        THRU 1100-ABRIR-ARCHIVOS-FIN.
002390
002400     PERFORM 1150-FIJAR-PARAMETROS
002410        THRU 1150-FIJAR-PARAMETROS-FIN.
002420
002430     PERFORM 2000-PROCESAR-DEUDAS
002440        THRU 2000-PROCESAR-DEUDAS-FIN
002450           UNTIL FS-DEBTS-EOF.
002460
002470     PERFORM 3000-FINALIZAR-PROGRAMA
002480        THRU 3000-FINALIZAR-PROGRAMA-FIN.
002490
002500     STOP RUN.
002510
002520 1000-INICIAR-PROGRAMA-FIN.
002530     EXIT.
002540
002550*----------------------------------------------------------------*
002560 1100-ABRIR-ARCHIVOS.
002570
002580     OPEN INPUT DEBTS.
002590     IF NOT FS-DEBTS-OK
002600        DISPLAY 'PFDEBT - ERROR AL ABRIR DEBTS - ' FS-DEBTS
002610        STOP RUN
002620     END-IF.
002630
002640     OPEN OUTPUT DEBTRPT.
002650     IF NOT FS-DEBTRPT-OK
002660        DISPLAY 'PFDEBT - ERROR AL ABRIR DEBTRPT - ' FS-DEBTRPT
002670        STOP RUN
002680     END-IF.
002690
002700 1100-ABRIR-ARCHIVOS-FIN.
002710     EXIT.
002720
002730*----------------------------------------------------------------*
002740* LA ESTRATEGIA SE ARMA CON DOS SWITCHES UPSI (4 COMBINACIONES,  *
002750* SE USAN 3): 00=ALUD  01=BOLA DE NIEVE  1X=HIBRIDA.  EL FONDO   *
002760* DE EMERGENCIA SE TOMA DEL TERCER SWITCH.                       *
002770*----------------------------------------------------------------*
002780 1150-FIJAR-PARAMETROS.
002790
002800     EVALUATE TRUE
002810         WHEN WS-UPSI-EST-1 = 1
002820              SET WS-EST-HYBRID TO TRUE
002830              MOVE 'S' TO WS-ORD-DESC-SW
002840         WHEN WS-UPSI-EST-2 = 1
002850              SET WS-EST-SNOWBALL TO TRUE
002860              MOVE 'N' TO WS-ORD-DESC-SW
002870         WHEN OTHER
002880              SET WS-EST-AVALANCHE TO TRUE
002890              MOVE 'S' TO WS-ORD-DESC-SW
002900     END-EVALUATE.
002910
002920     MOVE WS-UPSI-SIN-FONDO   TO WS-SIN-FONDO-EMERG.
002930
002940 1150-FIJAR-PARAMETROS-FIN.
002950     EXIT.
002960
002970*----------------------------------------------------------------*
002980 2000-PROCESAR-DEUDAS.
002990
003000     READ DEBTS
003010         AT END
003020             SET FS-DEBTS-EOF TO TRUE
003030         NOT AT END
003040             ADD 1 TO WS-CTRL-LEIDOS
003050             PERFORM 2300-VALIDAR-DEUDA
003060                THRU 2300-VALIDAR-DEUDA-FIN
003070             IF WS-DEUDA-ES-VALIDA
003080                ADD 1 TO WS-CTRL-VALIDOS
003090                PERFORM 2400-CARGAR-FILA
003100                   THRU 2400-CARGAR-FILA-FIN
003110                PERFORM 2500-CALCULAR-BASE
003120                   THRU 2500-CALCULAR-BASE-FIN
003130             ELSE
003140                ADD 1 TO WS-CTRL-RECHAZADOS
003150             END-IF
003160     END-READ.
003170
003180 2000-PROCESAR-DEUDAS-FIN.
003190     EXIT.
003200
003210*----------------------------------------------------------------*
003220* SE RECHAZA SALDO <= 0 O CUOTA MINIMA <= 0.  LA TNA SE ACOTA    *
003230* ENTRE 0 Y 50 ANTES DE SEGUIR.                                  *
003240*----------------------------------------------------------------*
003250 2300-VALIDAR-DEUDA.
003260
003270     MOVE 'S' TO WS-VALIDA-SW.
003280     MOVE DB-APR TO WS-APR-TRABAJO.
003290
003300     IF DB-BALANCE NOT > ZERO
003310        MOVE 'N' TO WS-VALIDA-SW
003320     END-IF.
003330
003340     IF DB-MIN-PAYMENT NOT > ZERO
003350        MOVE 'N' TO WS-VALIDA-SW
003360     END-IF.
003370
003380     IF WS-APR-TRABAJO > 50.000
003390        MOVE 50.000 TO WS-APR-TRABAJO
003400     END-IF.
003410
003420 2300-VALIDAR-DEUDA-FIN.
003430     EXIT.
003440
003450*----------------------------------------------------------------*
003460 2400-CARGAR-FILA.
003470
003480     ADD 1 TO WS-DEU-CANT.
003490     SET WS-DEU-IDX TO WS-DEU-CANT.
003500
003510     MOVE DB-NAME                TO DP-NAME(WS-DEU-IDX).
003520     MOVE DB-BALANCE             TO DP-BALANCE(WS-DEU-IDX).
003530     MOVE WS-APR-TRABAJO         TO DP-APR(WS-DEU-IDX).
003540     MOVE DB-MIN-PAYMENT         TO DP-MIN-PAYMENT(WS-DEU-IDX).
003550
003560     COMPUTE DP-TASA-MENSUAL(WS-DEU-IDX) ROUNDED =
003570             WS-APR-TRABAJO / 100 / 12.
003580
003590     ADD DP-BALANCE(WS-DEU-IDX)    TO WS-SUMA-BALANCES.
003600     ADD DP-MIN-PAYMENT(WS-DEU-IDX) TO WS-SUMA-MINPAGOS.
003610
003620     IF WS-APR-TRABAJO > 18.000
003630        ADD DP-BALANCE(WS-DEU-IDX) TO WS-SUMA-BAL-ALTO-APR
003640     END-IF.
003650
003660     IF WS-APR-TRABAJO > 15.000
003670        ADD 1 TO WS-CANT-TRANSFER
003680        ADD DP-BALANCE(WS-DEU-IDX) TO WS-SUMA-BAL-TRANSFER
003690     END-IF.
003700
003710 2400-CARGAR-FILA-FIN.
003720     EXIT.
003730
003740*----------------------------------------------------------------*
003750* PLAN BASE: SOLO EL PAGO MINIMO CONTRACTUAL, VIA PFAMORT.       *
003760*----------------------------------------------------------------*
003770 2500-CALCULAR-BASE.
003780
003790     MOVE DP-BALANCE(WS-DEU-IDX)      TO WS-PA-BALANCE.
003800     MOVE DP-TASA-MENSUAL(WS-DEU-IDX) TO WS-PA-TASA.
003810     MOVE DP-MIN-PAYMENT(WS-DEU-IDX)  TO WS-PA-PAGO.
003820
003830     CALL 'PFAMORT' USING WS-PARM-AMORT.
003840
003850     MOVE WS-PA-MESES    TO DP-BASE-MONTHS(WS-DEU-IDX).
003860     MOVE WS-PA-INTERES  TO DP-BASE-INTEREST(WS-DEU-IDX).
003870
003880     ADD DP-BASE-INTEREST(WS-DEU-IDX) TO WS-SUMA-BASE-INT.
003890
003900     IF DP-BASE-MONTHS(WS-DEU-IDX) > WS-MAX-BASE-MESES
003910        MOVE DP-BASE-MONTHS(WS-DEU-IDX) TO WS-MAX-BASE-MESES
003920     END-IF.
003930
003940 2500-CALCULAR-BASE-FIN.
003950     EXIT.
003960
003970*----------------------------------------------------------------*
003980 3000-FINALIZAR-PROGRAMA.
003990
004000     PERFORM 3100-ORDENAR-ESTRATEGIA
004010        THRU 3100-ORDENAR-ESTRATEGIA-FIN.
004020
004030     PERFORM 3200-CALCULAR-OPTIMIZADO
004040        THRU 3200-CALCULAR-OPTIMIZADO-FIN.
004050
004060     PERFORM 3300-CALCULAR-AHORROS
004070        THRU 3300-CALCULAR-AHORROS-FIN.
004080
004090     PERFORM 3400-GENERAR-INSIGHTS-DEUDA
004100        THRU 3400-GENERAR-INSIGHTS-DEUDA-FIN.
004110
004120     PERFORM 3500-GENERAR-RECOM-DEUDA
004130        THRU 3500-GENERAR-RECOM-DEUDA-FIN.
004140
004150     PERFORM 3600-DETERMINAR-PROX-ACCION
004160        THRU 3600-DETERMINAR-PROX-ACCION-FIN.
004170
004180     PERFORM 3700-CALCULAR-HITOS
004190        THRU 3700-CALCULAR-HITOS-FIN.
004200
004210     PERFORM 3800-IMPRIMIR-REPORTE
004220        THRU 3800-IMPRIMIR-REPORTE-FIN.
004230
004240     PERFORM 3900-CERRAR-ARCHIVOS
004250        THRU 3900-CERRAR-ARCHIVOS-FIN.
004260
004270 3000-FINALIZAR-PROGRAMA-FIN.
004280     EXIT.
004290
004300*----------------------------------------------------------------*
004310* SE ARMA LA CLAVE DE ORDEN POR DEUDA SEGUN LA ESTRATEGIA Y SE   *
004320* ORDENA LA TABLA DE INDICES WS-TABLA-ORDEN-DEU (NO SE MUEVE LA  *
004330* FILA FISICA, SE INDIRECCIONA IGUAL QUE EN PFBUDGET).          *
004340*----------------------------------------------------------------*
004350 3100-ORDENAR-ESTRATEGIA.                                         150589
004360
004370     IF WS-DEU-CANT = ZERO
004380        GO TO 3100-ORDENAR-ESTRATEGIA-FIN
004390     END-IF.
004400
004410     PERFORM 3110-CALC-CLAVE-ORDEN
004420        THRU 3110-CALC-CLAVE-ORDEN-FIN
004430           VARYING WS-DEU-IDX FROM 1 BY 1
004440              UNTIL WS-DEU-IDX > WS-DEU-CANT.
004450
004460     PERFORM 3111-CARGAR-ORDEN-INICIAL
004470        THRU 3111-CARGAR-ORDEN-INICIAL-FIN
004480           VARYING WS-OD-IDX FROM 1 BY 1
004490              UNTIL WS-OD-IDX > WS-DEU-CANT.
004500
004510     PERFORM 3115-PASADA-INTERCAMBIO
004520        THRU 3115-PASADA-INTERCAMBIO-FIN
004530           UNTIL NOT WS-ORD-HUBO-CAMBIO.
004540
004550 3100-ORDENAR-ESTRATEGIA-FIN.
004560     EXIT.
004570
004580*----------------------------------------------------------------*
004590 3110-CALC-CLAVE-ORDEN.
004600
004610     EVALUATE TRUE
004620         WHEN WS-EST-AVALANCHE
004630              MOVE DP-APR(WS-DEU-IDX)
004640                TO DP-CLAVE-ORDEN(WS-DEU-IDX)
004650         WHEN WS-EST-SNOWBALL
004660              MOVE DP-BALANCE(WS-DEU-IDX)
004670                TO DP-CLAVE-ORDEN(WS-DEU-IDX)
004680         WHEN WS-EST-HYBRID
004690              COMPUTE WS-HYB-DENOM =
004700                      DP-BALANCE(WS-DEU-IDX) / 10000
004710              IF WS-HYB-DENOM < 1
004720                 MOVE 1 TO WS-HYB-DENOM
004730              END-IF
004740              COMPUTE DP-CLAVE-ORDEN(WS-DEU-IDX) ROUNDED =
004750                      (DP-APR(WS-DEU-IDX) / 100) / WS-HYB-DENOM
004760     END-EVALUATE.
004770
004780 3110-CALC-CLAVE-ORDEN-FIN.
004790     EXIT.
004800
004810*----------------------------------------------------------------*
004820 3111-CARGAR-ORDEN-INICIAL.
004830
004840     SET WS-ORD-DEU(WS-OD-IDX) TO WS-OD-IDX.
004850
004860 3111-CARGAR-ORDEN-INICIAL-FIN.
004870     EXIT.
004880
004890*----------------------------------------------------------------*
004900 3115-PASADA-INTERCAMBIO.
004910
004920     MOVE 'N' TO WS-ORD-CAMBIO-SW.
004930
004940     PERFORM 3116-COMPARAR-ADYACENTES
004950        THRU 3116-COMPARAR-ADYACENTES-FIN
004960           VARYING WS-OD-IDX FROM 1 BY 1
004970              UNTIL WS-OD-IDX > WS-DEU-CANT - 1.
004980
004990 3115-PASADA-INTERCAMBIO-FIN.
005000     EXIT.
005010
005020*----------------------------------------------------------------*
005030 3116-COMPARAR-ADYACENTES.
005040
005050     SET WS-OD-IDX2 TO WS-OD-IDX.
005060     SET WS-OD-IDX2 UP BY 1.
005070
005080     IF (WS-ORD-ES-DESCENDENTE AND
005090         DP-CLAVE-ORDEN(WS-ORD-DEU(WS-OD-IDX)) <
005100         DP-CLAVE-ORDEN(WS-ORD-DEU(WS-OD-IDX2)))
005110        OR
005120        (NOT WS-ORD-ES-DESCENDENTE AND
005130         DP-CLAVE-ORDEN(WS-ORD-DEU(WS-OD-IDX)) >
005140         DP-CLAVE-ORDEN(WS-ORD-DEU(WS-OD-IDX2)))
005150        MOVE WS-ORD-DEU(WS-OD-IDX)  TO WS-ORD-TEMP
005160        MOVE WS-ORD-DEU(WS-OD-IDX2) TO WS-ORD-DEU(WS-OD-IDX)
005170        MOVE WS-ORD-TEMP            TO WS-ORD-DEU(WS-OD-IDX2)
005180        MOVE 'S' TO WS-ORD-CAMBIO-SW
005190     END-IF.
005200
005210 3116-COMPARAR-ADYACENTES-FIN.
005220     EXIT.
005230
005240*----------------------------------------------------------------*
005250* PLAN OPTIMIZADO: LA PRIMER DEUDA DEL ORDEN RECIBE EL PAGO      *
005260* MINIMO MAS EL EXTRA COMPLETO; EL RESTO PAGA SOLO SU MINIMO.    *
005270* EL PAGO LIBERADO POR UNA DEUDA CANCELADA NO SE REASIGNA: CADA  *
005280* DEUDA SE AMORTIZA EN FORMA INDEPENDIENTE.                      *
005290*----------------------------------------------------------------*
005300 3200-CALCULAR-OPTIMIZADO.                                        300689
005310
005320     PERFORM 3210-CALCULAR-UNA-OPTIMIZADA
005330        THRU 3210-CALCULAR-UNA-OPTIMIZADA-FIN
005340           VARYING WS-OD-IDX FROM 1 BY 1
005350              UNTIL WS-OD-IDX > WS-DEU-CANT.
005360
005370 3200-CALCULAR-OPTIMIZADO-FIN.
005380     EXIT.
005390
005400*----------------------------------------------------------------*
005410 3210-CALCULAR-UNA-OPTIMIZADA.
005420
005430     SET WS-DEU-IDX TO WS-ORD-DEU(WS-OD-IDX).
005440     MOVE WS-OD-IDX TO DP-ORDER(WS-DEU-IDX).
005450
005460     IF WS-OD-IDX = 1
005470        COMPUTE DP-MONTHLY-PAYMENT(WS-DEU-IDX) =
005480                DP-MIN-PAYMENT(WS-DEU-IDX) + WS-PAGO-EXTRA
005490     ELSE
005500        MOVE DP-MIN-PAYMENT(WS-DEU-IDX)
005510          TO DP-MONTHLY-PAYMENT(WS-DEU-IDX)
005520     END-IF.
005530
005540     MOVE DP-BALANCE(WS-DEU-IDX)      TO WS-PA-BALANCE.
005550     MOVE DP-TASA-MENSUAL(WS-DEU-IDX) TO WS-PA-TASA.
005560     MOVE DP-MONTHLY-PAYMENT(WS-DEU-IDX) TO WS-PA-PAGO.
005570
005580     CALL 'PFAMORT' USING WS-PARM-AMORT.
005590
005600     MOVE WS-PA-MESES   TO DP-MONTHS(WS-DEU-IDX).
005610     MOVE WS-PA-INTERES TO DP-TOTAL-INTEREST(WS-DEU-IDX).
005620
005630     IF WS-PA-ES-NUNCA
005640        MOVE 999999999.99 TO DP-TOTAL-PAYMENTS(WS-DEU-IDX)
005650     ELSE
005660        COMPUTE DP-TOTAL-PAYMENTS(WS-DEU-IDX) =
005670                DP-MONTHLY-PAYMENT(WS-DEU-IDX) *
005680                DP-MONTHS(WS-DEU-IDX)
005690     END-IF.
005700
005710     ADD DP-TOTAL-INTEREST(WS-DEU-IDX) TO WS-SUMA-OPT-INT.
005720     ADD DP-MONTHLY-PAYMENT(WS-DEU-IDX) TO WS-SUMA-OPT-PAGO.       151089
005730
005740     IF DP-MONTHS(WS-DEU-IDX) > WS-MAX-OPT-MESES
005750        MOVE DP-MONTHS(WS-DEU-IDX) TO WS-MAX-OPT-MESES
005760     END-IF.
005770
005780     IF DP-MONTHS(WS-DEU-IDX) < WS-MIN-OPT-MESES
005790        MOVE DP-MONTHS(WS-DEU-IDX) TO WS-MIN-OPT-MESES
005800     END-IF.
005810
005820 3210-CALCULAR-UNA-OPTIMIZADA-FIN.
005830     EXIT.
005840
005850*----------------------------------------------------------------*
005860 3300-CALCULAR-AHORROS.                                           300689
005870
005880     IF WS-SUMA-BASE-INT > WS-SUMA-OPT-INT
005890        COMPUTE WS-AHORRO-INTERES =
005900                WS-SUMA-BASE-INT - WS-SUMA-OPT-INT
005910     ELSE
005920        MOVE ZEROES TO WS-AHORRO-INTERES
005930     END-IF.
005940
005950     IF WS-MAX-BASE-MESES > WS-MAX-OPT-MESES
005960        COMPUTE WS-AHORRO-MESES =
005970                WS-MAX-BASE-MESES - WS-MAX-OPT-MESES
005980     ELSE
005990        MOVE ZERO TO WS-AHORRO-MESES
006000     END-IF.
006010
006020 3300-CALCULAR-AHORROS-FIN.
006030     EXIT.
006040
006050*----------------------------------------------------------------*
006060 3400-GENERAR-INSIGHTS-DEUDA.                                     180889
006070
006080     INITIALIZE WS-TABLA-MENSAJES.
006090
006100     IF WS-SUMA-BAL-ALTO-APR > ZERO
006110        MOVE WS-SUMA-BAL-ALTO-APR TO WS-ED-MONTO-MSG
006120        SET WS-MI-IDX TO WS-MSG-CANT-INSIGHT
006130        SET WS-MI-IDX UP BY 1
006140        STRING 'ALERTA DE TNA ALTA - SALDO EXPUESTO A '
006150               'MAS DE 18% ANUAL: '
006160               DELIMITED BY SIZE
006170               WS-ED-MONTO-MSG DELIMITED BY SIZE
006180          INTO WS-MSG-INSIGHT(WS-MI-IDX)
006190        SET WS-MSG-CANT-INSIGHT TO WS-MI-IDX
006200     END-IF.
006210
006220     IF WS-SUMA-BALANCES > ZERO
006230        COMPUTE WS-RATIO-PAGO ROUNDED =
006240                (WS-SUMA-MINPAGOS / WS-SUMA-BALANCES) * 100
006250        IF WS-RATIO-PAGO < 3.0000
006260           MOVE WS-RATIO-PAGO TO WS-ED-RATIO-MSG
006270           SET WS-MI-IDX TO WS-MSG-CANT-INSIGHT
006280           SET WS-MI-IDX UP BY 1
006290           STRING 'RATIO DE PAGO MINIMO SOBRE SALDOS '
006300                  'BAJO EL 3%: '
006310                  DELIMITED BY SIZE
006320                  WS-ED-RATIO-MSG DELIMITED BY SIZE
006330             INTO WS-MSG-INSIGHT(WS-MI-IDX)
006340           SET WS-MSG-CANT-INSIGHT TO WS-MI-IDX
006350        END-IF
006360     END-IF.
006370
006380     IF WS-DEU-CANT > ZERO
006390        MOVE WS-MIN-OPT-MESES TO WS-ED-MESES-MSG
006400        SET WS-MI-IDX TO WS-MSG-CANT-INSIGHT
006410        SET WS-MI-IDX UP BY 1
006420        STRING 'CON EL PLAN OPTIMIZADO LA DEUDA MAS '
006430               'RAPIDA SE CANCELA EN '
006440               DELIMITED BY SIZE
006450               WS-ED-MESES-MSG DELIMITED BY SIZE
006460               ' MESES' DELIMITED BY SIZE
006470          INTO WS-MSG-INSIGHT(WS-MI-IDX)
006480        SET WS-MSG-CANT-INSIGHT TO WS-MI-IDX
006490     END-IF.
006500
006510 3400-GENERAR-INSIGHTS-DEUDA-FIN.
006520     EXIT.
006530
006540*----------------------------------------------------------------*
006550 3500-GENERAR-RECOM-DEUDA.                                        180889
006560
006570     COMPUTE WS-SUGERIDO-EXTRA ROUNDED =
006580             WS-SUMA-MINPAGOS * 0.20.
006590
006600     IF WS-SUGERIDO-EXTRA > ZERO
006610        MOVE WS-SUGERIDO-EXTRA TO WS-ED-MONTO-MSG
006620        SET WS-MR-IDX TO WS-MSG-CANT-RECOM
006630        SET WS-MR-IDX UP BY 1
006640        STRING 'DESTINAR UN PAGO EXTRA SUGERIDO DE '
006650               DELIMITED BY SIZE
006660               WS-ED-MONTO-MSG DELIMITED BY SIZE
006670               ' POR MES A LA PRIMER DEUDA DEL ORDEN'
006680               DELIMITED BY SIZE
006690          INTO WS-MSG-RECOM(WS-MR-IDX)
006700        SET WS-MSG-CANT-RECOM TO WS-MR-IDX
006710     END-IF.
006720
006730     IF WS-CANT-TRANSFER > 1
006740        MOVE WS-SUMA-BAL-TRANSFER TO WS-ED-MONTO-MSG
006750        SET WS-MR-IDX TO WS-MSG-CANT-RECOM
006760        SET WS-MR-IDX UP BY 1
006770        STRING 'EVALUAR TRANSFERENCIA DE SALDO - '
006780               'VARIAS DEUDAS CON TNA SOBRE 15%, '
006790               'SALDO: '
006800               DELIMITED BY SIZE
006810               WS-ED-MONTO-MSG DELIMITED BY SIZE
006820          INTO WS-MSG-RECOM(WS-MR-IDX)
006830        SET WS-MSG-CANT-RECOM TO WS-MR-IDX
006840     END-IF.
006850
006860     IF WS-SIN-FONDO-EMERG = 1
006870        SET WS-MR-IDX TO WS-MSG-CANT-RECOM
006880        SET WS-MR-IDX UP BY 1
006890        STRING 'ARMAR UN FONDO DE EMERGENCIA INICIAL DE '
006900               '1.000 ANTES DE ACELERAR EL PAGO DE DEUDAS'
006910               DELIMITED BY SIZE
006920          INTO WS-MSG-RECOM(WS-MR-IDX)
006930        SET WS-MSG-CANT-RECOM TO WS-MR-IDX
006940     END-IF.
006950
006960 3500-GENERAR-RECOM-DEUDA-FIN.
006970     EXIT.
006980
006990*----------------------------------------------------------------*
007000 3600-DETERMINAR-PROX-ACCION.                                     021089
007010
007020     IF WS-DEU-CANT > ZERO
007030        SET WS-PRIMERA-DEUDA-IDX TO WS-ORD-DEU(1)
007040     END-IF.
007050
007060 3600-DETERMINAR-PROX-ACCION-FIN.
007070     EXIT.
007080
007090*----------------------------------------------------------------*
007100* LOS HITOS SE ARMAN EN ORDEN DE PAGO: MAXIMO ACUMULADO DE       *
007110* MESES Y SUMA ACUMULADA DE CUOTA LIBERADA POR CADA DEUDA.       *
007120*----------------------------------------------------------------*
007130 3700-CALCULAR-HITOS.                                             021089
007140
007150     MOVE ZERO   TO WS-HITO-MESES-MAX.
007160     MOVE ZEROES TO WS-LIBERADO-ACUM.
007170
007180     PERFORM 3710-CALCULAR-UN-HITO
007190        THRU 3710-CALCULAR-UN-HITO-FIN
007200           VARYING WS-OD-IDX FROM 1 BY 1
007210              UNTIL WS-OD-IDX > WS-DEU-CANT.
007220
007230 3700-CALCULAR-HITOS-FIN.
007240     EXIT.
007250
007260*----------------------------------------------------------------*
007270 3710-CALCULAR-UN-HITO.
007280
007290     SET WS-DEU-IDX TO WS-ORD-DEU(WS-OD-IDX).
007300     SET WS-HI-IDX  TO WS-OD-IDX.
007310     ADD 1 TO WS-HITO-CANT.
007320
007330     IF DP-MONTHS(WS-DEU-IDX) > WS-HITO-MESES-MAX
007340        MOVE DP-MONTHS(WS-DEU-IDX) TO WS-HITO-MESES-MAX
007350     END-IF.
007360
007370     ADD DP-MONTHLY-PAYMENT(WS-DEU-IDX) TO WS-LIBERADO-ACUM.
007380
007390     MOVE WS-OD-IDX            TO HI-ORDEN(WS-HI-IDX).
007400     MOVE DP-NAME(WS-DEU-IDX)  TO HI-NOMBRE(WS-HI-IDX).
007410     MOVE WS-HITO-MESES-MAX    TO HI-MESES(WS-HI-IDX).
007420     MOVE WS-LIBERADO-ACUM     TO HI-LIBERADO(WS-HI-IDX).
007430
007440 3710-CALCULAR-UN-HITO-FIN.
007450     EXIT.
007460
007470*----------------------------------------------------------------*
007480 3800-IMPRIMIR-REPORTE.
007490
007500     PERFORM 3810-IMPRIMIR-TITULO
007510        THRU 3810-IMPRIMIR-TITULO-FIN.
007520
007530     PERFORM 3820-IMPRIMIR-PLAN-BASE
007540        THRU 3820-IMPRIMIR-PLAN-BASE-FIN.
007550
007560     PERFORM 3830-IMPRIMIR-PLAN-OPTIMO
007570        THRU 3830-IMPRIMIR-PLAN-OPTIMO-FIN.
007580
007590     PERFORM 3840-IMPRIMIR-RESUMEN
007600        THRU 3840-IMPRIMIR-RESUMEN-FIN.
007610
007620     PERFORM 3850-IMPRIMIR-MENSAJES
007630        THRU 3850-IMPRIMIR-MENSAJES-FIN.
007640
007650     PERFORM 3860-IMPRIMIR-PROX-ACCION
007660        THRU 3860-IMPRIMIR-PROX-ACCION-FIN.
007670
007680     PERFORM 3870-IMPRIMIR-HITOS
007690        THRU 3870-IMPRIMIR-HITOS-FIN.
007700
007710     PERFORM 3880-IMPRIMIR-CONTROL
007720        THRU 3880-IMPRIMIR-CONTROL-FIN.
007730
007740 3800-IMPRIMIR-REPORTE-FIN.
007750     EXIT.
007760
007770*----------------------------------------------------------------*
007780 3810-IMPRIMIR-TITULO.
007790
007800     MOVE SPACES TO WS-DEBT-LINE.
007810     MOVE SPACES TO WS-DL-TITULO.
007820     MOVE 'REPORTE DE PLAN DE CANCELACION DE DEUDAS'
007830       TO DL-TITULO-TEXTO.
007840     MOVE WS-DL-TITULO TO WS-DEBT-LINE.
007850     PERFORM 3890-ESCRIBIR-LINEA THRU 3890-ESCRIBIR-LINEA-FIN.
007860
007870     MOVE SPACES TO WS-DEBT-LINE.
007880     PERFORM 3890-ESCRIBIR-LINEA THRU 3890-ESCRIBIR-LINEA-FIN.
007890
007900 3810-IMPRIMIR-TITULO-FIN.
007910     EXIT.
007920
007930*----------------------------------------------------------------*
007940 3820-IMPRIMIR-PLAN-BASE.
007950
007960     MOVE SPACES TO WS-DEBT-LINE.
007970     MOVE SPACES TO WS-DL-TEXTO.
007980     MOVE 'PLAN BASE - SOLO PAGO MINIMO' TO DL-TEXTO-LINEA.
007990     MOVE WS-DL-TEXTO TO WS-DEBT-LINE.
008000     PERFORM 3890-ESCRIBIR-LINEA THRU 3890-ESCRIBIR-LINEA-FIN.
008010
008020     MOVE WS-DL-ENCAB-PLAN TO WS-DEBT-LINE.
008030     PERFORM 3890-ESCRIBIR-LINEA THRU 3890-ESCRIBIR-LINEA-FIN.
008040
008050     PERFORM 3821-IMPRIMIR-UNA-BASE
008060        THRU 3821-IMPRIMIR-UNA-BASE-FIN
008070           VARYING WS-DEU-IDX FROM 1 BY 1
008080              UNTIL WS-DEU-IDX > WS-DEU-CANT.
008090
008100 3820-IMPRIMIR-PLAN-BASE-FIN.
008110     EXIT.
008120
008130*----------------------------------------------------------------*
008140 3821-IMPRIMIR-UNA-BASE.
008150
008160     MOVE SPACES                      TO WS-DL-DETALLE.
008170     MOVE DP-NAME(WS-DEU-IDX)         TO DL-NOMBRE.
008180     MOVE DP-BALANCE(WS-DEU-IDX)       TO DL-SALDO.
008190     MOVE DP-APR(WS-DEU-IDX)           TO DL-APR.
008200     MOVE DP-MIN-PAYMENT(WS-DEU-IDX)   TO DL-PAGO.
008210     MOVE DP-BASE-MONTHS(WS-DEU-IDX)   TO DL-MESES.
008220     MOVE DP-BASE-INTEREST(WS-DEU-IDX) TO DL-INTERES.
008230     MOVE WS-DL-DETALLE TO WS-DEBT-LINE.
008240     PERFORM 3890-ESCRIBIR-LINEA THRU 3890-ESCRIBIR-LINEA-FIN.
008250
008260 3821-IMPRIMIR-UNA-BASE-FIN.
008270     EXIT.
008280
008290*----------------------------------------------------------------*
008300 3830-IMPRIMIR-PLAN-OPTIMO.
008310
008320     MOVE SPACES TO WS-DEBT-LINE.
008330     PERFORM 3890-ESCRIBIR-LINEA THRU 3890-ESCRIBIR-LINEA-FIN.
008340
008350     MOVE SPACES TO WS-DL-TEXTO.
008360     MOVE 'PLAN OPTIMIZADO - EN ORDEN DE LA ESTRATEGIA'
008370       TO DL-TEXTO-LINEA.
008380     MOVE WS-DL-TEXTO TO WS-DEBT-LINE.
008390     PERFORM 3890-ESCRIBIR-LINEA THRU 3890-ESCRIBIR-LINEA-FIN.
008400
008410     MOVE WS-DL-ENCAB-PLAN TO WS-DEBT-LINE.
008420     PERFORM 3890-ESCRIBIR-LINEA THRU 3890-ESCRIBIR-LINEA-FIN.
008430
008440     PERFORM 3831-IMPRIMIR-UNA-OPTIMA
008450        THRU 3831-IMPRIMIR-UNA-OPTIMA-FIN
008460           VARYING WS-OD-IDX FROM 1 BY 1
008470              UNTIL WS-OD-IDX > WS-DEU-CANT.
008480
008490 3830-IMPRIMIR-PLAN-OPTIMO-FIN.
008500     EXIT.
008510
008520*----------------------------------------------------------------*
008530 3831-IMPRIMIR-UNA-OPTIMA.
008540
008550     SET WS-DEU-IDX TO WS-ORD-DEU(WS-OD-IDX).
008560
008570     MOVE SPACES                         TO WS-DL-DETALLE.
008580     MOVE DP-NAME(WS-DEU-IDX)            TO DL-NOMBRE.
008590     MOVE DP-BALANCE(WS-DEU-IDX)          TO DL-SALDO.
008600     MOVE DP-APR(WS-DEU-IDX)              TO DL-APR.
008610     MOVE DP-MONTHLY-PAYMENT(WS-DEU-IDX)  TO DL-PAGO.
008620     MOVE DP-MONTHS(WS-DEU-IDX)           TO DL-MESES.
008630     MOVE DP-TOTAL-INTEREST(WS-DEU-IDX)   TO DL-INTERES.
008640     MOVE WS-DL-DETALLE TO WS-DEBT-LINE.
008650     PERFORM 3890-ESCRIBIR-LINEA THRU 3890-ESCRIBIR-LINEA-FIN.
008660
008670 3831-IMPRIMIR-UNA-OPTIMA-FIN.
008680     EXIT.
008690
008700*----------------------------------------------------------------*
008710 3840-IMPRIMIR-RESUMEN.
008720
008730*    RENGLON RESUMEN DEL PLAN (DEUDA TOTAL, PAGO MINIMO        151089
008740*    TOTAL, PAGO EXTRA, ESTRATEGIA Y CUOTA OPTIMIZADA          151089
008750*    TOTAL), ANTES DEL RENGLON DE AHORROS.                     151089
008760     MOVE SPACES TO WS-DEBT-LINE.
008770     PERFORM 3890-ESCRIBIR-LINEA THRU 3890-ESCRIBIR-LINEA-FIN.
008780
008790     MOVE SPACES TO WS-DL-TEXTO.                               151089
008800     MOVE 'RESUMEN DEL PLAN' TO DL-TEXTO-LINEA.                151089
008810     MOVE WS-DL-TEXTO TO WS-DEBT-LINE.                         151089
008820     PERFORM 3890-ESCRIBIR-LINEA THRU 3890-ESCRIBIR-LINEA-FIN. 151089
008830
008840     MOVE SPACES TO WS-DL-RESUMEN.                             151089
008850     MOVE 'DEUDA TOTAL'        TO DL-RES-ETIQUETA.              151089
008860     MOVE WS-SUMA-BALANCES     TO WS-ED-RESUMEN.                151089
008870     MOVE WS-ED-RESUMEN        TO DL-RES-VALOR.                 151089
008880     MOVE WS-DL-RESUMEN        TO WS-DEBT-LINE.                 151089
008890     PERFORM 3890-ESCRIBIR-LINEA THRU 3890-ESCRIBIR-LINEA-FIN. 151089
008900
008910     MOVE SPACES TO WS-DL-RESUMEN.                             151089
008920     MOVE 'PAGO MINIMO TOTAL'  TO DL-RES-ETIQUETA.              151089
008930     MOVE WS-SUMA-MINPAGOS     TO WS-ED-RESUMEN.                151089
008940     MOVE WS-ED-RESUMEN        TO DL-RES-VALOR.                 151089
008950     MOVE WS-DL-RESUMEN        TO WS-DEBT-LINE.                 151089
008960     PERFORM 3890-ESCRIBIR-LINEA THRU 3890-ESCRIBIR-LINEA-FIN. 151089
008970
008980     MOVE SPACES TO WS-DL-RESUMEN.                             151089
008990     MOVE 'PAGO EXTRA'         TO DL-RES-ETIQUETA.              151089
009000     MOVE WS-PAGO-EXTRA        TO WS-ED-RESUMEN.                151089
009010     MOVE WS-ED-RESUMEN        TO DL-RES-VALOR.                 151089
009020     MOVE WS-DL-RESUMEN        TO WS-DEBT-LINE.                 151089
009030     PERFORM 3890-ESCRIBIR-LINEA THRU 3890-ESCRIBIR-LINEA-FIN. 151089
009040
009050     EVALUATE TRUE                                              151089
009060        WHEN WS-EST-AVALANCHE                                  151089
009070           MOVE 'ALUD'     TO WS-ESTRATEGIA-MSG                151089
009080        WHEN WS-EST-SNOWBALL                                   151089
009090           MOVE 'BOLA DE NIEVE' TO WS-ESTRATEGIA-MSG            151089
009100        WHEN WS-EST-HYBRID                                     151089
009110           MOVE 'HIBRIDA'  TO WS-ESTRATEGIA-MSG                151089
009120     END-EVALUATE.                                              151089
009130     MOVE SPACES TO WS-DL-RESUMEN.                             151089
009140     MOVE 'ESTRATEGIA'         TO DL-RES-ETIQUETA.              151089
009150     MOVE WS-ESTRATEGIA-MSG    TO DL-RES-VALOR.                 151089
009160     MOVE WS-DL-RESUMEN        TO WS-DEBT-LINE.                 151089
009170     PERFORM 3890-ESCRIBIR-LINEA THRU 3890-ESCRIBIR-LINEA-FIN. 151089
009180
009190     MOVE SPACES TO WS-DL-RESUMEN.                             151089
009200     MOVE 'CUOTA OPTIMIZADA TOTAL' TO DL-RES-ETIQUETA.          151089
009210     MOVE WS-SUMA-OPT-PAGO     TO WS-ED-RESUMEN.                151089
009220     MOVE WS-ED-RESUMEN        TO DL-RES-VALOR.                 151089
009230     MOVE WS-DL-RESUMEN        TO WS-DEBT-LINE.                 151089
009240     PERFORM 3890-ESCRIBIR-LINEA THRU 3890-ESCRIBIR-LINEA-FIN. 151089
009250
009260     MOVE SPACES TO WS-DEBT-LINE.                              151089
009270     PERFORM 3890-ESCRIBIR-LINEA THRU 3890-ESCRIBIR-LINEA-FIN. 151089
009280
009290     MOVE SPACES TO WS-DL-RESUMEN.
009300     MOVE 'AHORRO DE INTERES' TO DL-RES-ETIQUETA.
009310     MOVE WS-AHORRO-INTERES   TO WS-ED-RESUMEN.
009320     MOVE WS-ED-RESUMEN       TO DL-RES-VALOR.
009330     MOVE WS-DL-RESUMEN       TO WS-DEBT-LINE.
009340     PERFORM 3890-ESCRIBIR-LINEA THRU 3890-ESCRIBIR-LINEA-FIN.
009350
009360     MOVE SPACES TO WS-DL-RESUMEN.
009370     MOVE 'AHORRO DE MESES'    TO DL-RES-ETIQUETA.
009380     MOVE WS-AHORRO-MESES      TO WS-ED-MESES-MSG.
009390     MOVE WS-ED-MESES-MSG      TO DL-RES-VALOR.
009400     MOVE WS-DL-RESUMEN        TO WS-DEBT-LINE.
009410     PERFORM 3890-ESCRIBIR-LINEA THRU 3890-ESCRIBIR-LINEA-FIN.
009420
009430 3840-IMPRIMIR-RESUMEN-FIN.
009440     EXIT.
009450
009460*----------------------------------------------------------------*
009470 3850-IMPRIMIR-MENSAJES.
009480
009490     MOVE SPACES TO WS-DEBT-LINE.
009500     PERFORM 3890-ESCRIBIR-LINEA THRU 3890-ESCRIBIR-LINEA-FIN.
009510
009520     MOVE SPACES TO WS-DL-TEXTO.
009530     MOVE 'HALLAZGOS' TO DL-TEXTO-LINEA.
009540     MOVE WS-DL-TEXTO TO WS-DEBT-LINE.
009550     PERFORM 3890-ESCRIBIR-LINEA THRU 3890-ESCRIBIR-LINEA-FIN.
009560
009570     PERFORM 3851-IMPRIMIR-UN-INSIGHT
009580        THRU 3851-IMPRIMIR-UN-INSIGHT-FIN
009590           VARYING WS-MI-IDX FROM 1 BY 1
009600              UNTIL WS-MI-IDX > WS-MSG-CANT-INSIGHT.
009610
009620     MOVE SPACES TO WS-DL-TEXTO.
009630     MOVE 'RECOMENDACIONES' TO DL-TEXTO-LINEA.
009640     MOVE WS-DL-TEXTO TO WS-DEBT-LINE.
009650     PERFORM 3890-ESCRIBIR-LINEA THRU 3890-ESCRIBIR-LINEA-FIN.
009660
009670     PERFORM 3852-IMPRIMIR-UNA-RECOM
009680        THRU 3852-IMPRIMIR-UNA-RECOM-FIN
009690           VARYING WS-MR-IDX FROM 1 BY 1
009700              UNTIL WS-MR-IDX > WS-MSG-CANT-RECOM.
009710
009720 3850-IMPRIMIR-MENSAJES-FIN.
009730     EXIT.
009740
009750*----------------------------------------------------------------*
009760 3851-IMPRIMIR-UN-INSIGHT.
009770
009780     MOVE SPACES TO WS-DL-TEXTO.
009790     MOVE WS-MSG-INSIGHT(WS-MI-IDX) TO DL-TEXTO-LINEA.
009800     MOVE WS-DL-TEXTO TO WS-DEBT-LINE.
009810     PERFORM 3890-ESCRIBIR-LINEA THRU 3890-ESCRIBIR-LINEA-FIN.
009820
009830 3851-IMPRIMIR-UN-INSIGHT-FIN.
009840     EXIT.
009850
009860*----------------------------------------------------------------*
009870 3852-IMPRIMIR-UNA-RECOM.
009880
009890     MOVE SPACES TO WS-DL-TEXTO.
009900     MOVE WS-MSG-RECOM(WS-MR-IDX) TO DL-TEXTO-LINEA.
009910     MOVE WS-DL-TEXTO TO WS-DEBT-LINE.
009920     PERFORM 3890-ESCRIBIR-LINEA THRU 3890-ESCRIBIR-LINEA-FIN.
009930
009940 3852-IMPRIMIR-UNA-RECOM-FIN.
009950     EXIT.
009960
009970*----------------------------------------------------------------*
009980 3860-IMPRIMIR-PROX-ACCION.                                       101089
009990
010000     MOVE SPACES TO WS-DEBT-LINE.
010010     PERFORM 3890-ESCRIBIR-LINEA THRU 3890-ESCRIBIR-LINEA-FIN.
010020
010030     IF WS-DEU-CANT > ZERO
010040        MOVE DP-MONTHLY-PAYMENT(WS-PRIMERA-DEUDA-IDX)             101089
010050               TO WS-ED-MONTO-MSG
010060        MOVE DP-MONTHS(WS-PRIMERA-DEUDA-IDX)                      101089
010070               TO WS-ED-MESES-MSG
010080        MOVE SPACES TO WS-DL-TEXTO
010090        STRING 'PROXIMA ACCION: PAGAR '
010100               DP-NAME(WS-PRIMERA-DEUDA-IDX)
010110               ' - PAGO ' DELIMITED BY SIZE                       101089
010120               WS-ED-MONTO-MSG DELIMITED BY SIZE
010130               ' POR ' DELIMITED BY SIZE                          101089
010140               WS-ED-MESES-MSG DELIMITED BY SIZE
010150               ' MESES' DELIMITED BY SIZE
010160          INTO DL-TEXTO-LINEA
010170        MOVE WS-DL-TEXTO TO WS-DEBT-LINE
010180        PERFORM 3890-ESCRIBIR-LINEA
010190           THRU 3890-ESCRIBIR-LINEA-FIN
010200     END-IF.
010210
010220 3860-IMPRIMIR-PROX-ACCION-FIN.
010230     EXIT.
010240
010250*----------------------------------------------------------------*
010260 3870-IMPRIMIR-HITOS.                                             030724
010270
010280     MOVE SPACES TO WS-DEBT-LINE.
010290     PERFORM 3890-ESCRIBIR-LINEA THRU 3890-ESCRIBIR-LINEA-FIN.
010300
010310     MOVE SPACES TO WS-DL-TEXTO.
010320     MOVE 'HITOS DE CANCELACION' TO DL-TEXTO-LINEA.
010330     MOVE WS-DL-TEXTO TO WS-DEBT-LINE.
010340     PERFORM 3890-ESCRIBIR-LINEA THRU 3890-ESCRIBIR-LINEA-FIN.
010350
010360     PERFORM 3871-IMPRIMIR-UN-HITO
010370        THRU 3871-IMPRIMIR-UN-HITO-FIN
010380           VARYING WS-HI-IDX FROM 1 BY 1
010390              UNTIL WS-HI-IDX > WS-HITO-CANT.
010400
010410 3870-IMPRIMIR-HITOS-FIN.
010420     EXIT.
010430
010440*----------------------------------------------------------------*
010450 3871-IMPRIMIR-UN-HITO.
010460
010470     MOVE SPACES                TO WS-DL-HITO.
010480     MOVE HI-ORDEN(WS-HI-IDX)    TO DL-HITO-ORDEN.
010490     MOVE HI-NOMBRE(WS-HI-IDX)   TO DL-HITO-NOMBRE.
010500     MOVE HI-MESES(WS-HI-IDX)    TO DL-HITO-MESES.
010510     MOVE HI-LIBERADO(WS-HI-IDX) TO DL-HITO-LIBERADO.
010520     MOVE WS-DL-HITO TO WS-DEBT-LINE.
010530     PERFORM 3890-ESCRIBIR-LINEA THRU 3890-ESCRIBIR-LINEA-FIN.
010540
010550 3871-IMPRIMIR-UN-HITO-FIN.
010560     EXIT.
010570
010580*----------------------------------------------------------------*
010590 3880-IMPRIMIR-CONTROL.
010600
010610     MOVE SPACES TO WS-DEBT-LINE.
010620     PERFORM 3890-ESCRIBIR-LINEA THRU 3890-ESCRIBIR-LINEA-FIN.
010630
010640     MOVE SPACES              TO WS-DL-CONTROL.
010650     MOVE WS-CTRL-LEIDOS      TO DL-CTRL-LEIDAS.
010660     MOVE WS-CTRL-VALIDOS     TO DL-CTRL-VALIDAS.
010670     MOVE WS-CTRL-RECHAZADOS  TO DL-CTRL-RECHAZADAS.
010680     MOVE WS-SUMA-BALANCES    TO DL-CTRL-TOTAL.
010690     MOVE WS-DL-CONTROL       TO WS-DEBT-LINE.
010700     PERFORM 3890-ESCRIBIR-LINEA THRU 3890-ESCRIBIR-LINEA-FIN.
010710
010720 3880-IMPRIMIR-CONTROL-FIN.
010730     EXIT.
010740
010750*----------------------------------------------------------------*
010760 3890-ESCRIBIR-LINEA.
010770
010780     WRITE WS-REG-DEBTRPT FROM WS-DEBT-LINE.
010790     IF NOT FS-DEBTRPT-OK
010800        DISPLAY 'PFDEBT - ERROR AL ESCRIBIR DEBTRPT - '
010810                FS-DEBTRPT
010820     END-IF.
010830
010840 3890-ESCRIBIR-LINEA-FIN.
010850     EXIT.
010860
010870*----------------------------------------------------------------*
010880 3900-CERRAR-ARCHIVOS.
010890
010900     CLOSE DEBTS.
010910     IF NOT FS-DEBTS-OK
010920        DISPLAY 'PFDEBT - ERROR AL CERRAR DEBTS - ' FS-DEBTS
010930     END-IF.
010940
010950     CLOSE DEBTRPT.
010960     IF NOT FS-DEBTRPT-OK
010970        DISPLAY 'PFDEBT - ERROR AL CERRAR DEBTRPT - '
010980                FS-DEBTRPT
010990     END-IF.
011000
011010 3900-CERRAR-ARCHIVOS-FIN.
011020     EXIT.
011030
011040*----------------------------------------------------------------*
011050 END PROGRAM PFDEBT.
