000100*----------------------------------------------------------------*
000110*  GOALLINE  - GOALRPT PRINT LINE LAYOUTS                       *
000120*  USED BY:  PFGOAL                                             *
000130*----------------------------------------------------------------*
000140*  HISTORY                                                      *
000150*  140390  SU   ORIGINAL REPORT LAYOUT                RQ-4473   *
000160*  280824  NB   ADDED DEFICIT-PLAN CONTROL LINE       RQ-4561   *
000170*----------------------------------------------------------------*
000180 01  WS-GOAL-LINE                     PIC X(132).
000190*----------------------------------------------------------------*
000200 01  WS-GL-TITULO.
000210     05  FILLER                       PIC X(41) VALUE SPACES.
000220     05  GL-TITULO-TEXTO               PIC X(50) VALUE SPACES.
000230     05  FILLER                       PIC X(41) VALUE SPACES.
000240*----------------------------------------------------------------*
000250 01  WS-GL-RESUMEN.
000260     05  FILLER                       PIC X(02) VALUE SPACES.
000270     05  GL-RES-ETIQUETA               PIC X(30).
000280     05  FILLER                       PIC X(02) VALUE SPACES.
000290     05  GL-RES-VALOR                  PIC X(20).
000300     05  FILLER                       PIC X(78) VALUE SPACES.
000310*----------------------------------------------------------------*
000320 01  WS-GL-ENCAB-META.
000330     05  FILLER                       PIC X(02) VALUE SPACES.
000340     05  FILLER                       PIC X(30) VALUE 'META'.
000350     05  FILLER                       PIC X(02) VALUE SPACES.
000360     05  FILLER                       PIC X(20) VALUE 'CATEGORIA'.
000370     05  FILLER                       PIC X(02) VALUE SPACES.
000380     05  FILLER                       PIC X(12) VALUE 'OBJETIVO'.
000390     05  FILLER                       PIC X(02) VALUE SPACES.
000400     05  FILLER                       PIC X(04) VALUE 'PLAZ'.
000410     05  FILLER                       PIC X(02) VALUE SPACES.
000420     05  FILLER                       PIC X(04) VALUE 'REAL'.
000430     05  FILLER                       PIC X(02) VALUE SPACES.
000440     05  FILLER                       PIC X(12) VALUE 'REQ MENSUAL'.
000450     05  FILLER                       PIC X(02) VALUE SPACES.
000460     05  FILLER                       PIC X(01) VALUE 'F'.
000470     05  FILLER                       PIC X(35) VALUE SPACES.
000480*----------------------------------------------------------------*
000490 01  WS-GL-DET-META.
000500     05  FILLER                       PIC X(02) VALUE SPACES.
000510     05  GLN-NOMBRE                    PIC X(30).
000520     05  FILLER                       PIC X(02) VALUE SPACES.
000530     05  GLN-CATEGORIA                 PIC X(20).
000540     05  FILLER                       PIC X(02) VALUE SPACES.
000550     05  GLN-TARGET                    PIC Z,ZZZ,ZZ9.99.
000560     05  FILLER                       PIC X(02) VALUE SPACES.
000570     05  GLN-TIMELINE-REQ              PIC ZZZ9.
000580     05  FILLER                       PIC X(02) VALUE SPACES.
000590     05  GLN-TIMELINE-REAL             PIC ZZZ9.
000600     05  FILLER                       PIC X(02) VALUE SPACES.
000610     05  GLN-MONTHLY-REQ               PIC Z,ZZZ,ZZ9.99.
000620     05  FILLER                       PIC X(02) VALUE SPACES.
000630     05  GLN-FEASIBLE                  PIC X(01).
000640     05  FILLER                       PIC X(35) VALUE SPACES.
000650*----------------------------------------------------------------*
000660 01  WS-GL-DET-ALLOC.
000670     05  FILLER                       PIC X(02) VALUE SPACES.
000680     05  GLA-NOMBRE                    PIC X(30).
000690     05  FILLER                       PIC X(02) VALUE SPACES.
000700     05  GLA-MONTHLY-ALLOC             PIC Z,ZZZ,ZZ9.99.
000710     05  FILLER                       PIC X(02) VALUE SPACES.
000720     05  GLA-TIMELINE                  PIC ZZZ9.
000730     05  FILLER                       PIC X(02) VALUE SPACES.
000740     05  GLA-RANK                      PIC Z9.
000750     05  FILLER                       PIC X(76) VALUE SPACES.
000760*----------------------------------------------------------------*
000770 01  WS-GL-TEXTO.
000780     05  FILLER                       PIC X(02) VALUE SPACES.
000790     05  GL-TEXTO-LINEA                PIC X(130).
000800*----------------------------------------------------------------*
000810 01  WS-GL-CONTROL.
000820     05  FILLER                       PIC X(02) VALUE SPACES.
000830     05  FILLER                       PIC X(15) VALUE 'LEIDAS:'.
000840     05  GL-CTRL-LEIDAS                PIC ZZZ,ZZ9.
000850     05  FILLER                       PIC X(02) VALUE SPACES.
000860     05  FILLER                       PIC X(15) VALUE 'VALIDAS:'.
000870     05  GL-CTRL-VALIDAS               PIC ZZZ,ZZ9.
000880     05  FILLER                       PIC X(02) VALUE SPACES.
000890     05  FILLER                       PIC X(15) VALUE 'RECHAZADAS:'.
000900     05  GL-CTRL-RECHAZADAS            PIC ZZZ,ZZ9.
000910     05  FILLER                       PIC X(02) VALUE SPACES.
000920     05  FILLER                       PIC X(12) VALUE 'SCORE:'.
000930     05  GL-CTRL-SCORE                 PIC ZZ9.
000940     05  FILLER                       PIC X(43) VALUE SPACES.
