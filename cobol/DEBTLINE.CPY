000100*----------------------------------------------------------------*
000110*  DEBTLINE  - DEBTRPT PRINT LINE LAYOUTS                       *
000120*  USED BY:  PFDEBT                                             *
000130*----------------------------------------------------------------*
000140*  HISTORY                                                      *
000150*  050489  RGB  ORIGINAL REPORT LAYOUT                RQ-4472   *
000160*  120824  SU   ADDED MILESTONE LINE                  RQ-4558   *
000170*----------------------------------------------------------------*
000180 01  WS-DEBT-LINE                     PIC X(132).
000190*----------------------------------------------------------------*
000200 01  WS-DL-TITULO.
000210     05  FILLER                       PIC X(41) VALUE SPACES.
000220     05  DL-TITULO-TEXTO               PIC X(50) VALUE SPACES.
000230     05  FILLER                       PIC X(41) VALUE SPACES.
000240*----------------------------------------------------------------*
000250 01  WS-DL-ENCAB-PLAN.
000260     05  FILLER                       PIC X(02) VALUE SPACES.
000270     05  FILLER                       PIC X(30) VALUE 'CUENTA'.
000280     05  FILLER                       PIC X(02) VALUE SPACES.
000290     05  FILLER                       PIC X(12) VALUE 'SALDO'.
000300     05  FILLER                       PIC X(02) VALUE SPACES.
000310     05  FILLER                       PIC X(06) VALUE 'TNA %'.
000320     05  FILLER                       PIC X(02) VALUE SPACES.
000330     05  FILLER                       PIC X(10) VALUE 'CUOTA'.
000340     05  FILLER                       PIC X(02) VALUE SPACES.
000350     05  FILLER                       PIC X(04) VALUE 'MESES'.
000360     05  FILLER                       PIC X(02) VALUE SPACES.
000370     05  FILLER                       PIC X(12) VALUE 'INTERES'.
000380     05  FILLER                       PIC X(46) VALUE SPACES.
000390*----------------------------------------------------------------*
000400 01  WS-DL-DETALLE.
000410     05  FILLER                       PIC X(02) VALUE SPACES.
000420     05  DL-NOMBRE                     PIC X(30).
000430     05  FILLER                       PIC X(02) VALUE SPACES.
000440     05  DL-SALDO                      PIC Z,ZZZ,ZZ9.99.
000450     05  FILLER                       PIC X(02) VALUE SPACES.
000460     05  DL-APR                        PIC ZZ.999.
000470     05  FILLER                       PIC X(02) VALUE SPACES.
000480     05  DL-PAGO                       PIC ZZZ,ZZ9.99.
000490     05  FILLER                       PIC X(02) VALUE SPACES.
000500     05  DL-MESES                      PIC ZZZ9.
000510     05  FILLER                       PIC X(02) VALUE SPACES.
000520     05  DL-INTERES                    PIC Z,ZZZ,ZZ9.99.
000530     05  FILLER                       PIC X(46) VALUE SPACES.
000540*----------------------------------------------------------------*
000550 01  WS-DL-RESUMEN.
000560     05  FILLER                       PIC X(02) VALUE SPACES.
000570     05  DL-RES-ETIQUETA               PIC X(30).
000580     05  FILLER                       PIC X(02) VALUE SPACES.
000590     05  DL-RES-VALOR                  PIC X(20).
000600     05  FILLER                       PIC X(78) VALUE SPACES.
000610*----------------------------------------------------------------*
000620 01  WS-DL-TEXTO.
000630     05  FILLER                       PIC X(02) VALUE SPACES.
000640     05  DL-TEXTO-LINEA                PIC X(130).
000650*----------------------------------------------------------------*
000660 01  WS-DL-HITO.
000670     05  FILLER                       PIC X(02) VALUE SPACES.
000680     05  DL-HITO-ORDEN                 PIC Z9.
000690     05  FILLER                       PIC X(02) VALUE SPACES.
000700     05  DL-HITO-NOMBRE                PIC X(30).
000710     05  FILLER                       PIC X(02) VALUE SPACES.
000720     05  DL-HITO-MESES                 PIC ZZZ9.
000730     05  FILLER                       PIC X(02) VALUE SPACES.
000740     05  DL-HITO-LIBERADO              PIC Z,ZZZ,ZZ9.99.
000750     05  FILLER                       PIC X(76) VALUE SPACES.
000760*----------------------------------------------------------------*
000770 01  WS-DL-CONTROL.
000780     05  FILLER                       PIC X(02) VALUE SPACES.
000790     05  FILLER                       PIC X(15) VALUE 'LEIDAS:'.
000800     05  DL-CTRL-LEIDAS                PIC ZZZ,ZZ9.
000810     05  FILLER                       PIC X(02) VALUE SPACES.
000820     05  FILLER                       PIC X(15) VALUE 'VALIDAS:'.
000830     05  DL-CTRL-VALIDAS               PIC ZZZ,ZZ9.
000840     05  FILLER                       PIC X(02) VALUE SPACES.
000850     05  FILLER                       PIC X(15) VALUE 'RECHAZADAS:'.
000860     05  DL-CTRL-RECHAZADAS            PIC ZZZ,ZZ9.
000870     05  FILLER                       PIC X(02) VALUE SPACES.
000880     05  FILLER                       PIC X(12) VALUE 'TOTAL:'.
000890     05  DL-CTRL-TOTAL                 PIC Z,ZZZ,ZZ9.99.
000900     05  FILLER                       PIC X(34) VALUE SPACES.
