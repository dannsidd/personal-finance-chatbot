000100*----------------------------------------------------------------*
000110*  TRANREC   - TRANSACTION INPUT RECORD / CATEGORIZED WORK ROW   *
000120*  USED BY:  PFBUDGET                                           *
000130*----------------------------------------------------------------*
000140*  HISTORY                                                      *
000150*  110489  RGB  ORIGINAL LAYOUT FOR THE BUDGET ENGINE  RQ-4471   *
000160*  190624  CMP  WIDENED TR-DESC TO 40 CHARS PER RQ-4530          *
000170*----------------------------------------------------------------*
000180 01  TRANS-REC.
000190     05  TR-DATE                      PIC X(08).
000200     05  TR-DESC                      PIC X(40).
000210     05  TR-AMOUNT                    PIC S9(07)V99.
000220     05  TR-FILLER                    PIC X(01).
000230     05  FILLER                       PIC X(02).
000240*----------------------------------------------------------------*
000250*  WS-TABLA-DETALLE  - CATEGORIZED WORK TABLE (BUDGET 2ND PASS)  *
000260*  ONE ROW PER VALID TRANSACTION, BUILT DURING THE READ LOOP AND *
000270*  RE-WALKED PER CATEGORY TO COMPUTE MEAN/STDDEV FOR ANOMALIES.  *
000280*----------------------------------------------------------------*
000290 01  WS-TABLA-DETALLE.
000300     05  WS-DET-CANT                  PIC 9(04) COMP.
000310     05  WS-DET-FILA OCCURS 2000 TIMES
000320                     INDEXED BY WS-DET-IDX.
000330         10  CT-DATE                  PIC X(08).
000340         10  CT-DESC                  PIC X(40).
000350         10  CT-AMOUNT-ABS             PIC 9(07)V99.
000360         10  CT-CATEGORY               PIC X(20).
000370         10  CT-CAT-NUM                PIC 9(02) COMP.
000380         10  FILLER                    PIC X(03).
